000100*---------------------------------------------------------------*
000200* COPYLIB:  SAMRLRN
000300* PURPOSE:  AI SAMARTH LEARNER PROGRESS EXTRACT RECORD LAYOUT.
000400*           ONE RECORD PER LEARNER PER LANGUAGE FILE.  THE FIRST
000500*           RECORD OF EACH EXTRACT IS A HEADER RECORD IN THE SAME
000600*           FIELD POSITIONS, HOLDING COLUMN TITLES INSTEAD OF
000700*           LEARNER DATA.  THE TRAILING RESERVED AREA IS BLANK
000800*           ON THE RAW EXTRACT AND IS FILLED IN BY SAMREXT
000900*           BEFORE THE RECORD IS WRITTEN BACK OUT AS THE
001000*           ENRICHED EXTRACT - SAME RECORD, SAME FD, NO SEPARATE
001100*           OUTPUT LAYOUT NEEDED.
001200*
001300* CHANGE LOG
001400* DATE      AUTHOR        REQUEST     DESCRIPTION
001500* --------- ------------  ----------  -------------------------
001600* 03/11/25 R PATANKAR     SAMR-0001   ORIGINAL LAYOUT, 5-LANGUAGE
001700*                                     PILOT (ENG/HIN/MAR/BEN/ODI)
001800* 04/02/25 R PATANKAR     SAMR-0006   ADDED ENDPOINT-QUIZ CELL
001900*                                     AFTER STATE ASKED FOR A
002000*                                     SEPARATE FINAL-QUIZ COLUMN
002100* 04/03/25 R PATANKAR     SAMR-0007   WIDENED START-DATE FROM 10
002200*                                     TO 12 BYTES - 'NOT STARTED'
002300*                                     WAS BEING TRUNCATED
002400* 09/18/25 M KULKARNI     SAMR-0014   ADDED TRAILING RESERVED
002500*                                     AREA + REDEFINES FOR THE
002600*                                     ENRICHED-EXTRACT FIELDS
002700* 10/02/25 M KULKARNI     SAMR-0016   WIDENED THE 56 CONTENT/QUIZ
002800*                                     CELLS FROM 20 TO 40 BYTES -
002900*                                     THE VIDEO-CHAPTER HEADER
003000*                                     SUFFIX RULE ALONE NEEDS 27
003100*                                     CHARACTERS AND SOME COURSE
003200*                                     TITLES RUN LONGER THAN THAT
003300*---------------------------------------------------------------*
003400 01  LEARNER-RECORD.
003500*        POSITIONS 0-1 - UNUSED IDENTIFYING FIELDS ON THE EXTRACT
003600     05  LRN-FILL-00                 PIC X(10).
003700     05  LRN-FILL-01                 PIC X(10).
003800*        POSITION 2 - COURSE LANGUAGE OF THIS LEARNER ROW
003900     05  LRN-LANGUAGE                PIC X(12).
004000*        POSITIONS 3-4 - LEARNER IDENTITY
004100     05  LRN-NAME                    PIC X(30).
004200     05  LRN-EMAIL                   PIC X(40).
004300*        POSITIONS 5-11 - UNUSED
004400     05  LRN-FILL-05                 PIC X(10).
004500     05  LRN-FILL-06                 PIC X(10).
004600     05  LRN-FILL-07                 PIC X(10).
004700     05  LRN-FILL-08                 PIC X(10).
004800     05  LRN-FILL-09                 PIC X(10).
004900     05  LRN-FILL-10                 PIC X(10).
005000     05  LRN-FILL-11                 PIC X(10).
005100*        POSITION 12 - COURSE START DATE, FREE TEXT.  WIDENED TO
005200*        12 BYTES (SAMR-0007) - THE LITERAL 'NOT STARTED' RUNS
005300*        11 CHARACTERS AND WAS GETTING CLIPPED AT THE ORIGINAL
005400*        10-BYTE WIDTH, SO R1 NEVER MATCHED IT.
005500     05  LRN-START-DATE              PIC X(12).
005600*        POSITION 13 - UNUSED
005700     05  LRN-FILL-13                 PIC X(10).
005800*        POSITION 14 - FREE-TEXT PROGRESS VALUE, REPORTED ONLY
005900     05  LRN-PROGRESS-TEXT           PIC X(10).
006000*        POSITIONS 15-16 - UNUSED
006100     05  LRN-FILL-15                 PIC X(10).
006200     05  LRN-FILL-16                 PIC X(10).
006300*        POSITIONS 17-72 - PILLAR/CHAPTER CELLS, MID AND END
006400*        QUIZ CELLS.  KEPT AS ONE CONTIGUOUS GROUP SO IT CAN BE
006500*        RE-WALKED AS A 56-CELL TABLE (SEE LRN-EPISODE-CELL
006600*        BELOW) FOR THE EPISODE AUDIT.
006700     05  LRN-CONTENT-AREA.
006800         10  LRN-CONTENT-STATUS      PIC X(40)                    SAMR0016
006900             OCCURS 53 TIMES INDEXED BY LRN-CONTENT-IDX.
007000         10  LRN-FILL-70             PIC X(40).
007100         10  LRN-FILL-71             PIC X(40).
007200         10  LRN-ENDPOINT-QUIZ       PIC X(40).
007300*        RESERVED FOR THE ENRICHED-EXTRACT TRAILER - SPACES ON
007400*        THE RAW EXTRACT, VIDEOS/QUIZZES/PROGRESS-PCT ON OUTPUT.
007500     05  LRN-TRAILER-RESERVED        PIC X(07).
007600    05  FILLER                PIC X(01).
007700*---------------------------------------------------------------*
007800*    REDEFINES 1 OF 2 IN THIS COPYBOOK - EPISODE-CELL VIEW OF
007900*    THE CONTENT AREA (POSITIONS 17-72, 56 FORTY-CHARACTER
008000*    CELLS) USED BY THE PROGRESS/COMPLETED EPISODE AUDIT.
008100*---------------------------------------------------------------*
008200 01  LRN-CONTENT-AREA-TBL REDEFINES LRN-CONTENT-AREA.
008300     05  LRN-EPISODE-CELL            PIC X(40)
008400         OCCURS 56 TIMES INDEXED BY LRN-EPISODE-IDX.
008500*---------------------------------------------------------------*
008600*    REDEFINES 2 OF 2 IN THIS COPYBOOK - ENRICHED-EXTRACT VIEW
008700*    OF THE TRAILING RESERVED AREA.
008800*---------------------------------------------------------------*
008900 01  ENR-TRAILER-FIELDS REDEFINES LRN-TRAILER-RESERVED.
009000     05  ENR-VIDEOS-COMPLETED        PIC 9(03).
009100     05  ENR-QUIZZES-COMPLETED       PIC 9(01).
009200     05  ENR-PROGRESS-PCT            PIC 9(03).
