000100*===============================================================*
000200* PROGRAM NAME:    SAMREXT
000300* ORIGINAL AUTHOR: K IYER
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/12/82 K IYER          CREATED - MULTI-LANGUAGE ROSTER EXTRACT
000900*                         FOR THE DIRECTORATE'S CORRESPONDENCE-
001000*                         COURSE PROGRAM.  READS ONE FIXED ROSTER
001100*                         FILE PER LANGUAGE AND ACCUMULATES
001200*                         PER-FILE COMPLETION COUNTS.
001300* 01/04/00 K IYER          Y2K REMEDIATION - CONVERTED EVERY
001400*                         2-DIGIT ROSTER YEAR FIELD AND WORKING-
001500*                         STORAGE DATE COMPARE TO THE STANDARD
001600*                         CENTURY WINDOW PER DATA CENTER STANDING
001700*                         ORDER
001800* 03/11/25 R PATANKAR     SAMR-0001 REBUILT FOR THE AI SAMARTH
001900*                         COURSE-COMPLETION PROGRAM - FIVE-
002000*                         LANGUAGE EXTRACT READER, COMPLETION
002100*                         COUNTS AND PER-FILE STATISTICS ONLY,
002200*                         NO REPORT YET
002300* 03/24/25 R PATANKAR     SAMR-0004 CALLS SAMRVAL BEFORE OPENING
002400*                         ANY EXTRACT - WHOLE-BATCH ABORT ON A
002500*                         BAD FILE SET
002600* 03/29/25 R PATANKAR     SAMR-0005 CALLS SAMRDTE FOR START-DATE
002700*                         PARSING INSTEAD OF THE IN-LINE UNSTRING
002800*                         LOGIC THAT USED TO LIVE HERE
002900* 05/20/25 R PATANKAR     SAMR-0011 ADDED THE MONTH-WISE "AT
003000*                         LEAST 1 VIDEO" ENGAGEMENT BUCKETS
003100*                         (RETAINED-LEARNER TABLE + BUCKET BUILD)
003200* 07/01/25 M KULKARNI     SAMR-0012 ADDED THE OPTIONAL FROM/TO
003300*                         START-DATE FILTER - AUDIT WANTED A WAY
003400*                         TO RE-RUN AGAINST A DATE WINDOW WITHOUT
003500*                         A SPECIAL VERSION OF THIS PROGRAM.
003600*                         PRODUCTION RUN LEAVES THE FILTER OFF.
003700* 10/02/25 M KULKARNI     SAMR-0016 WIDENED CONTENT CELLS TO 40
003800*                         BYTES (SEE SAMRLRN) - RECOMPILED, NO
003900*                         PROCEDURE DIVISION LOGIC CHANGE
004000* 01/12/26 M KULKARNI     SAMR-0023 Y2K+26 HOUSEKEEPING - RUN
004100*                         DATE NOW SET FROM ACCEPT-FROM-DATE, NOT
004200*                         FUNCTION CURRENT-DATE, PER DATA CENTER
004300*                         STANDING ORDER SAMR-STD-4
004400* 06/09/26 M KULKARNI     SAMR-0030 STATE AUDIT FINDING - THE
004500*                         STARTED-WITH-COMPLETION/ONLY-1-VIDEO/
004600*                         PCT-25-50-75-100 COUNTS AND THE ENRICHED
004700*                         EXTRACT WRITE WERE WRONGLY TIED TO
004800*                         WS-CUR-DATE-IS-VALID, SO A BLANK START
004900*                         DATE DROPPED A LEARNER EVEN WITH NO
005000*                         FILTER CONFIGURED.  5200 NOW CHECKS THE
005100*                         FILTER SWITCH DIRECTLY FOR THOSE.
005200*
005300*===============================================================*
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID.  SAMREXT.
005600 AUTHOR. K IYER.
005700 INSTALLATION. STATE TRAINING DIRECTORATE - DATA CENTER.
005800 DATE-WRITTEN. 04/12/82.
005900 DATE-COMPILED.
006000 SECURITY. NON-CONFIDENTIAL.
006100*===============================================================*
006200 ENVIRONMENT DIVISION.
006300*---------------------------------------------------------------*
006400 CONFIGURATION SECTION.
006500*---------------------------------------------------------------*
006600 SOURCE-COMPUTER. IBM-3096.
006700*---------------------------------------------------------------*
006800 OBJECT-COMPUTER. IBM-3096.
006900*---------------------------------------------------------------*
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*===============================================================*
007300 INPUT-OUTPUT SECTION.
007400*---------------------------------------------------------------*
007500 FILE-CONTROL.
007600     SELECT SAMRCTL-FILE   ASSIGN TO SAMRCTL
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-SAMRCTL-STATUS.
007900     SELECT SAMRENG-FILE   ASSIGN TO SAMRENG
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-SAMRENG-STATUS.
008200     SELECT SAMRHIN-FILE   ASSIGN TO SAMRHIN
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-SAMRHIN-STATUS.
008500     SELECT SAMRMAR-FILE   ASSIGN TO SAMRMAR
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WS-SAMRMAR-STATUS.
008800     SELECT SAMRBEN-FILE   ASSIGN TO SAMRBEN
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WS-SAMRBEN-STATUS.
009100     SELECT SAMRODI-FILE   ASSIGN TO SAMRODI
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-SAMRODI-STATUS.
009400     SELECT SAMRENGX-FILE  ASSIGN TO SAMRENGX
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS WS-SAMRENGX-STATUS.
009700     SELECT SAMRHINX-FILE  ASSIGN TO SAMRHINX
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS WS-SAMRHINX-STATUS.
010000     SELECT SAMRMARX-FILE  ASSIGN TO SAMRMARX
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS WS-SAMRMARX-STATUS.
010300     SELECT SAMRBENX-FILE  ASSIGN TO SAMRBENX
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS WS-SAMRBENX-STATUS.
010600     SELECT SAMRODIX-FILE  ASSIGN TO SAMRODIX
010700         ORGANIZATION IS LINE SEQUENTIAL
010800         FILE STATUS IS WS-SAMRODIX-STATUS.
010900     SELECT SAMRSTAT-FILE  ASSIGN TO SAMRSTAT
011000         ORGANIZATION IS LINE SEQUENTIAL
011100         FILE STATUS IS WS-SAMRSTAT-STATUS.
011200*===============================================================*
011300 DATA DIVISION.
011400*---------------------------------------------------------------*
011500 FILE SECTION.
011600*---------------------------------------------------------------*
011700 FD  SAMRCTL-FILE.
011800 01  CTL-FILE-NAME-RECORD            PIC X(80).
011900*---------------------------------------------------------------*
012000*    THE FIVE LANGUAGE-EXTRACT INPUT FILES.  EACH RECORD AREA IS
012100*    CARRIED FLAT - THE FIELD BREAKDOWN LIVES ONCE, IN WORKING-
012200*    STORAGE (COPYLIB SAMRLRN), AND EACH READ MOVES THE PHYSICAL
012300*    RECORD INTO IT.  SAME PATTERN FOR THE FIVE ENRICHED OUTPUTS.
012400*---------------------------------------------------------------*
012500 FD  SAMRENG-FILE.
012600 01  SAMRENG-FD-RECORD               PIC X(2471).
012700 FD  SAMRHIN-FILE.
012800 01  SAMRHIN-FD-RECORD               PIC X(2471).
012900 FD  SAMRMAR-FILE.
013000 01  SAMRMAR-FD-RECORD               PIC X(2471).
013100 FD  SAMRBEN-FILE.
013200 01  SAMRBEN-FD-RECORD               PIC X(2471).
013300 FD  SAMRODI-FILE.
013400 01  SAMRODI-FD-RECORD               PIC X(2471).
013500 FD  SAMRENGX-FILE.
013600 01  SAMRENGX-FD-RECORD              PIC X(2471).
013700 FD  SAMRHINX-FILE.
013800 01  SAMRHINX-FD-RECORD              PIC X(2471).
013900 FD  SAMRMARX-FILE.
014000 01  SAMRMARX-FD-RECORD              PIC X(2471).
014100 FD  SAMRBENX-FILE.
014200 01  SAMRBENX-FD-RECORD              PIC X(2471).
014300 FD  SAMRODIX-FILE.
014400 01  SAMRODIX-FD-RECORD              PIC X(2471).
014500*---------------------------------------------------------------*
014600 FD  SAMRSTAT-FILE.
014700     COPY SAMRSTT.
014800*===============================================================*
014900 WORKING-STORAGE SECTION.
015000*---------------------------------------------------------------*
015100*    ONE STRUCTURED COPY OF THE LEARNER RECORD, SHARED BY EVERY
015200*    FILE - POPULATED BY "READ ... INTO" AND WRITTEN BACK OUT BY
015300*    "WRITE ... FROM" AFTER THE TRAILER FIELDS ARE FILLED IN.
015400*---------------------------------------------------------------*
015500 01  LEARNER-RECORD.
015600     COPY SAMRLRN.
015700*---------------------------------------------------------------*
015800*    STANDALONE SCRATCH COUNTERS - EXTRACT PASS CONTROL.
015900*---------------------------------------------------------------*
016000 77  WS-FILE-INDEX                     PIC 9(01) COMP.
016100 77  WS-CTL-COUNT                      PIC 9(02) COMP.
016200*---------------------------------------------------------------*
016300 01  WS-FILE-STATUS-FIELDS.
016400     05  WS-SAMRCTL-STATUS            PIC X(02).
016500     05  WS-SAMRENG-STATUS            PIC X(02).
016600     05  WS-SAMRHIN-STATUS            PIC X(02).
016700     05  WS-SAMRMAR-STATUS            PIC X(02).
016800     05  WS-SAMRBEN-STATUS            PIC X(02).
016900     05  WS-SAMRODI-STATUS            PIC X(02).
017000     05  WS-SAMRENGX-STATUS           PIC X(02).
017100     05  WS-SAMRHINX-STATUS           PIC X(02).
017200     05  WS-SAMRMARX-STATUS           PIC X(02).
017300     05  WS-SAMRBENX-STATUS           PIC X(02).
017400     05  WS-SAMRODIX-STATUS           PIC X(02).
017500     05  WS-SAMRSTAT-STATUS           PIC X(02).
017600    05  FILLER                PIC X(01).
017700*---------------------------------------------------------------*
017800 01  WS-SWITCHES.
017900     05  WS-CTL-EOF-SW                PIC X(01) VALUE 'N'.
018000         88  WS-CTL-EOF                        VALUE 'Y'.
018100     05  WS-LEARNER-EOF-SW            PIC X(01) VALUE 'N'.
018200         88  WS-LEARNER-EOF                     VALUE 'Y'.
018300     05  WS-HEADER-EOF-SW             PIC X(01) VALUE 'N'.
018400         88  WS-HEADER-EOF                      VALUE 'Y'.
018500     05  WS-HEADER-VALID-SW           PIC X(01) VALUE 'Y'.
018600         88  WS-HEADER-IS-VALID                 VALUE 'Y'.
018700         88  WS-HEADER-IS-INVALID               VALUE 'N'.
018800     05  WS-BATCH-ABORT-SW            PIC X(01) VALUE 'N'.
018900         88  WS-BATCH-IS-ABORTED                VALUE 'Y'.
019000     05  WS-DATE-FILTER-ACTIVE-SW     PIC X(01) VALUE 'N'.
019100         88  WS-DATE-FILTER-IS-ACTIVE           VALUE 'Y'.
019200     05  WS-DATE-IN-RANGE-SW          PIC X(01) VALUE 'Y'.
019300         88  WS-DATE-IS-IN-RANGE                VALUE 'Y'.
019400     05  WS-ALNUM-OK-SW                PIC X(01).
019500         88  WS-ALNUM-IS-OK                     VALUE 'Y'.
019600         88  WS-ALNUM-IS-NOT-OK                 VALUE 'N'.
019700    05  FILLER                PIC X(01).
019800*---------------------------------------------------------------*
019900 01  WS-SUBSCRIPTS-AND-COUNTS.
020000     05  WS-SCAN-POS                  PIC 9(02) COMP.
020100     05  WS-CELL-LEN                  PIC 9(02) COMP.
020200     05  WS-CHAR-POS                  PIC 9(02) COMP.
020300     05  WS-VIDEO-CHAPTER-COUNT       PIC 9(02) COMP.
020400     05  WS-VIDEOS-COMPLETED-CT       PIC 9(03) COMP.
020500     05  WS-QUIZZES-COMPLETED-CT      PIC 9(01) COMP.
020600     05  WS-RETAINED-COUNT            PIC 9(05) COMP.
020700     05  WS-BUCKET-COUNT              PIC 9(02) COMP.
020800     05  WS-EXCHANGE-DONE-SW          PIC X(01).
020900    05  FILLER                PIC X(01).
021000*---------------------------------------------------------------*
021100*    THE OPTIONAL START-DATE FILTER (SAMR-0012).  ZERO ON BOTH
021200*    ENDS MEANS "NO FILTER" - THE PRODUCTION JCL LEAVES THESE AT
021300*    THEIR VALUE-CLAUSE DEFAULTS.
021400*---------------------------------------------------------------*
021500 01  WS-DATE-FILTER-FIELDS.                                       SAMR0012
021600     05  WS-FILTER-FROM-YEAR          PIC 9(04) COMP VALUE 0.
021700     05  WS-FILTER-FROM-MONTH         PIC 9(02) COMP VALUE 0.
021800     05  WS-FILTER-FROM-DAY           PIC 9(02) COMP VALUE 0.
021900     05  WS-FILTER-TO-YEAR            PIC 9(04) COMP VALUE 0.
022000     05  WS-FILTER-TO-MONTH           PIC 9(02) COMP VALUE 0.
022100     05  WS-FILTER-TO-DAY             PIC 9(02) COMP VALUE 0.
022200     05  WS-FILTER-FROM-NUM           PIC 9(08) COMP VALUE 0.
022300     05  WS-FILTER-TO-NUM             PIC 9(08) COMP VALUE
022400     99999999.
022500     05  WS-CUR-DATE-NUM              PIC 9(08) COMP VALUE 0.
022600    05  FILLER                PIC X(01).
022700*---------------------------------------------------------------*
022800 01  WS-LANGUAGE-TABLE-AREA.
022900     05  FILLER                       PIC X(12) VALUE 'English'.
023000     05  FILLER                       PIC X(12) VALUE 'Hindi'.
023100     05  FILLER                       PIC X(12) VALUE 'Marathi'.
023200     05  FILLER                       PIC X(12) VALUE 'Bengali'.
023300     05  FILLER                       PIC X(12) VALUE 'Odia'.
023400*---------------------------------------------------------------*
023500*    REDEFINES 1 OF 3 IN THIS PROGRAM - LANGUAGE-NAME TABLE VIEW
023600*    OF THE FIVE VALUE CLAUSES ABOVE, INDEXED BY WS-FILE-INDEX.
023700*---------------------------------------------------------------*
023800 01  WS-LANGUAGE-TABLE REDEFINES WS-LANGUAGE-TABLE-AREA.
023900     05  WS-LANGUAGE-NAME OCCURS 5 TIMES
024000             INDEXED BY WS-LANG-IDX   PIC X(12).
024100*---------------------------------------------------------------*
024200 01  WS-WORK-TEXT-FIELDS.
024300     05  WS-QUIZ-TEST-FIELD           PIC X(40).
024400     05  WS-IS-VIDEO-CHAPTER-TABLE    PIC X(53).
024500    05  FILLER                PIC X(01).
024600*---------------------------------------------------------------*
024700*    REDEFINES 2 OF 3 IN THIS PROGRAM - PER-COLUMN VIDEO-CHAPTER
024800*    FLAG TABLE, ONE BYTE PER CONTENT COLUMN ('Y'/'N'), SET DURING
024900*    HEADER VALIDATION AND REUSED FOR EVERY LEARNER ROW IN THE
025000*    FILE SO THE R2 SCAN ONLY RUNS ONCE PER FILE, NOT PER ROW.
025100*---------------------------------------------------------------*
025200 01  WS-VIDEO-CHAPTER-FLAGS REDEFINES WS-IS-VIDEO-CHAPTER-TABLE.
025300     05  WS-VIDEO-CHAPTER-FLAG OCCURS 53 TIMES
025400             INDEXED BY WS-VC-IDX     PIC X(01).
025500*---------------------------------------------------------------*
025600*    RETAINED (START-DATE) LIST FOR THIS FILE'S "AT LEAST 1
025700*    VIDEO" LEARNERS (SPEC STEP 4).  RE-USED FOR EACH OF THE
025800*    FIVE FILES - CLEARED AT THE START OF EACH FILE'S PROCESSING.
025900*---------------------------------------------------------------*
026000 01  WS-RETAINED-TABLE.                                           SAMR0011
026100     05  WS-RETAINED-ENTRY OCCURS 10000 TIMES
026200             INDEXED BY WS-RET-IDX.
026300         10  WS-RET-YEAR              PIC 9(04) COMP.
026400         10  WS-RET-MONTH             PIC 9(02) COMP.
026500         10  WS-RET-DAY               PIC 9(02) COMP.
026600    05  FILLER                PIC X(01).
026700*---------------------------------------------------------------*
026800 01  WS-MONTH-END-FIELDS.
026900     05  WS-LAST-DAY-OF-MONTH         PIC 9(02) COMP.
027000     05  WS-LEAP-QUOTIENT             PIC 9(04) COMP.
027100     05  WS-LEAP-REMAINDER-4          PIC 9(02) COMP.
027200     05  WS-LEAP-REMAINDER-100        PIC 9(02) COMP.
027300     05  WS-LEAP-REMAINDER-400        PIC 9(03) COMP.
027400    05  FILLER                PIC X(01).
027500*---------------------------------------------------------------*
027600*    PARSED START-DATE FOR THE CURRENT LEARNER ROW.
027700*---------------------------------------------------------------*
027800 01  WS-CURRENT-DATE-FIELDS.
027900     05  WS-CUR-YEAR                  PIC 9(04) COMP.
028000     05  WS-CUR-MONTH                 PIC 9(02) COMP.
028100     05  WS-CUR-DAY                   PIC 9(02) COMP.
028200     05  WS-CUR-DATE-VALID-SW         PIC X(01).
028300         88  WS-CUR-DATE-IS-VALID              VALUE 'Y'.
028400         88  WS-CUR-DATE-IS-INVALID            VALUE 'N'.
028500    05  FILLER                PIC X(01).
028600*---------------------------------------------------------------*
028700*    PRINT-LINE WORK FIELDS FOR THE STEP-5 CONSOLE SUMMARY.
028800*---------------------------------------------------------------*
028900 01  WS-PRINT-WORK-FIELDS.
029000     05  WS-EDIT-COUNT-7              PIC ZZZ,ZZ9.
029100     05  WS-EDIT-PERCENT              PIC ZZ9.9.
029200     05  WS-PERCENT-COMPUTE           PIC S9(05)V9(02) COMP.
029300    05  FILLER                PIC X(01).
029400*---------------------------------------------------------------*
029500*    REDEFINES 3 OF 3 IN THIS PROGRAM - BYTE VIEW OF THE PRINT
029600*    WORK-FIELDS GROUP, CLEARED IN ONE MOVE AT THE TOP OF EACH
029700*    STATISTIC LINE.
029800*---------------------------------------------------------------*
029900 01  WS-PRINT-WORK-FIELDS-X REDEFINES WS-PRINT-WORK-FIELDS.
030000     05  FILLER                       PIC X(14).
030100*---------------------------------------------------------------*
030200*    PARAMETER AREA FOR 7100-PRINT-ONE-STATISTIC - THIS SHOP
030300*    DOES NOT USE PERFORM ... USING, SO THE CALLER MOVES THE
030400*    LABEL AND VALUE HERE BEFORE THE PERFORM.
030500*---------------------------------------------------------------*
030600 01  WS-STAT-PRINT-AREA.
030700     05  WS-STAT-LABEL                PIC X(32).
030800     05  WS-STAT-VALUE                PIC 9(07).
030900    05  FILLER                PIC X(01).
031000*---------------------------------------------------------------*
031100*    ONE-ENTRY SWAP AREA FOR THE MONTH-BUCKET EXCHANGE SORT -
031200*    SIZED TO MATCH ONE STT-MONTH-BUCKETS OCCURRENCE (4+2+7+7).
031300*---------------------------------------------------------------*
031400 01  WS-BUCKET-SWAP-AREA              PIC X(20).
031500*---------------------------------------------------------------*
031600 COPY SAMRDLK.
031700*===============================================================*
031800 PROCEDURE DIVISION.
031900*---------------------------------------------------------------*
032000 0000-MAIN-PARAGRAPH.
032100*---------------------------------------------------------------*
032200     PERFORM 1000-READ-CONTROL-FILE.
032300     IF NOT WS-BATCH-IS-ABORTED
032400         PERFORM 1500-VALIDATE-FILE-SET
032500     END-IF.
032600     IF NOT WS-BATCH-IS-ABORTED
032700         PERFORM 2000-PROCESS-ALL-LANGUAGE-FILES
032800     END-IF.
032900     STOP RUN.
033000*---------------------------------------------------------------*
033100 1000-READ-CONTROL-FILE.
033200*---------------------------------------------------------------*
033300     MOVE 0 TO LNK-FILE-COUNT WS-CTL-COUNT.
033400     OPEN INPUT SAMRCTL-FILE.
033500     READ SAMRCTL-FILE
033600         AT END SET WS-CTL-EOF TO TRUE
033700     END-READ.
033800     PERFORM 1010-READ-ONE-CONTROL-RECORD
033900         UNTIL WS-CTL-EOF.
034000     CLOSE SAMRCTL-FILE.
034100     MOVE WS-CTL-COUNT TO LNK-FILE-COUNT.
034200*---------------------------------------------------------------*
034300 1010-READ-ONE-CONTROL-RECORD.
034400*---------------------------------------------------------------*
034500     ADD 1 TO WS-CTL-COUNT.
034600     IF WS-CTL-COUNT <= 5
034700         MOVE CTL-FILE-NAME-RECORD
034800                                TO LNK-FILE-NAMES (WS-CTL-COUNT)
034900     END-IF.
035000     READ SAMRCTL-FILE
035100         AT END SET WS-CTL-EOF TO TRUE
035200     END-READ.
035300*---------------------------------------------------------------*
035400 1500-VALIDATE-FILE-SET.
035500*---------------------------------------------------------------*
035600     CALL 'SAMRVAL' USING SAMRVAL-LINKAGE.                        SAMR0004
035700     IF LNK-SET-INVALID
035800         SET WS-BATCH-IS-ABORTED TO TRUE
035900         DISPLAY 'SAMREXT - FILE SET VALIDATION FAILED'
036000         DISPLAY LNK-DIAG-LINE-1
036100         DISPLAY LNK-DIAG-LINE-2
036200     END-IF.
036300*---------------------------------------------------------------*
036400 2000-PROCESS-ALL-LANGUAGE-FILES.
036500*---------------------------------------------------------------*
036600     OPEN OUTPUT SAMRSTAT-FILE.
036700     PERFORM 2100-PROCESS-ENGLISH-FILE.
036800     PERFORM 2200-PROCESS-HINDI-FILE.
036900     PERFORM 2300-PROCESS-MARATHI-FILE.
037000     PERFORM 2400-PROCESS-BENGALI-FILE.
037100     PERFORM 2500-PROCESS-ODIA-FILE.
037200     CLOSE SAMRSTAT-FILE.
037300*---------------------------------------------------------------*
037400 2100-PROCESS-ENGLISH-FILE.
037500*---------------------------------------------------------------*
037600     MOVE 1 TO WS-FILE-INDEX.
037700     OPEN INPUT SAMRENG-FILE.
037800     OPEN OUTPUT SAMRENGX-FILE.
037900     PERFORM 5000-INITIALIZE-FOR-THIS-FILE.
038000     READ SAMRENG-FILE INTO LEARNER-RECORD
038100         AT END SET WS-HEADER-EOF TO TRUE
038200     END-READ.
038300     IF NOT WS-HEADER-EOF
038400         PERFORM 5100-VALIDATE-HEADER-RECORD
038500     ELSE
038600         SET WS-HEADER-IS-INVALID TO TRUE
038700     END-IF.
038800     PERFORM 2110-READ-AND-PROCESS-ENGLISH-RECORD
038900         UNTIL WS-HEADER-IS-INVALID OR WS-LEARNER-EOF.
039000     CLOSE SAMRENG-FILE SAMRENGX-FILE.
039100     IF WS-HEADER-IS-VALID
039200         PERFORM 6000-BUILD-MONTH-BUCKETS
039300         WRITE FILE-STATISTICS-RECORD
039400         PERFORM 7000-PRINT-FILE-SUMMARY
039500     ELSE
039600         DISPLAY 'SAMREXT - HEADER VALIDATION FAILED - ENGLISH'
039700     END-IF.
039800*---------------------------------------------------------------*
039900 2110-READ-AND-PROCESS-ENGLISH-RECORD.
040000*---------------------------------------------------------------*
040100     READ SAMRENG-FILE INTO LEARNER-RECORD
040200         AT END SET WS-LEARNER-EOF TO TRUE
040300     END-READ.
040400     IF NOT WS-LEARNER-EOF
040500         PERFORM 5200-PROCESS-ONE-LEARNER-RECORD
040600         IF NOT WS-DATE-FILTER-IS-ACTIVE
040700                 OR (WS-CUR-DATE-IS-VALID AND WS-DATE-IS-IN-RANGE)
040800             WRITE SAMRENGX-FD-RECORD FROM LEARNER-RECORD
040900         END-IF
041000     END-IF.
041100*---------------------------------------------------------------*
041200 2200-PROCESS-HINDI-FILE.
041300*---------------------------------------------------------------*
041400     MOVE 2 TO WS-FILE-INDEX.
041500     OPEN INPUT SAMRHIN-FILE.
041600     OPEN OUTPUT SAMRHINX-FILE.
041700     PERFORM 5000-INITIALIZE-FOR-THIS-FILE.
041800     READ SAMRHIN-FILE INTO LEARNER-RECORD
041900         AT END SET WS-HEADER-EOF TO TRUE
042000     END-READ.
042100     IF NOT WS-HEADER-EOF
042200         PERFORM 5100-VALIDATE-HEADER-RECORD
042300     ELSE
042400         SET WS-HEADER-IS-INVALID TO TRUE
042500     END-IF.
042600     PERFORM 2210-READ-AND-PROCESS-HINDI-RECORD
042700         UNTIL WS-HEADER-IS-INVALID OR WS-LEARNER-EOF.
042800     CLOSE SAMRHIN-FILE SAMRHINX-FILE.
042900     IF WS-HEADER-IS-VALID
043000         PERFORM 6000-BUILD-MONTH-BUCKETS
043100         WRITE FILE-STATISTICS-RECORD
043200         PERFORM 7000-PRINT-FILE-SUMMARY
043300     ELSE
043400         DISPLAY 'SAMREXT - HEADER VALIDATION FAILED - HINDI'
043500     END-IF.
043600*---------------------------------------------------------------*
043700 2210-READ-AND-PROCESS-HINDI-RECORD.
043800*---------------------------------------------------------------*
043900     READ SAMRHIN-FILE INTO LEARNER-RECORD
044000         AT END SET WS-LEARNER-EOF TO TRUE
044100     END-READ.
044200     IF NOT WS-LEARNER-EOF
044300         PERFORM 5200-PROCESS-ONE-LEARNER-RECORD
044400         IF NOT WS-DATE-FILTER-IS-ACTIVE
044500                 OR (WS-CUR-DATE-IS-VALID AND WS-DATE-IS-IN-RANGE)
044600             WRITE SAMRHINX-FD-RECORD FROM LEARNER-RECORD
044700         END-IF
044800     END-IF.
044900*---------------------------------------------------------------*
045000 2300-PROCESS-MARATHI-FILE.
045100*---------------------------------------------------------------*
045200     MOVE 3 TO WS-FILE-INDEX.
045300     OPEN INPUT SAMRMAR-FILE.
045400     OPEN OUTPUT SAMRMARX-FILE.
045500     PERFORM 5000-INITIALIZE-FOR-THIS-FILE.
045600     READ SAMRMAR-FILE INTO LEARNER-RECORD
045700         AT END SET WS-HEADER-EOF TO TRUE
045800     END-READ.
045900     IF NOT WS-HEADER-EOF
046000         PERFORM 5100-VALIDATE-HEADER-RECORD
046100     ELSE
046200         SET WS-HEADER-IS-INVALID TO TRUE
046300     END-IF.
046400     PERFORM 2310-READ-AND-PROCESS-MARATHI-RECORD
046500         UNTIL WS-HEADER-IS-INVALID OR WS-LEARNER-EOF.
046600     CLOSE SAMRMAR-FILE SAMRMARX-FILE.
046700     IF WS-HEADER-IS-VALID
046800         PERFORM 6000-BUILD-MONTH-BUCKETS
046900         WRITE FILE-STATISTICS-RECORD
047000         PERFORM 7000-PRINT-FILE-SUMMARY
047100     ELSE
047200         DISPLAY 'SAMREXT - HEADER VALIDATION FAILED - MARATHI'
047300     END-IF.
047400*---------------------------------------------------------------*
047500 2310-READ-AND-PROCESS-MARATHI-RECORD.
047600*---------------------------------------------------------------*
047700     READ SAMRMAR-FILE INTO LEARNER-RECORD
047800         AT END SET WS-LEARNER-EOF TO TRUE
047900     END-READ.
048000     IF NOT WS-LEARNER-EOF
048100         PERFORM 5200-PROCESS-ONE-LEARNER-RECORD
048200         IF NOT WS-DATE-FILTER-IS-ACTIVE
048300                 OR (WS-CUR-DATE-IS-VALID AND WS-DATE-IS-IN-RANGE)
048400             WRITE SAMRMARX-FD-RECORD FROM LEARNER-RECORD
048500         END-IF
048600     END-IF.
048700*---------------------------------------------------------------*
048800 2400-PROCESS-BENGALI-FILE.
048900*---------------------------------------------------------------*
049000     MOVE 4 TO WS-FILE-INDEX.
049100     OPEN INPUT SAMRBEN-FILE.
049200     OPEN OUTPUT SAMRBENX-FILE.
049300     PERFORM 5000-INITIALIZE-FOR-THIS-FILE.
049400     READ SAMRBEN-FILE INTO LEARNER-RECORD
049500         AT END SET WS-HEADER-EOF TO TRUE
049600     END-READ.
049700     IF NOT WS-HEADER-EOF
049800         PERFORM 5100-VALIDATE-HEADER-RECORD
049900     ELSE
050000         SET WS-HEADER-IS-INVALID TO TRUE
050100     END-IF.
050200     PERFORM 2410-READ-AND-PROCESS-BENGALI-RECORD
050300         UNTIL WS-HEADER-IS-INVALID OR WS-LEARNER-EOF.
050400     CLOSE SAMRBEN-FILE SAMRBENX-FILE.
050500     IF WS-HEADER-IS-VALID
050600         PERFORM 6000-BUILD-MONTH-BUCKETS
050700         WRITE FILE-STATISTICS-RECORD
050800         PERFORM 7000-PRINT-FILE-SUMMARY
050900     ELSE
051000         DISPLAY 'SAMREXT - HEADER VALIDATION FAILED - BENGALI'
051100     END-IF.
051200*---------------------------------------------------------------*
051300 2410-READ-AND-PROCESS-BENGALI-RECORD.
051400*---------------------------------------------------------------*
051500     READ SAMRBEN-FILE INTO LEARNER-RECORD
051600         AT END SET WS-LEARNER-EOF TO TRUE
051700     END-READ.
051800     IF NOT WS-LEARNER-EOF
051900         PERFORM 5200-PROCESS-ONE-LEARNER-RECORD
052000         IF NOT WS-DATE-FILTER-IS-ACTIVE
052100                 OR (WS-CUR-DATE-IS-VALID AND WS-DATE-IS-IN-RANGE)
052200             WRITE SAMRBENX-FD-RECORD FROM LEARNER-RECORD
052300         END-IF
052400     END-IF.
052500*---------------------------------------------------------------*
052600 2500-PROCESS-ODIA-FILE.
052700*---------------------------------------------------------------*
052800     MOVE 5 TO WS-FILE-INDEX.
052900     OPEN INPUT SAMRODI-FILE.
053000     OPEN OUTPUT SAMRODIX-FILE.
053100     PERFORM 5000-INITIALIZE-FOR-THIS-FILE.
053200     READ SAMRODI-FILE INTO LEARNER-RECORD
053300         AT END SET WS-HEADER-EOF TO TRUE
053400     END-READ.
053500     IF NOT WS-HEADER-EOF
053600         PERFORM 5100-VALIDATE-HEADER-RECORD
053700     ELSE
053800         SET WS-HEADER-IS-INVALID TO TRUE
053900     END-IF.
054000     PERFORM 2510-READ-AND-PROCESS-ODIA-RECORD
054100         UNTIL WS-HEADER-IS-INVALID OR WS-LEARNER-EOF.
054200     CLOSE SAMRODI-FILE SAMRODIX-FILE.
054300     IF WS-HEADER-IS-VALID
054400         PERFORM 6000-BUILD-MONTH-BUCKETS
054500         WRITE FILE-STATISTICS-RECORD
054600         PERFORM 7000-PRINT-FILE-SUMMARY
054700     ELSE
054800         DISPLAY 'SAMREXT - HEADER VALIDATION FAILED - ODIA'
054900     END-IF.
055000*---------------------------------------------------------------*
055100 2510-READ-AND-PROCESS-ODIA-RECORD.
055200*---------------------------------------------------------------*
055300     READ SAMRODI-FILE INTO LEARNER-RECORD
055400         AT END SET WS-LEARNER-EOF TO TRUE
055500     END-READ.
055600     IF NOT WS-LEARNER-EOF
055700         PERFORM 5200-PROCESS-ONE-LEARNER-RECORD
055800         IF NOT WS-DATE-FILTER-IS-ACTIVE
055900                 OR (WS-CUR-DATE-IS-VALID AND WS-DATE-IS-IN-RANGE)
056000             WRITE SAMRODIX-FD-RECORD FROM LEARNER-RECORD
056100         END-IF
056200     END-IF.
056300*---------------------------------------------------------------*
056400 5000-INITIALIZE-FOR-THIS-FILE.
056500*---------------------------------------------------------------*
056600     MOVE 'N' TO WS-HEADER-EOF-SW WS-LEARNER-EOF-SW.
056700     SET WS-HEADER-IS-VALID  TO TRUE.
056800     MOVE SPACES TO WS-IS-VIDEO-CHAPTER-TABLE.
056900     MOVE 0      TO WS-RETAINED-COUNT WS-BUCKET-COUNT.
057000     SET WS-LANG-IDX TO WS-FILE-INDEX.
057100     INITIALIZE FILE-STATISTICS-RECORD.
057200     MOVE WS-LANGUAGE-NAME (WS-LANG-IDX) TO STT-LANGUAGE.
057300     MOVE 0 TO STT-TOTAL-USERS STT-STARTED
057400               STT-STARTED-WITH-COMPLETION STT-ONLY-1-VIDEO
057500               STT-PCT-25 STT-PCT-50 STT-PCT-75 STT-PCT-100
057600               STT-BUCKET-COUNT.
057700*---------------------------------------------------------------*
057800 5100-VALIDATE-HEADER-RECORD.
057900*---------------------------------------------------------------*
058000*    RULE STEP 1 A-D, IN ORDER, STOP AT FIRST FAILURE.
058100*---------------------------------------------------------------*
058200     SET WS-HEADER-IS-VALID TO TRUE.
058300*        A. FIELD 17 CONTAINS 'PILLAR'.
058400     MOVE LRN-CONTENT-STATUS (1)     TO WS-QUIZ-TEST-FIELD.
058500     INSPECT WS-QUIZ-TEST-FIELD
058600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
058700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
058800     MOVE 0 TO WS-SCAN-POS.
058900     INSPECT WS-QUIZ-TEST-FIELD TALLYING WS-SCAN-POS
059000         FOR ALL 'PILLAR'.
059100     IF WS-SCAN-POS = 0
059200         SET WS-HEADER-IS-INVALID TO TRUE
059300     END-IF.
059400*        B. EXACTLY 35 VIDEO-CHAPTER COLUMNS, POSITIONS 17-69.
059500     IF WS-HEADER-IS-VALID
059600         PERFORM 5110-CLASSIFY-HEADER-COLUMNS
059700         IF WS-VIDEO-CHAPTER-COUNT NOT = 35
059800             SET WS-HEADER-IS-INVALID TO TRUE
059900         END-IF
060000     END-IF.
060100*        C. FIELD 41 (ELEMENT 25) CONTAINS 'QUIZ'.
060200     IF WS-HEADER-IS-VALID
060300         MOVE LRN-CONTENT-STATUS (25) TO WS-QUIZ-TEST-FIELD
060400         PERFORM 5120-TEST-FIELD-CONTAINS-QUIZ
060500         IF WS-SCAN-POS = 0
060600             SET WS-HEADER-IS-INVALID TO TRUE
060700         END-IF
060800     END-IF.
060900*        D. FIELD 72 (ENDPOINT QUIZ) CONTAINS 'QUIZ'.
061000     IF WS-HEADER-IS-VALID
061100         MOVE LRN-ENDPOINT-QUIZ       TO WS-QUIZ-TEST-FIELD
061200         PERFORM 5120-TEST-FIELD-CONTAINS-QUIZ
061300         IF WS-SCAN-POS = 0
061400             SET WS-HEADER-IS-INVALID TO TRUE
061500         END-IF
061600     END-IF.
061700*---------------------------------------------------------------*
061800 5110-CLASSIFY-HEADER-COLUMNS.
061900*---------------------------------------------------------------*
062000*    RULE R2 - RUN ONCE PER FILE OVER THE 53 CONTENT COLUMNS,
062100*    REMEMBERING WHICH ARE VIDEO CHAPTERS FOR EVERY LEARNER ROW.
062200*---------------------------------------------------------------*
062300     MOVE 0 TO WS-VIDEO-CHAPTER-COUNT.
062400     PERFORM 5112-CLASSIFY-ONE-HEADER-COLUMN
062500         VARYING WS-VC-IDX FROM 1 BY 1 UNTIL WS-VC-IDX > 53.
062600*---------------------------------------------------------------*
062700 5112-CLASSIFY-ONE-HEADER-COLUMN.
062800*---------------------------------------------------------------*
062900     MOVE 'N' TO WS-VIDEO-CHAPTER-FLAG (WS-VC-IDX).
063000     PERFORM 5115-TEST-ONE-COLUMN-IS-VIDEO.
063100     IF WS-VIDEO-CHAPTER-FLAG (WS-VC-IDX) = 'Y'
063200         ADD 1 TO WS-VIDEO-CHAPTER-COUNT
063300     END-IF.
063400*---------------------------------------------------------------*
063500 5115-TEST-ONE-COLUMN-IS-VIDEO.
063600*---------------------------------------------------------------*
063700*    RULE R2 - HEADER ENDS WITH ' - ' PLUS EXACTLY 24 ALNUM
063800*    CHARACTERS, AT THE END OF THE TRIMMED HEADER, AND DOES NOT
063900*    CONTAIN 'QUIZ'.
064000*---------------------------------------------------------------*
064100     MOVE LRN-CONTENT-STATUS (WS-VC-IDX) TO WS-QUIZ-TEST-FIELD.
064200     PERFORM 5120-TEST-FIELD-CONTAINS-QUIZ.
064300     IF WS-SCAN-POS NOT = 0
064400         EXIT PARAGRAPH
064500     END-IF.
064600*        FIND TRIMMED LENGTH (LAST NON-SPACE POSITION).
064700     MOVE 40 TO WS-CELL-LEN.
064800     PERFORM 5116-TRIM-ONE-COLUMN-LENGTH
064900         UNTIL WS-CELL-LEN = 0
065000            OR LRN-CONTENT-STATUS (WS-VC-IDX) (WS-CELL-LEN:1)
065100                   NOT = SPACE.
065200     IF WS-CELL-LEN < 27
065300         EXIT PARAGRAPH
065400     END-IF.
065500*        CHECK THE THREE DELIMITER CHARACTERS ' - ' IMMEDIATELY
065600*        BEFORE THE FINAL 24-CHARACTER BLOCK.
065700     IF LRN-CONTENT-STATUS (WS-VC-IDX)
065800             (WS-CELL-LEN - 26 : 3) NOT = ' - '
065900         EXIT PARAGRAPH
066000     END-IF.
066100*        CHECK ALL 24 TRAILING CHARACTERS ARE ALPHANUMERIC.
066200     MOVE WS-CELL-LEN TO WS-CHAR-POS.
066300     SUBTRACT 23 FROM WS-CHAR-POS.
066400     SET WS-ALNUM-IS-OK TO TRUE.
066500     PERFORM 5117-TEST-ONE-ALNUM-CHAR 24 TIMES.
066600     IF WS-ALNUM-IS-OK
066700         MOVE 'Y' TO WS-VIDEO-CHAPTER-FLAG (WS-VC-IDX)
066800     END-IF.
066900*---------------------------------------------------------------*
067000 5116-TRIM-ONE-COLUMN-LENGTH.
067100*---------------------------------------------------------------*
067200     SUBTRACT 1 FROM WS-CELL-LEN.
067300*---------------------------------------------------------------*
067400 5117-TEST-ONE-ALNUM-CHAR.
067500*---------------------------------------------------------------*
067600     IF WS-ALNUM-IS-OK
067700         IF LRN-CONTENT-STATUS (WS-VC-IDX) (WS-CHAR-POS:1)
067800                 IS NOT ALPHABETIC-UPPER
067900            AND LRN-CONTENT-STATUS (WS-VC-IDX) (WS-CHAR-POS:1)
068000                 IS NOT ALPHABETIC-LOWER
068100            AND LRN-CONTENT-STATUS (WS-VC-IDX) (WS-CHAR-POS:1)
068200                 IS NOT NUMERIC
068300             SET WS-ALNUM-IS-NOT-OK TO TRUE
068400         END-IF
068500         ADD 1 TO WS-CHAR-POS
068600     END-IF.
068700*---------------------------------------------------------------*
068800 5120-TEST-FIELD-CONTAINS-QUIZ.
068900*---------------------------------------------------------------*
069000*    SETS WS-SCAN-POS NON-ZERO WHEN WS-QUIZ-TEST-FIELD (MOVED IN
069100*    BY THE CALLER) CONTAINS 'QUIZ' IN ANY LETTER CASE.  USED AS
069200*    A POSITIVE TEST (STEPS C/D) AND AS AN EXCLUSION TEST (R2
069300*    INSIDE 5115).
069400*---------------------------------------------------------------*
069500     INSPECT WS-QUIZ-TEST-FIELD
069600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
069700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
069800     MOVE 0 TO WS-SCAN-POS.
069900     INSPECT WS-QUIZ-TEST-FIELD TALLYING WS-SCAN-POS
070000         FOR ALL 'QUIZ'.
070100*---------------------------------------------------------------*
070200 6000-BUILD-MONTH-BUCKETS.
070300*---------------------------------------------------------------*
070400*    SPEC STEP 4 - DISTINCT (YEAR, MONTH) BUCKETS FROM THE
070500*    RETAINED LIST, ASCENDING, THEN CUMULATIVE/MONTHLY PER BUCKET.
070600*---------------------------------------------------------------*
070700     PERFORM 6100-BUILD-DISTINCT-BUCKET-SET
070800         VARYING WS-RET-IDX FROM 1 BY 1
070900             UNTIL WS-RET-IDX > WS-RETAINED-COUNT.
071000     PERFORM 6300-SORT-BUCKETS-ASCENDING.
071100     PERFORM 6400-COMPUTE-ONE-BUCKET-COUNTS
071200         VARYING STT-BKT-IDX FROM 1 BY 1
071300             UNTIL STT-BKT-IDX > WS-BUCKET-COUNT.
071400     MOVE WS-BUCKET-COUNT TO STT-BUCKET-COUNT.
071500*---------------------------------------------------------------*
071600 6100-BUILD-DISTINCT-BUCKET-SET.                                  SAMR0011
071700*---------------------------------------------------------------*
071800     SET STT-BKT-IDX TO 1.
071900     SEARCH STT-MONTH-BUCKETS VARYING STT-BKT-IDX
072000         AT END PERFORM 6200-ADD-NEW-BUCKET
072100         WHEN STT-BKT-YEAR (STT-BKT-IDX) =
072200                 WS-RET-YEAR (WS-RET-IDX)
072300             AND STT-BKT-MONTH (STT-BKT-IDX) =
072400                 WS-RET-MONTH (WS-RET-IDX)
072500             CONTINUE
072600     END-SEARCH.
072700*---------------------------------------------------------------*
072800 6200-ADD-NEW-BUCKET.
072900*---------------------------------------------------------------*
073000     IF WS-BUCKET-COUNT < 24
073100         ADD 1 TO WS-BUCKET-COUNT
073200         MOVE WS-RET-YEAR (WS-RET-IDX)
073300                                 TO STT-BKT-YEAR (WS-BUCKET-COUNT)
073400         MOVE WS-RET-MONTH (WS-RET-IDX)
073500                                 TO STT-BKT-MONTH
073600     (WS-BUCKET-COUNT)
073700     END-IF.
073800*---------------------------------------------------------------*
073900 6300-SORT-BUCKETS-ASCENDING.
074000*---------------------------------------------------------------*
074100*    MANUAL EXCHANGE SORT OVER THE SMALL (MAX 24) BUCKET TABLE -
074200*    NO SORT VERB, SAME IDIOM THE SHOP USES ON THE LANGUAGE TABLE
074300*    IN SAMRRPT.
074400*---------------------------------------------------------------*
074500     MOVE 'Y' TO WS-EXCHANGE-DONE-SW.
074600     PERFORM 6305-MAKE-ONE-EXCHANGE-PASS
074700         UNTIL WS-EXCHANGE-DONE-SW = 'N'.
074800*---------------------------------------------------------------*
074900 6305-MAKE-ONE-EXCHANGE-PASS.
075000*---------------------------------------------------------------*
075100     MOVE 'N' TO WS-EXCHANGE-DONE-SW.
075200     PERFORM 6310-COMPARE-ADJACENT-BUCKETS
075300         VARYING STT-BKT-IDX FROM 1 BY 1
075400             UNTIL STT-BKT-IDX >= WS-BUCKET-COUNT.
075500*---------------------------------------------------------------*
075600 6310-COMPARE-ADJACENT-BUCKETS.
075700*---------------------------------------------------------------*
075800     IF STT-BKT-YEAR (STT-BKT-IDX) >
075900             STT-BKT-YEAR (STT-BKT-IDX + 1)
076000         OR (STT-BKT-YEAR (STT-BKT-IDX) =
076100                 STT-BKT-YEAR (STT-BKT-IDX + 1)
076200             AND STT-BKT-MONTH (STT-BKT-IDX) >
076300                 STT-BKT-MONTH (STT-BKT-IDX + 1))
076400         MOVE STT-MONTH-BUCKETS (STT-BKT-IDX)
076500                                 TO WS-BUCKET-SWAP-AREA
076600         MOVE STT-MONTH-BUCKETS (STT-BKT-IDX + 1)
076700                                 TO STT-MONTH-BUCKETS
076800     (STT-BKT-IDX)
076900         MOVE WS-BUCKET-SWAP-AREA
077000                          TO STT-MONTH-BUCKETS (STT-BKT-IDX + 1)
077100         MOVE 'Y' TO WS-EXCHANGE-DONE-SW
077200     END-IF.
077300*---------------------------------------------------------------*
077400 6400-COMPUTE-ONE-BUCKET-COUNTS.
077500*---------------------------------------------------------------*
077600     MOVE STT-BKT-MONTH (STT-BKT-IDX) TO WS-CUR-MONTH.
077700     MOVE STT-BKT-YEAR (STT-BKT-IDX)  TO WS-CUR-YEAR.
077800     PERFORM 8100-LAST-DAY-OF-MONTH.
077900     MOVE 0 TO STT-BKT-CUMULATIVE (STT-BKT-IDX)
078000               STT-BKT-MONTHLY (STT-BKT-IDX).
078100     PERFORM 6410-TEST-ONE-RETAINED-ENTRY
078200         VARYING WS-RET-IDX FROM 1 BY 1
078300             UNTIL WS-RET-IDX > WS-RETAINED-COUNT.
078400*---------------------------------------------------------------*
078500 6410-TEST-ONE-RETAINED-ENTRY.
078600*---------------------------------------------------------------*
078700     IF WS-RET-YEAR (WS-RET-IDX) < STT-BKT-YEAR (STT-BKT-IDX)
078800         OR (WS-RET-YEAR (WS-RET-IDX) = STT-BKT-YEAR (STT-BKT-IDX)
078900             AND WS-RET-MONTH (WS-RET-IDX) <=
079000                 STT-BKT-MONTH (STT-BKT-IDX))
079100         ADD 1 TO STT-BKT-CUMULATIVE (STT-BKT-IDX)
079200     END-IF.
079300     IF WS-RET-YEAR (WS-RET-IDX) = STT-BKT-YEAR (STT-BKT-IDX)
079400         AND WS-RET-MONTH (WS-RET-IDX) = STT-BKT-MONTH
079500     (STT-BKT-IDX)
079600         ADD 1 TO STT-BKT-MONTHLY (STT-BKT-IDX)
079700     END-IF.
079800*---------------------------------------------------------------*
079900 7000-PRINT-FILE-SUMMARY.
080000*---------------------------------------------------------------*
080100*    SPEC STEP 5 - CONSOLE SUMMARY, PERCENTAGE OF STT-TOTAL-USERS.
080200*---------------------------------------------------------------*
080300     DISPLAY ' '.
080400     DISPLAY 'AI SAMARTH EXTRACT SUMMARY - ' STT-LANGUAGE.
080500     MOVE 'TOTAL USERS                    ' TO WS-STAT-LABEL.
080600     MOVE STT-TOTAL-USERS TO WS-STAT-VALUE.
080700     PERFORM 7100-PRINT-ONE-STATISTIC.
080800     MOVE 'STARTED                         ' TO WS-STAT-LABEL.
080900     MOVE STT-STARTED TO WS-STAT-VALUE.
081000     PERFORM 7100-PRINT-ONE-STATISTIC.
081100     MOVE 'STARTED WITH COMPLETION         ' TO WS-STAT-LABEL.
081200     MOVE STT-STARTED-WITH-COMPLETION TO WS-STAT-VALUE.
081300     PERFORM 7100-PRINT-ONE-STATISTIC.
081400     MOVE 'ONLY 1 VIDEO COMPLETED          ' TO WS-STAT-LABEL.
081500     MOVE STT-ONLY-1-VIDEO TO WS-STAT-VALUE.
081600     PERFORM 7100-PRINT-ONE-STATISTIC.
081700     MOVE '25 PERCENT OR MORE COMPLETE     ' TO WS-STAT-LABEL.
081800     MOVE STT-PCT-25 TO WS-STAT-VALUE.
081900     PERFORM 7100-PRINT-ONE-STATISTIC.
082000     MOVE '50 PERCENT OR MORE COMPLETE     ' TO WS-STAT-LABEL.
082100     MOVE STT-PCT-50 TO WS-STAT-VALUE.
082200     PERFORM 7100-PRINT-ONE-STATISTIC.
082300     MOVE '75 PERCENT OR MORE COMPLETE     ' TO WS-STAT-LABEL.
082400     MOVE STT-PCT-75 TO WS-STAT-VALUE.
082500     PERFORM 7100-PRINT-ONE-STATISTIC.
082600     MOVE '100 PERCENT COMPLETE            ' TO WS-STAT-LABEL.
082700     MOVE STT-PCT-100 TO WS-STAT-VALUE.
082800     PERFORM 7100-PRINT-ONE-STATISTIC.
082900*---------------------------------------------------------------*
083000 7100-PRINT-ONE-STATISTIC.
083100*---------------------------------------------------------------*
083200     MOVE SPACES TO WS-PRINT-WORK-FIELDS-X.
083300     IF STT-TOTAL-USERS > 0
083400         COMPUTE WS-PERCENT-COMPUTE ROUNDED =
083500             (WS-STAT-VALUE * 100) / STT-TOTAL-USERS
083600     ELSE
083700         MOVE 0 TO WS-PERCENT-COMPUTE
083800     END-IF.
083900     MOVE WS-STAT-VALUE          TO WS-EDIT-COUNT-7.
084000     MOVE WS-PERCENT-COMPUTE     TO WS-EDIT-PERCENT.
084100     DISPLAY '  ' WS-STAT-LABEL ': ' WS-EDIT-COUNT-7
084200             ' USERS (' WS-EDIT-PERCENT '%)'.
084300*---------------------------------------------------------------*
084400 8100-LAST-DAY-OF-MONTH.
084500*---------------------------------------------------------------*
084600*    RULE R5 - LAST CALENDAR DAY OF WS-CUR-MONTH / WS-CUR-YEAR.
084700*---------------------------------------------------------------*
084800     EVALUATE WS-CUR-MONTH
084900         WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
085000             MOVE 31 TO WS-LAST-DAY-OF-MONTH
085100         WHEN 4 WHEN 6 WHEN 9 WHEN 11
085200             MOVE 30 TO WS-LAST-DAY-OF-MONTH
085300         WHEN 2
085400             PERFORM 8110-CHECK-LEAP-YEAR
085500         WHEN OTHER
085600             MOVE 30 TO WS-LAST-DAY-OF-MONTH
085700     END-EVALUATE.
085800*---------------------------------------------------------------*
085900 8110-CHECK-LEAP-YEAR.
086000*---------------------------------------------------------------*
086100     DIVIDE WS-CUR-YEAR BY 4   GIVING WS-LEAP-QUOTIENT
086200         REMAINDER WS-LEAP-REMAINDER-4.
086300     DIVIDE WS-CUR-YEAR BY 100 GIVING WS-LEAP-QUOTIENT
086400         REMAINDER WS-LEAP-REMAINDER-100.
086500     DIVIDE WS-CUR-YEAR BY 400 GIVING WS-LEAP-QUOTIENT
086600         REMAINDER WS-LEAP-REMAINDER-400.
086700     IF WS-LEAP-REMAINDER-4 = 0
086800         IF WS-LEAP-REMAINDER-100 NOT = 0
086900                 OR WS-LEAP-REMAINDER-400 = 0
087000             MOVE 29 TO WS-LAST-DAY-OF-MONTH
087100         ELSE
087200             MOVE 28 TO WS-LAST-DAY-OF-MONTH
087300         END-IF
087400     ELSE
087500         MOVE 28 TO WS-LAST-DAY-OF-MONTH
087600     END-IF.
087700*---------------------------------------------------------------*
087800 5200-PROCESS-ONE-LEARNER-RECORD.
087900*---------------------------------------------------------------*
088000*    SPEC STEP 2 - PARSE THE START DATE, COUNT VIDEO/QUIZ
088100*    COMPLETIONS (R3), BAND THE PROGRESS PERCENTAGE (R4), WRITE
088200*    THE ENRICHED TRAILER, ACCUMULATE THE PER-FILE STATISTICS
088300*    AND RETAIN THE (START-DATE, VIDEOS-COMPLETED) PAIR WHEN AT
088400*    LEAST ONE VIDEO IS COMPLETE.
088500*---------------------------------------------------------------*
088600     ADD 1 TO STT-TOTAL-USERS.
088700     MOVE LRN-START-DATE TO LNK-DATE-TEXT.
088800     CALL 'SAMRDTE' USING SAMRDTE-LINKAGE.                        SAMR0005
088900     IF LNK-DATE-IS-VALID
089000         SET WS-CUR-DATE-IS-VALID TO TRUE
089100         MOVE LNK-DATE-YEAR  TO WS-CUR-YEAR
089200         MOVE LNK-DATE-MONTH TO WS-CUR-MONTH
089300         MOVE LNK-DATE-DAY   TO WS-CUR-DAY
089400     ELSE
089500         SET WS-CUR-DATE-IS-INVALID TO TRUE
089600         MOVE 0 TO WS-CUR-YEAR WS-CUR-MONTH WS-CUR-DAY
089700     END-IF.
089800     PERFORM 5210-TEST-DATE-FILTER.
089900     PERFORM 5220-COUNT-VIDEOS-COMPLETED.
090000     PERFORM 5230-COUNT-QUIZZES-COMPLETED.
090100     PERFORM 5240-BAND-PROGRESS-PERCENT.
090200     MOVE WS-VIDEOS-COMPLETED-CT  TO ENR-VIDEOS-COMPLETED.
090300     MOVE WS-QUIZZES-COMPLETED-CT TO ENR-QUIZZES-COMPLETED.
090400     IF WS-CUR-DATE-IS-VALID AND WS-DATE-IS-IN-RANGE
090500         ADD 1 TO STT-STARTED
090600         IF WS-VIDEOS-COMPLETED-CT >= 1
090700             PERFORM 5250-RETAIN-ENGAGEMENT-ENTRY
090800         END-IF
090900     END-IF.
091000*    SAMR-0030 - THE ABOVE, GENUINE-DATE COUNTERS ASIDE, THE
091100*    FOLLOWING TWO BLOCKS RUN OFF THE FILTER SWITCH ALONE - WITH
091200*    NO FILTER CONFIGURED (PRODUCTION), A LEARNER WHOSE START
091300*    DATE IS BLANK OR UNPARSEABLE STILL BELONGS IN THESE COUNTS
091400*    AND IN THE ENRICHED EXTRACT.
091500     IF NOT WS-DATE-FILTER-IS-ACTIVE
091600             OR (WS-CUR-DATE-IS-VALID AND WS-DATE-IS-IN-RANGE)
091700         IF WS-VIDEOS-COMPLETED-CT >= 1
091800                 OR WS-QUIZZES-COMPLETED-CT >= 1
091900             ADD 1 TO STT-STARTED-WITH-COMPLETION
092000         END-IF
092100         IF WS-VIDEOS-COMPLETED-CT = 1
092200                 AND WS-QUIZZES-COMPLETED-CT = 0
092300             ADD 1 TO STT-ONLY-1-VIDEO
092400         END-IF
092500     END-IF.
092600     IF NOT WS-DATE-FILTER-IS-ACTIVE
092700             OR (WS-CUR-DATE-IS-VALID AND WS-DATE-IS-IN-RANGE)
092800         IF ENR-PROGRESS-PCT >= 25
092900             ADD 1 TO STT-PCT-25
093000         END-IF
093100         IF ENR-PROGRESS-PCT >= 50
093200             ADD 1 TO STT-PCT-50
093300         END-IF
093400         IF ENR-PROGRESS-PCT >= 75
093500             ADD 1 TO STT-PCT-75
093600         END-IF
093700         IF ENR-PROGRESS-PCT >= 100
093800             ADD 1 TO STT-PCT-100
093900         END-IF
094000     END-IF.
094100*---------------------------------------------------------------*
094200 5210-TEST-DATE-FILTER.                                           SAMR0012
094300*---------------------------------------------------------------*
094400*    SAMR-0012 - OPTIONAL START-DATE WINDOW.  WITH THE FILTER
094500*    OFF (PRODUCTION), EVERY DATE TESTS IN-RANGE.
094600*---------------------------------------------------------------*
094700     SET WS-DATE-IS-IN-RANGE TO TRUE.
094800     IF WS-DATE-FILTER-IS-ACTIVE AND WS-CUR-DATE-IS-VALID         SAMR0012
094900         COMPUTE WS-CUR-DATE-NUM =
095000             (WS-CUR-YEAR * 10000) + (WS-CUR-MONTH * 100)
095100                 + WS-CUR-DAY
095200         IF WS-CUR-DATE-NUM < WS-FILTER-FROM-NUM
095300                 OR WS-CUR-DATE-NUM > WS-FILTER-TO-NUM
095400             MOVE 'N' TO WS-DATE-IN-RANGE-SW
095500         END-IF
095600     END-IF.
095700*---------------------------------------------------------------*
095800 5220-COUNT-VIDEOS-COMPLETED.
095900*---------------------------------------------------------------*
096000*    RULE R3 OVER THE 35 COLUMNS THIS FILE'S HEADER MARKED AS
096100*    VIDEO CHAPTERS (SEE WS-VIDEO-CHAPTER-FLAG, SET ONCE BY
096200*    5110 AT HEADER TIME).
096300*---------------------------------------------------------------*
096400     MOVE 0 TO WS-VIDEOS-COMPLETED-CT.
096500     PERFORM 5225-TEST-ONE-VIDEO-COLUMN
096600         VARYING LRN-CONTENT-IDX FROM 1 BY 1
096700             UNTIL LRN-CONTENT-IDX > 53.
096800*---------------------------------------------------------------*
096900 5225-TEST-ONE-VIDEO-COLUMN.
097000*---------------------------------------------------------------*
097100     SET WS-VC-IDX TO LRN-CONTENT-IDX.
097200     IF WS-VIDEO-CHAPTER-FLAG (WS-VC-IDX) = 'Y'
097300         MOVE LRN-CONTENT-STATUS (LRN-CONTENT-IDX)
097400                                 TO WS-QUIZ-TEST-FIELD
097500         PERFORM 5260-TEST-CELL-IS-COMPLETED
097600         IF WS-SCAN-POS NOT = 0
097700             ADD 1 TO WS-VIDEOS-COMPLETED-CT
097800         END-IF
097900     END-IF.
098000*---------------------------------------------------------------*
098100 5230-COUNT-QUIZZES-COMPLETED.
098200*---------------------------------------------------------------*
098300*    RULE R3 OVER THE TWO QUIZ COLUMNS - FIELD 41 (ELEMENT 25)
098400*    AND THE FIELD-72 ENDPOINT QUIZ.
098500*---------------------------------------------------------------*
098600     MOVE 0 TO WS-QUIZZES-COMPLETED-CT.
098700     MOVE LRN-CONTENT-STATUS (25) TO WS-QUIZ-TEST-FIELD.
098800     PERFORM 5260-TEST-CELL-IS-COMPLETED.
098900     IF WS-SCAN-POS NOT = 0
099000         ADD 1 TO WS-QUIZZES-COMPLETED-CT
099100     END-IF.
099200     MOVE LRN-ENDPOINT-QUIZ TO WS-QUIZ-TEST-FIELD.
099300     PERFORM 5260-TEST-CELL-IS-COMPLETED.
099400     IF WS-SCAN-POS NOT = 0
099500         ADD 1 TO WS-QUIZZES-COMPLETED-CT
099600     END-IF.
099700*---------------------------------------------------------------*
099800 5240-BAND-PROGRESS-PERCENT.
099900*---------------------------------------------------------------*
100000*    RULE R4 - TOP-DOWN FIRST MATCH ON VIDEOS-OF-35 AND
100100*    QUIZZES-OF-2.
100200*---------------------------------------------------------------*
100300     IF WS-VIDEOS-COMPLETED-CT >= 35
100400             AND WS-QUIZZES-COMPLETED-CT >= 2
100500         MOVE 100 TO ENR-PROGRESS-PCT
100600     ELSE
100700         IF WS-VIDEOS-COMPLETED-CT >= 26
100800             MOVE 75 TO ENR-PROGRESS-PCT
100900         ELSE
101000             IF WS-VIDEOS-COMPLETED-CT >= 18
101100                 MOVE 50 TO ENR-PROGRESS-PCT
101200             ELSE
101300                 IF WS-VIDEOS-COMPLETED-CT >= 9
101400                     MOVE 25 TO ENR-PROGRESS-PCT
101500                 ELSE
101600                     MOVE 0 TO ENR-PROGRESS-PCT
101700                 END-IF
101800             END-IF
101900         END-IF
102000     END-IF.
102100*---------------------------------------------------------------*
102200 5250-RETAIN-ENGAGEMENT-ENTRY.
102300*---------------------------------------------------------------*
102400     IF WS-RETAINED-COUNT < 10000
102500         ADD 1 TO WS-RETAINED-COUNT
102600         SET WS-RET-IDX TO WS-RETAINED-COUNT
102700         MOVE WS-CUR-YEAR  TO WS-RET-YEAR (WS-RET-IDX)
102800         MOVE WS-CUR-MONTH TO WS-RET-MONTH (WS-RET-IDX)
102900         MOVE WS-CUR-DAY   TO WS-RET-DAY (WS-RET-IDX)
103000     END-IF.
103100*---------------------------------------------------------------*
103200 5260-TEST-CELL-IS-COMPLETED.
103300*---------------------------------------------------------------*
103400*    RULE R3 - NON-BLANK AND CONTAINS 'COMPLETED' IN ANY LETTER
103500*    CASE, ANYWHERE IN THE CELL (DELIBERATELY LITERAL - A CELL
103600*    READING "NOT COMPLETED" COUNTS AS COMPLETE).
103700*---------------------------------------------------------------*
103800     MOVE 0 TO WS-SCAN-POS.
103900     IF WS-QUIZ-TEST-FIELD NOT = SPACES
104000         INSPECT WS-QUIZ-TEST-FIELD
104100             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
104200                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
104300         INSPECT WS-QUIZ-TEST-FIELD TALLYING WS-SCAN-POS
104400             FOR ALL 'COMPLETED'
104500     END-IF.
