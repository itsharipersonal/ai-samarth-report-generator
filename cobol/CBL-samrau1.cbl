000100*===============================================================*
000200* PROGRAM NAME:    SAMRAU1
000300* ORIGINAL AUTHOR: P RANGARAJAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 07/09/90 P RANGARAJAN   CREATED - INDEPENDENT COMPLETION
000900*                         RE-DERIVATION AUDIT AGAINST THE ROSTER
001000*                         EXTRACT FILES, CROSS-CHECKS AGAINST THE
001100*                         TRAILER COUNTS THE EXTRACT PROGRAM
001200*                         PRODUCES SO A COUNTING BUG CANNOT HIDE
001300*                         BEHIND ITS OWN NUMBERS
001400* 01/07/00 P RANGARAJAN   Y2K REMEDIATION - NO DATE ARITHMETIC IN
001500*                         THIS AUDIT, REVIEWED AND SIGNED OFF PER
001600*                         DATA CENTER STANDING ORDER
001700* 10/15/25 M KULKARNI     SAMR-0017 REBUILT FOR THE AI SAMARTH
001800*                         EXTRACT FILES - STARTED-CRITERIA AUDIT.
001900*                         READS THE FIVE ENRICHED EXTRACT FILES
002000*                         SAMREXT WRITES AND INDEPENDENTLY
002100*                         RE-DERIVES THE COMPLETION COUNT PER
002200*                         LEARNER, RATHER THAN TRUSTING THE
002300*                         ENR-VIDEOS-COMPLETED TRAILER, SO A BUG
002400*                         IN SAMREXT'S OWN COUNTING CANNOT HIDE
002500*                         BEHIND ITS OWN NUMBERS
002600* 11/03/25 M KULKARNI     SAMR-0018 CAPPED THE ZERO-COMPLETION
002700*                         EXAMPLE LIST AT 5 PER FILE PER AUDIT
002800*                         DIRECTIVE - EARLIER DRAFT PRINTED EVERY
002900*                         MATCHING LEARNER AND FLOODED THE REPORT
003000*                         ON THE ENGLISH FILE
003100* 01/12/26 M KULKARNI     SAMR-0023 Y2K+26 HOUSEKEEPING - NO
003200*                         LOGIC CHANGE, RECOMPILED UNDER THE NEW
003300*                         DATA CENTER STANDING ORDER SAMR-STD-4
003400*
003500*===============================================================*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.  SAMRAU1.
003800 AUTHOR. P RANGARAJAN.
003900 INSTALLATION. STATE TRAINING DIRECTORATE - DATA CENTER.
004000 DATE-WRITTEN. 07/09/90.
004100 DATE-COMPILED.
004200 SECURITY. NON-CONFIDENTIAL.
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3096.
004900*---------------------------------------------------------------*
005000 OBJECT-COMPUTER. IBM-3096.
005100*---------------------------------------------------------------*
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*===============================================================*
005500 INPUT-OUTPUT SECTION.
005600*---------------------------------------------------------------*
005700 FILE-CONTROL.
005800     SELECT SAMRENGX-FILE  ASSIGN TO SAMRENGX
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-SAMRENGX-STATUS.
006100     SELECT SAMRHINX-FILE  ASSIGN TO SAMRHINX
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-SAMRHINX-STATUS.
006400     SELECT SAMRMARX-FILE  ASSIGN TO SAMRMARX
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-SAMRMARX-STATUS.
006700     SELECT SAMRBENX-FILE  ASSIGN TO SAMRBENX
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-SAMRBENX-STATUS.
007000     SELECT SAMRODIX-FILE  ASSIGN TO SAMRODIX
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-SAMRODIX-STATUS.
007300     SELECT PRINT-FILE     ASSIGN TO SAMRPR1
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-PRINT-STATUS.
007600*===============================================================*
007700 DATA DIVISION.
007800*---------------------------------------------------------------*
007900 FILE SECTION.
008000*---------------------------------------------------------------*
008100*    THE FIVE ENRICHED-EXTRACT INPUT FILES - SAME PHYSICAL
008200*    RECORD SAMREXT WROTE.  THE FIELD BREAKDOWN LIVES ONCE, IN
008300*    WORKING-STORAGE (COPYLIB SAMRLRN), AND EACH READ MOVES THE
008400*    PHYSICAL RECORD INTO IT.
008500*---------------------------------------------------------------*
008600 FD  SAMRENGX-FILE.
008700 01  SAMRENGX-FD-RECORD              PIC X(2471).
008800 FD  SAMRHINX-FILE.
008900 01  SAMRHINX-FD-RECORD              PIC X(2471).
009000 FD  SAMRMARX-FILE.
009100 01  SAMRMARX-FD-RECORD              PIC X(2471).
009200 FD  SAMRBENX-FILE.
009300 01  SAMRBENX-FD-RECORD              PIC X(2471).
009400 FD  SAMRODIX-FILE.
009500 01  SAMRODIX-FD-RECORD              PIC X(2471).
009600*---------------------------------------------------------------*
009700 FD  PRINT-FILE.
009800 01  PRINT-RECORD.
009900     05  PRINT-LINE                  PIC X(132).
010000    05  FILLER                PIC X(01).
010100*===============================================================*
010200 WORKING-STORAGE SECTION.
010300*---------------------------------------------------------------*
010400 01  LEARNER-RECORD.
010500     COPY SAMRLRN.
010600*---------------------------------------------------------------*
010700 01  WS-FILE-STATUS-FIELDS.
010800     05  WS-SAMRENGX-STATUS           PIC X(02).
010900     05  WS-SAMRHINX-STATUS           PIC X(02).
011000     05  WS-SAMRMARX-STATUS           PIC X(02).
011100     05  WS-SAMRBENX-STATUS           PIC X(02).
011200     05  WS-SAMRODIX-STATUS           PIC X(02).
011300     05  WS-PRINT-STATUS              PIC X(02).
011400    05  FILLER                PIC X(01).
011500*---------------------------------------------------------------*
011600 01  WS-SWITCHES.
011700     05  WS-HEADER-EOF-SW             PIC X(01) VALUE 'N'.
011800         88  WS-HEADER-EOF                     VALUE 'Y'.
011900     05  WS-LEARNER-EOF-SW            PIC X(01) VALUE 'N'.
012000         88  WS-LEARNER-EOF                     VALUE 'Y'.
012100     05  WS-HEADER-VALID-SW           PIC X(01) VALUE 'Y'.
012200         88  WS-HEADER-IS-VALID                 VALUE 'Y'.
012300         88  WS-HEADER-IS-INVALID               VALUE 'N'.
012400     05  WS-ALNUM-OK-SW               PIC X(01).
012500         88  WS-ALNUM-IS-OK                     VALUE 'Y'.
012600         88  WS-ALNUM-IS-NOT-OK                 VALUE 'N'.
012700     05  WS-CELL-COMPLETE-SW          PIC X(01).
012800         88  WS-CELL-HAS-COMPLETION             VALUE 'Y'.
012900    05  FILLER                PIC X(01).
013000*---------------------------------------------------------------*
013100 01  WS-SUBSCRIPTS-AND-COUNTS.
013200     05  WS-FILE-INDEX                PIC 9(01) COMP.
013300     05  WS-RECORD-NUMBER             PIC 9(07) COMP.
013400     05  WS-SCAN-POS                  PIC 9(02) COMP.
013500     05  WS-CELL-LEN                  PIC 9(02) COMP.
013600     05  WS-CHAR-POS                  PIC 9(02) COMP.
013700     05  WS-COMPLETION-COUNT          PIC 9(02) COMP.
013800     05  WS-EXAMPLE-COUNT             PIC 9(01) COMP.
013900     05  WS-VALID-START-COUNT         PIC 9(07) COMP.
014000     05  WS-NO-COMPL-COUNT            PIC 9(07) COMP.
014100     05  WS-WITH-COMPL-COUNT          PIC 9(07) COMP.
014200     05  WS-OA-VALID-START-COUNT      PIC 9(08) COMP.
014300     05  WS-OA-NO-COMPL-COUNT         PIC 9(08) COMP.
014400     05  WS-OA-WITH-COMPL-COUNT       PIC 9(08) COMP.
014500    05  FILLER                PIC X(01).
014600*---------------------------------------------------------------*
014700 01  WS-LANGUAGE-TABLE-AREA.
014800     05  FILLER                       PIC X(12) VALUE 'English'.
014900     05  FILLER                       PIC X(12) VALUE 'Hindi'.
015000     05  FILLER                       PIC X(12) VALUE 'Marathi'.
015100     05  FILLER                       PIC X(12) VALUE 'Bengali'.
015200     05  FILLER                       PIC X(12) VALUE 'Odia'.
015300*---------------------------------------------------------------*
015400*    REDEFINES 1 OF 3 IN THIS PROGRAM - LANGUAGE-NAME TABLE VIEW
015500*    OF THE FIVE VALUE CLAUSES ABOVE, INDEXED BY WS-FILE-INDEX.
015600*---------------------------------------------------------------*
015700 01  WS-LANGUAGE-TABLE REDEFINES WS-LANGUAGE-TABLE-AREA.
015800     05  WS-LANGUAGE-NAME OCCURS 5 TIMES
015900             INDEXED BY WS-LANG-IDX   PIC X(12).
016000*---------------------------------------------------------------*
016100 01  WS-WORK-TEXT-FIELDS.
016200     05  WS-QUIZ-TEST-FIELD           PIC X(40).
016300     05  WS-IS-VIDEO-CHAPTER-TABLE    PIC X(53).
016400    05  FILLER                PIC X(01).
016500*---------------------------------------------------------------*
016600*    REDEFINES 2 OF 3 IN THIS PROGRAM - PER-COLUMN VIDEO-CHAPTER
016700*    FLAG TABLE (RULE R2, RESTATED FROM SAMREXT), ONE BYTE PER
016800*    CONTENT COLUMN, SET ONCE PER FILE FROM THE HEADER RECORD
016900*    AND REUSED FOR EVERY LEARNER ROW ON THAT FILE.
017000*---------------------------------------------------------------*
017100 01  WS-VIDEO-CHAPTER-FLAGS REDEFINES WS-IS-VIDEO-CHAPTER-TABLE.
017200     05  WS-VIDEO-CHAPTER-FLAG OCCURS 53 TIMES
017300             INDEXED BY WS-VC-IDX     PIC X(01).
017400*---------------------------------------------------------------*
017500*    UP TO 5 ZERO-COMPLETION EXAMPLE LEARNERS, RETAINED PER FILE
017600*    AND PRINTED WITH THAT FILE'S SECTION (SAMR-0018).
017700*---------------------------------------------------------------*
017800 01  WS-EXAMPLE-TABLE.                                            SAMR0018
017900     05  WS-EXAMPLE-ENTRY OCCURS 5 TIMES
018000             INDEXED BY WS-EX-IDX.
018100         10  WS-EX-RECORD-NUMBER      PIC 9(07).
018200         10  WS-EX-NAME               PIC X(30).
018300         10  WS-EX-EMAIL              PIC X(40).
018400         10  WS-EX-START-DATE         PIC X(12).
018500    05  FILLER                PIC X(01).
018600*---------------------------------------------------------------*
018700*    REDEFINES 3 OF 3 IN THIS PROGRAM - BYTE VIEW OF THE EXAMPLE
018800*    TABLE, CLEARED IN ONE MOVE AT THE START OF EACH FILE.  ONE
018900*    ENTRY IS 7+30+40+12 = 89 BYTES; 5 ENTRIES = 445 BYTES.
019000*---------------------------------------------------------------*
019100 01  WS-EXAMPLE-TABLE-X REDEFINES WS-EXAMPLE-TABLE.
019200     05  FILLER                       PIC X(445).
019300*---------------------------------------------------------------*
019400 01  WS-PRINT-WORK-FIELDS.
019500     05  WS-EDIT-COUNT-7              PIC ZZZ,ZZ9.
019600     05  WS-EDIT-PERCENT              PIC ZZ9.9.
019700     05  WS-PERCENT-COMPUTE           PIC S9(05)V9(02) COMP.
019800    05  FILLER                PIC X(01).
019900*---------------------------------------------------------------*
020000*    PARAMETER AREA FOR 9100-PRINT-ONE-STATISTIC-LINE - THIS
020100*    SHOP DOES NOT USE PERFORM ... USING, SO THE CALLER MOVES
020200*    THE LABEL, VALUE AND PERCENTAGE BASE HERE FIRST.
020300*---------------------------------------------------------------*
020400 01  WS-STAT-PRINT-AREA.
020500     05  WS-STAT-LABEL                PIC X(40).
020600     05  WS-STAT-VALUE                PIC 9(07).
020700     05  WS-STAT-BASE                 PIC 9(07).
020800    05  FILLER                PIC X(01).
020900*===============================================================*
021000 LINKAGE SECTION.
021100*---------------------------------------------------------------*
021200 COPY SAMRDLK.
021300*===============================================================*
021400 PROCEDURE DIVISION.
021500*---------------------------------------------------------------*
021600 0000-MAIN-PARAGRAPH.
021700*---------------------------------------------------------------*
021800     OPEN OUTPUT PRINT-FILE.
021900     MOVE 0 TO WS-OA-VALID-START-COUNT
022000               WS-OA-NO-COMPL-COUNT
022100               WS-OA-WITH-COMPL-COUNT.
022200     PERFORM 1000-AUDIT-ENGLISH-FILE.
022300     PERFORM 1100-AUDIT-HINDI-FILE.
022400     PERFORM 1200-AUDIT-MARATHI-FILE.
022500     PERFORM 1300-AUDIT-BENGALI-FILE.
022600     PERFORM 1400-AUDIT-ODIA-FILE.
022700     PERFORM 3000-PRINT-ROLLUP.
022800     CLOSE PRINT-FILE.
022900     STOP RUN.
023000*---------------------------------------------------------------*
023100 1000-AUDIT-ENGLISH-FILE.
023200*---------------------------------------------------------------*
023300     MOVE 1 TO WS-FILE-INDEX.
023400     SET WS-LANG-IDX TO WS-FILE-INDEX.
023500     PERFORM 1900-INITIALIZE-FOR-THIS-FILE.
023600     OPEN INPUT SAMRENGX-FILE.
023700     READ SAMRENGX-FILE INTO LEARNER-RECORD
023800         AT END SET WS-HEADER-EOF TO TRUE
023900     END-READ.
024000     IF WS-HEADER-EOF
024100         SET WS-HEADER-IS-INVALID TO TRUE
024200     ELSE
024300         PERFORM 2000-AUDIT-ONE-FILE
024400     END-IF.
024500     PERFORM 1010-READ-AND-AUDIT-ENGLISH-RECORD
024600         UNTIL WS-HEADER-IS-INVALID OR WS-LEARNER-EOF.
024700     CLOSE SAMRENGX-FILE.
024800     IF WS-HEADER-IS-VALID
024900         PERFORM 2800-PRINT-ONE-FILE-SUMMARY
025000     ELSE
025100         DISPLAY 'SAMRAU1 - HEADER VALIDATION FAILED - ENGLISH'
025200     END-IF.
025300*---------------------------------------------------------------*
025400 1010-READ-AND-AUDIT-ENGLISH-RECORD.
025500*---------------------------------------------------------------*
025600     READ SAMRENGX-FILE INTO LEARNER-RECORD
025700         AT END SET WS-LEARNER-EOF TO TRUE
025800     END-READ.
025900     IF NOT WS-LEARNER-EOF
026000         PERFORM 2020-AUDIT-ONE-LEARNER-RECORD
026100     END-IF.
026200*---------------------------------------------------------------*
026300 1100-AUDIT-HINDI-FILE.
026400*---------------------------------------------------------------*
026500     MOVE 2 TO WS-FILE-INDEX.
026600     SET WS-LANG-IDX TO WS-FILE-INDEX.
026700     PERFORM 1900-INITIALIZE-FOR-THIS-FILE.
026800     OPEN INPUT SAMRHINX-FILE.
026900     READ SAMRHINX-FILE INTO LEARNER-RECORD
027000         AT END SET WS-HEADER-EOF TO TRUE
027100     END-READ.
027200     IF WS-HEADER-EOF
027300         SET WS-HEADER-IS-INVALID TO TRUE
027400     ELSE
027500         PERFORM 2000-AUDIT-ONE-FILE
027600     END-IF.
027700     PERFORM 1110-READ-AND-AUDIT-HINDI-RECORD
027800         UNTIL WS-HEADER-IS-INVALID OR WS-LEARNER-EOF.
027900     CLOSE SAMRHINX-FILE.
028000     IF WS-HEADER-IS-VALID
028100         PERFORM 2800-PRINT-ONE-FILE-SUMMARY
028200     ELSE
028300         DISPLAY 'SAMRAU1 - HEADER VALIDATION FAILED - HINDI'
028400     END-IF.
028500*---------------------------------------------------------------*
028600 1110-READ-AND-AUDIT-HINDI-RECORD.
028700*---------------------------------------------------------------*
028800     READ SAMRHINX-FILE INTO LEARNER-RECORD
028900         AT END SET WS-LEARNER-EOF TO TRUE
029000     END-READ.
029100     IF NOT WS-LEARNER-EOF
029200         PERFORM 2020-AUDIT-ONE-LEARNER-RECORD
029300     END-IF.
029400*---------------------------------------------------------------*
029500 1200-AUDIT-MARATHI-FILE.
029600*---------------------------------------------------------------*
029700     MOVE 3 TO WS-FILE-INDEX.
029800     SET WS-LANG-IDX TO WS-FILE-INDEX.
029900     PERFORM 1900-INITIALIZE-FOR-THIS-FILE.
030000     OPEN INPUT SAMRMARX-FILE.
030100     READ SAMRMARX-FILE INTO LEARNER-RECORD
030200         AT END SET WS-HEADER-EOF TO TRUE
030300     END-READ.
030400     IF WS-HEADER-EOF
030500         SET WS-HEADER-IS-INVALID TO TRUE
030600     ELSE
030700         PERFORM 2000-AUDIT-ONE-FILE
030800     END-IF.
030900     PERFORM 1210-READ-AND-AUDIT-MARATHI-RECORD
031000         UNTIL WS-HEADER-IS-INVALID OR WS-LEARNER-EOF.
031100     CLOSE SAMRMARX-FILE.
031200     IF WS-HEADER-IS-VALID
031300         PERFORM 2800-PRINT-ONE-FILE-SUMMARY
031400     ELSE
031500         DISPLAY 'SAMRAU1 - HEADER VALIDATION FAILED - MARATHI'
031600     END-IF.
031700*---------------------------------------------------------------*
031800 1210-READ-AND-AUDIT-MARATHI-RECORD.
031900*---------------------------------------------------------------*
032000     READ SAMRMARX-FILE INTO LEARNER-RECORD
032100         AT END SET WS-LEARNER-EOF TO TRUE
032200     END-READ.
032300     IF NOT WS-LEARNER-EOF
032400         PERFORM 2020-AUDIT-ONE-LEARNER-RECORD
032500     END-IF.
032600*---------------------------------------------------------------*
032700 1300-AUDIT-BENGALI-FILE.
032800*---------------------------------------------------------------*
032900     MOVE 4 TO WS-FILE-INDEX.
033000     SET WS-LANG-IDX TO WS-FILE-INDEX.
033100     PERFORM 1900-INITIALIZE-FOR-THIS-FILE.
033200     OPEN INPUT SAMRBENX-FILE.
033300     READ SAMRBENX-FILE INTO LEARNER-RECORD
033400         AT END SET WS-HEADER-EOF TO TRUE
033500     END-READ.
033600     IF WS-HEADER-EOF
033700         SET WS-HEADER-IS-INVALID TO TRUE
033800     ELSE
033900         PERFORM 2000-AUDIT-ONE-FILE
034000     END-IF.
034100     PERFORM 1310-READ-AND-AUDIT-BENGALI-RECORD
034200         UNTIL WS-HEADER-IS-INVALID OR WS-LEARNER-EOF.
034300     CLOSE SAMRBENX-FILE.
034400     IF WS-HEADER-IS-VALID
034500         PERFORM 2800-PRINT-ONE-FILE-SUMMARY
034600     ELSE
034700         DISPLAY 'SAMRAU1 - HEADER VALIDATION FAILED - BENGALI'
034800     END-IF.
034900*---------------------------------------------------------------*
035000 1310-READ-AND-AUDIT-BENGALI-RECORD.
035100*---------------------------------------------------------------*
035200     READ SAMRBENX-FILE INTO LEARNER-RECORD
035300         AT END SET WS-LEARNER-EOF TO TRUE
035400     END-READ.
035500     IF NOT WS-LEARNER-EOF
035600         PERFORM 2020-AUDIT-ONE-LEARNER-RECORD
035700     END-IF.
035800*---------------------------------------------------------------*
035900 1400-AUDIT-ODIA-FILE.
036000*---------------------------------------------------------------*
036100     MOVE 5 TO WS-FILE-INDEX.
036200     SET WS-LANG-IDX TO WS-FILE-INDEX.
036300     PERFORM 1900-INITIALIZE-FOR-THIS-FILE.
036400     OPEN INPUT SAMRODIX-FILE.
036500     READ SAMRODIX-FILE INTO LEARNER-RECORD
036600         AT END SET WS-HEADER-EOF TO TRUE
036700     END-READ.
036800     IF WS-HEADER-EOF
036900         SET WS-HEADER-IS-INVALID TO TRUE
037000     ELSE
037100         PERFORM 2000-AUDIT-ONE-FILE
037200     END-IF.
037300     PERFORM 1410-READ-AND-AUDIT-ODIA-RECORD
037400         UNTIL WS-HEADER-IS-INVALID OR WS-LEARNER-EOF.
037500     CLOSE SAMRODIX-FILE.
037600     IF WS-HEADER-IS-VALID
037700         PERFORM 2800-PRINT-ONE-FILE-SUMMARY
037800     ELSE
037900         DISPLAY 'SAMRAU1 - HEADER VALIDATION FAILED - ODIA'
038000     END-IF.
038100*---------------------------------------------------------------*
038200 1410-READ-AND-AUDIT-ODIA-RECORD.
038300*---------------------------------------------------------------*
038400     READ SAMRODIX-FILE INTO LEARNER-RECORD
038500         AT END SET WS-LEARNER-EOF TO TRUE
038600     END-READ.
038700     IF NOT WS-LEARNER-EOF
038800         PERFORM 2020-AUDIT-ONE-LEARNER-RECORD
038900     END-IF.
039000*---------------------------------------------------------------*
039100 1900-INITIALIZE-FOR-THIS-FILE.
039200*---------------------------------------------------------------*
039300     MOVE 'N' TO WS-HEADER-EOF-SW WS-LEARNER-EOF-SW.
039400     SET WS-HEADER-IS-VALID TO TRUE.
039500     MOVE SPACES TO WS-IS-VIDEO-CHAPTER-TABLE.
039600     MOVE SPACES TO WS-EXAMPLE-TABLE-X.
039700     MOVE 0 TO WS-RECORD-NUMBER WS-EXAMPLE-COUNT
039800               WS-VALID-START-COUNT WS-NO-COMPL-COUNT
039900               WS-WITH-COMPL-COUNT.
040000*---------------------------------------------------------------*
040100 2000-AUDIT-ONE-FILE.
040200*---------------------------------------------------------------*
040300*    RULE R2 - CLASSIFY THE 53 CONTENT COLUMNS OF THE HEADER
040400*    RECORD ALREADY SITTING IN LEARNER-RECORD, ONCE PER FILE.
040500*---------------------------------------------------------------*
040600     PERFORM 2010-CLASSIFY-HEADER-COLUMN
040700         VARYING WS-VC-IDX FROM 1 BY 1 UNTIL WS-VC-IDX > 53.
040800*---------------------------------------------------------------*
040900 2010-CLASSIFY-HEADER-COLUMN.
041000*---------------------------------------------------------------*
041100*    RULE R2, RESTATED FROM SAMREXT 5115 - A COLUMN IS A VIDEO
041200*    CHAPTER WHEN ITS TITLE DOES NOT CONTAIN 'QUIZ', ITS TRIMMED
041300*    LENGTH IS AT LEAST 27, THE 3 CHARACTERS BEFORE THE TRAILING
041400*    24-CHARACTER BLOCK ARE ' - ', AND THOSE 24 CHARACTERS ARE
041500*    ALL ALPHANUMERIC.
041600*---------------------------------------------------------------*
041700     MOVE 'N' TO WS-VIDEO-CHAPTER-FLAG (WS-VC-IDX).
041800     MOVE LRN-CONTENT-STATUS (WS-VC-IDX) TO WS-QUIZ-TEST-FIELD.
041900     INSPECT WS-QUIZ-TEST-FIELD
042000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
042100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
042200     MOVE 0 TO WS-SCAN-POS.
042300     INSPECT WS-QUIZ-TEST-FIELD TALLYING WS-SCAN-POS
042400         FOR ALL 'QUIZ'.
042500     IF WS-SCAN-POS NOT = 0
042600         EXIT PARAGRAPH
042700     END-IF.
042800     MOVE 40 TO WS-CELL-LEN.
042900     PERFORM 2011-TRIM-ONE-COLUMN-LENGTH
043000         UNTIL WS-CELL-LEN = 0
043100            OR LRN-CONTENT-STATUS (WS-VC-IDX) (WS-CELL-LEN:1)
043200                   NOT = SPACE.
043300     IF WS-CELL-LEN < 27
043400         EXIT PARAGRAPH
043500     END-IF.
043600     IF LRN-CONTENT-STATUS (WS-VC-IDX) (WS-CELL-LEN - 26:3)
043700             NOT = ' - '
043800         EXIT PARAGRAPH
043900     END-IF.
044000     MOVE WS-CELL-LEN TO WS-CHAR-POS.
044100     SUBTRACT 23 FROM WS-CHAR-POS.
044200     SET WS-ALNUM-IS-OK TO TRUE.
044300     PERFORM 2012-TEST-ONE-ALNUM-CHAR 24 TIMES.
044400     IF WS-ALNUM-IS-OK
044500         MOVE 'Y' TO WS-VIDEO-CHAPTER-FLAG (WS-VC-IDX)
044600     END-IF.
044700*---------------------------------------------------------------*
044800 2011-TRIM-ONE-COLUMN-LENGTH.
044900*---------------------------------------------------------------*
045000     SUBTRACT 1 FROM WS-CELL-LEN.
045100*---------------------------------------------------------------*
045200 2012-TEST-ONE-ALNUM-CHAR.
045300*---------------------------------------------------------------*
045400     IF WS-ALNUM-IS-OK
045500         IF LRN-CONTENT-STATUS (WS-VC-IDX) (WS-CHAR-POS:1)
045600                 IS NOT ALPHABETIC-UPPER
045700            AND LRN-CONTENT-STATUS (WS-VC-IDX) (WS-CHAR-POS:1)
045800                 IS NOT ALPHABETIC-LOWER
045900            AND LRN-CONTENT-STATUS (WS-VC-IDX) (WS-CHAR-POS:1)
046000                 IS NOT NUMERIC
046100             SET WS-ALNUM-IS-NOT-OK TO TRUE
046200         END-IF
046300         ADD 1 TO WS-CHAR-POS
046400     END-IF.
046500*---------------------------------------------------------------*
046600 2020-AUDIT-ONE-LEARNER-RECORD.
046700*---------------------------------------------------------------*
046800*    RULE R1 - CALL SAMRDTE TO SEE IF THIS LEARNER HAS A
046900*    PARSEABLE START DATE.  ONLY LEARNERS WITH A VALID START
047000*    DATE COUNT TOWARD THIS AUDIT'S THREE BUCKETS.
047100*---------------------------------------------------------------*
047200     ADD 1 TO WS-RECORD-NUMBER.
047300     MOVE LRN-START-DATE TO LNK-DATE-TEXT.
047400     CALL 'SAMRDTE' USING SAMRDTE-LINKAGE.
047500     IF LNK-DATE-IS-VALID
047600         ADD 1 TO WS-VALID-START-COUNT WS-OA-VALID-START-COUNT
047700         PERFORM 2030-COUNT-COMPLETIONS-FOR-LEARNER
047800         IF WS-COMPLETION-COUNT = 0
047900             ADD 1 TO WS-NO-COMPL-COUNT WS-OA-NO-COMPL-COUNT
048000             IF WS-EXAMPLE-COUNT < 5
048100                 PERFORM 2100-CAPTURE-EXAMPLE-LEARNER
048200             END-IF
048300         ELSE
048400             ADD 1 TO WS-WITH-COMPL-COUNT WS-OA-WITH-COMPL-COUNT
048500         END-IF
048600     END-IF.
048700*---------------------------------------------------------------*
048800 2030-COUNT-COMPLETIONS-FOR-LEARNER.
048900*---------------------------------------------------------------*
049000     MOVE 0 TO WS-COMPLETION-COUNT.
049100     PERFORM 2031-TEST-ONE-CELL-FOR-COMPLETION
049200         VARYING WS-VC-IDX FROM 1 BY 1 UNTIL WS-VC-IDX > 53.
049300*---------------------------------------------------------------*
049400 2031-TEST-ONE-CELL-FOR-COMPLETION.
049500*---------------------------------------------------------------*
049600     IF WS-VIDEO-CHAPTER-FLAG (WS-VC-IDX) = 'Y'
049700         PERFORM 2032-TEST-CELL-IS-COMPLETED
049800         IF WS-CELL-HAS-COMPLETION
049900             ADD 1 TO WS-COMPLETION-COUNT
050000         END-IF
050100     END-IF.
050200*---------------------------------------------------------------*
050300 2032-TEST-CELL-IS-COMPLETED.
050400*---------------------------------------------------------------*
050500*    RULE R3, RESTATED FROM SAMREXT 5260 - A CELL COUNTS AS
050600*    COMPLETED WHEN IT IS NON-BLANK AND CONTAINS 'COMPLETED' IN
050700*    ANY LETTER CASE, ANYWHERE IN THE CELL.
050800*---------------------------------------------------------------*
050900     MOVE 'N' TO WS-CELL-COMPLETE-SW.
051000     MOVE LRN-CONTENT-STATUS (WS-VC-IDX) TO WS-QUIZ-TEST-FIELD.
051100     IF WS-QUIZ-TEST-FIELD NOT = SPACES
051200         INSPECT WS-QUIZ-TEST-FIELD
051300             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
051400                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
051500         MOVE 0 TO WS-SCAN-POS
051600         INSPECT WS-QUIZ-TEST-FIELD TALLYING WS-SCAN-POS
051700             FOR ALL 'COMPLETED'
051800         IF WS-SCAN-POS NOT = 0
051900             MOVE 'Y' TO WS-CELL-COMPLETE-SW
052000         END-IF
052100     END-IF.
052200*---------------------------------------------------------------*
052300 2100-CAPTURE-EXAMPLE-LEARNER.                                    SAMR0018
052400*---------------------------------------------------------------*
052500*    SPEC U5 - UP TO 5 EXAMPLE LEARNERS PER FILE WITH A VALID
052600*    START DATE BUT ZERO COMPLETIONS (SAMR-0018).
052700*---------------------------------------------------------------*
052800     ADD 1 TO WS-EXAMPLE-COUNT.                                   SAMR0018
052900     SET WS-EX-IDX TO WS-EXAMPLE-COUNT.                           SAMR0018
053000     MOVE WS-RECORD-NUMBER  TO WS-EX-RECORD-NUMBER (WS-EX-IDX).   SAMR0018
053100     MOVE LRN-NAME          TO WS-EX-NAME (WS-EX-IDX).            SAMR0018
053200     MOVE LRN-EMAIL         TO WS-EX-EMAIL (WS-EX-IDX).           SAMR0018
053300     MOVE LRN-START-DATE    TO WS-EX-START-DATE (WS-EX-IDX).      SAMR0018
053400*---------------------------------------------------------------*
053500 2800-PRINT-ONE-FILE-SUMMARY.
053600*---------------------------------------------------------------*
053700     PERFORM 2810-PRINT-FILE-HEADING.
053800     MOVE 'LEARNERS WITH A VALID START DATE'
053900                                  TO WS-STAT-LABEL.
054000     MOVE WS-VALID-START-COUNT   TO WS-STAT-VALUE.
054100     MOVE WS-VALID-START-COUNT   TO WS-STAT-BASE.
054200     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
054300     MOVE 'STARTED BUT NO COMPLETIONS'
054400                                  TO WS-STAT-LABEL.
054500     MOVE WS-NO-COMPL-COUNT      TO WS-STAT-VALUE.
054600     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
054700     MOVE 'STARTED WITH AT LEAST ONE COMPLETION'
054800                                  TO WS-STAT-LABEL.
054900     MOVE WS-WITH-COMPL-COUNT    TO WS-STAT-VALUE.
055000     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
055100     PERFORM 2830-PRINT-FILE-EXAMPLES.
055200*---------------------------------------------------------------*
055300 2810-PRINT-FILE-HEADING.
055400*---------------------------------------------------------------*
055500     MOVE SPACES TO PRINT-LINE.
055600     STRING 'U5 STARTED-CRITERIA AUDIT - ' DELIMITED BY SIZE
055700            WS-LANGUAGE-NAME (WS-LANG-IDX) DELIMITED BY SIZE
055800         INTO PRINT-LINE.
055900     WRITE PRINT-RECORD.
056000     MOVE SPACES TO PRINT-RECORD.
056100     WRITE PRINT-RECORD.
056200*---------------------------------------------------------------*
056300 2830-PRINT-FILE-EXAMPLES.
056400*---------------------------------------------------------------*
056500     IF WS-EXAMPLE-COUNT = 0
056600         MOVE SPACES TO PRINT-LINE
056700         MOVE '    NO ZERO-COMPLETION EXAMPLES ON THIS FILE'
056800                                  TO PRINT-LINE
056900         WRITE PRINT-RECORD
057000     ELSE
057100         PERFORM 2831-PRINT-ONE-EXAMPLE-LINE
057200             VARYING WS-EX-IDX FROM 1 BY 1
057300                 UNTIL WS-EX-IDX > WS-EXAMPLE-COUNT
057400     END-IF.
057500     MOVE SPACES TO PRINT-RECORD.
057600     WRITE PRINT-RECORD.
057700*---------------------------------------------------------------*
057800 2831-PRINT-ONE-EXAMPLE-LINE.
057900*---------------------------------------------------------------*
058000     MOVE SPACES TO PRINT-LINE.
058100     MOVE WS-EX-RECORD-NUMBER (WS-EX-IDX) TO WS-EDIT-COUNT-7.
058200     STRING '    REC ' DELIMITED BY SIZE
058300            WS-EDIT-COUNT-7            DELIMITED BY SIZE
058400            '  '                       DELIMITED BY SIZE
058500            WS-EX-NAME (WS-EX-IDX)     DELIMITED BY SIZE
058600            '  '                       DELIMITED BY SIZE
058700            WS-EX-EMAIL (WS-EX-IDX)    DELIMITED BY SIZE
058800            '  STARTED '               DELIMITED BY SIZE
058900            WS-EX-START-DATE (WS-EX-IDX)
059000                                       DELIMITED BY SIZE
059100         INTO PRINT-LINE.
059200     WRITE PRINT-RECORD.
059300*---------------------------------------------------------------*
059400 3000-PRINT-ROLLUP.
059500*---------------------------------------------------------------*
059600     PERFORM 3010-PRINT-ROLLUP-HEADING.
059700     MOVE 'LEARNERS WITH A VALID START DATE'
059800                                    TO WS-STAT-LABEL.
059900     MOVE WS-OA-VALID-START-COUNT  TO WS-STAT-VALUE.
060000     MOVE WS-OA-VALID-START-COUNT  TO WS-STAT-BASE.
060100     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
060200     MOVE 'STARTED BUT NO COMPLETIONS'
060300                                    TO WS-STAT-LABEL.
060400     MOVE WS-OA-NO-COMPL-COUNT     TO WS-STAT-VALUE.
060500     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
060600     MOVE 'STARTED WITH AT LEAST ONE COMPLETION'
060700                                    TO WS-STAT-LABEL.
060800     MOVE WS-OA-WITH-COMPL-COUNT   TO WS-STAT-VALUE.
060900     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
061000     PERFORM 3020-PRINT-CONCLUSION-LINE.
061100*---------------------------------------------------------------*
061200 3010-PRINT-ROLLUP-HEADING.
061300*---------------------------------------------------------------*
061400     MOVE SPACES TO PRINT-RECORD.
061500     WRITE PRINT-RECORD.
061600     MOVE SPACES TO PRINT-LINE.
061700     MOVE 'OVERALL ROLL-UP - ALL FIVE LANGUAGE FILES'
061800                                  TO PRINT-LINE.
061900     WRITE PRINT-RECORD.
062000     MOVE SPACES TO PRINT-RECORD.
062100     WRITE PRINT-RECORD.
062200*---------------------------------------------------------------*
062300 3020-PRINT-CONCLUSION-LINE.
062400*---------------------------------------------------------------*
062500     MOVE SPACES TO PRINT-LINE.
062600     MOVE WS-OA-NO-COMPL-COUNT TO WS-EDIT-COUNT-7.
062700     IF WS-OA-VALID-START-COUNT = 0
062800         MOVE 0 TO WS-PERCENT-COMPUTE
062900     ELSE
063000         COMPUTE WS-PERCENT-COMPUTE ROUNDED =
063100             (WS-OA-NO-COMPL-COUNT * 100) /
063200     WS-OA-VALID-START-COUNT
063300     END-IF.
063400     MOVE WS-PERCENT-COMPUTE TO WS-EDIT-PERCENT.
063500     STRING 'CONCLUSION - ' DELIMITED BY SIZE
063600            WS-EDIT-COUNT-7 DELIMITED BY SIZE
063700            ' LEARNERS STARTED THE COURSE BUT COMPLETED NOTHING ('
063800                            DELIMITED BY SIZE
063900            WS-EDIT-PERCENT DELIMITED BY SIZE
064000            '% OF ALL LEARNERS WITH A VALID START DATE)'
064100                            DELIMITED BY SIZE
064200         INTO PRINT-LINE.
064300     WRITE PRINT-RECORD.
064400*---------------------------------------------------------------*
064500 9100-PRINT-ONE-STATISTIC-LINE.
064600*---------------------------------------------------------------*
064700     MOVE SPACES TO PRINT-LINE.
064800     MOVE WS-STAT-VALUE TO WS-EDIT-COUNT-7.
064900     IF WS-STAT-BASE = 0
065000         MOVE 0 TO WS-PERCENT-COMPUTE
065100     ELSE
065200         COMPUTE WS-PERCENT-COMPUTE ROUNDED =
065300             (WS-STAT-VALUE * 100) / WS-STAT-BASE
065400     END-IF.
065500     MOVE WS-PERCENT-COMPUTE TO WS-EDIT-PERCENT.
065600     STRING '    ' DELIMITED BY SIZE
065700            WS-STAT-LABEL   DELIMITED BY SIZE
065800            ' - '           DELIMITED BY SIZE
065900            WS-EDIT-COUNT-7 DELIMITED BY SIZE
066000            '  ('           DELIMITED BY SIZE
066100            WS-EDIT-PERCENT DELIMITED BY SIZE
066200            '%)'            DELIMITED BY SIZE
066300         INTO PRINT-LINE.
066400     WRITE PRINT-RECORD.
