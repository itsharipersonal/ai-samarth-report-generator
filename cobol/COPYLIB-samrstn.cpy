000100*---------------------------------------------------------------*
000200* COPYLIB:  SAMRSTN
000300* PURPOSE:  NORMALIZED PER-LANGUAGE-FILE COMPLETION STATISTICS
000400*           RECORD - SAME SHAPE AS SAMRSTT, BUT THE MONTH-BUCKET
000500*           TABLE HAS BEEN WIDENED AND ALL FIVE LANGUAGES CARRY
000600*           THE SAME (YEAR, MONTH) COLUMN SET, ONE ENTRY PER
000700*           BUCKET IN THE UNION BUILT BY SAMRNRM.  WRITTEN BY
000800*           SAMRNRM, READ BY SAMRRPT.
000900*
001000* CHANGE LOG
001100* DATE      AUTHOR        REQUEST     DESCRIPTION
001200* --------- ------------  ----------  -------------------------
001300* 05/22/25 M KULKARNI     SAMR-0011   ORIGINAL LAYOUT - BUCKET
001400*                                     TABLE RAISED FROM SAMRSTT'S
001500*                                     24 TO 36 TO HOLD THE UNION
001600*                                     OF ALL FIVE FILES' COLUMNS
001700*---------------------------------------------------------------*
001800 01  STATN-FILE-STATISTICS-RECORD.
001900     05  STATN-LANGUAGE               PIC X(12).
002000     05  STATN-TOTAL-USERS            PIC 9(07).
002100     05  STATN-STARTED                PIC 9(07).
002200     05  STATN-STARTED-WITH-COMPLETION
002300                                       PIC 9(07).
002400     05  STATN-ONLY-1-VIDEO           PIC 9(07).
002500     05  STATN-PCT-25                 PIC 9(07).
002600     05  STATN-PCT-50                 PIC 9(07).
002700     05  STATN-PCT-75                 PIC 9(07).
002800     05  STATN-PCT-100                PIC 9(07).
002900     05  STATN-BUCKET-COUNT           PIC 9(02).
003000     05  STATN-MONTH-BUCKETS OCCURS 36 TIMES
003100             INDEXED BY STATN-BKT-IDX.
003200         10  STATN-BKT-YEAR           PIC 9(04).
003300         10  STATN-BKT-MONTH          PIC 9(02).
003400         10  STATN-BKT-CUMULATIVE     PIC 9(07).
003500         10  STATN-BKT-MONTHLY        PIC 9(07).
003600     05  FILLER                       PIC X(20).
