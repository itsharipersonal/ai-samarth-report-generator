000100*---------------------------------------------------------------*
000200* COPYLIB:  SAMRPRC
000300* PURPOSE:  PRINT-CONTROL WORKING-STORAGE SHARED BY THE REPORT
000400*           AND AUDIT PROGRAMS - PAGE/LINE COUNTERS AND THE
000500*           CURRENT-DATE BREAKDOWN USED ON EVERY REPORT HEADING.
000600*
000700* CHANGE LOG
000800* DATE      AUTHOR        REQUEST     DESCRIPTION
000900* --------- ------------  ----------  -------------------------
001000* 03/20/25 R PATANKAR     SAMR-0003   ORIGINAL PRINT CONTROL AREA
001100* 07/14/25 M KULKARNI     SAMR-0011   WIDENED LINE-COUNT TO 9(03)
001200*                                     COMP - 55-LINE PAGES WERE
001300*                                     OVERFLOWING ON THE MONTHLY
001400*                                     ENGAGEMENT TABLE
001500* 12/09/25 M KULKARNI     SAMR-0020   REPLACED THE RUN-DATE AREA
001600*                                     WITH AN ACCEPT-FROM-DATE
001700*                                     LAYOUT - AUDIT WANTS RUN
001800*                                     DATE SET BY OPERATOR
001900*                                     OVERRIDE ON A RERUN, NOT
002000*                                     PULLED FROM
002100*                                     THE SYSTEM CLOCK
002200*---------------------------------------------------------------*
002300 01  PRINT-CONTROL-FIELDS.
002400     05  LINE-COUNT                  PIC 9(03) COMP VALUE 99.
002500     05  LINES-ON-PAGE               PIC 9(03) COMP VALUE 55.
002600     05  PAGE-COUNT                  PIC 9(05) COMP VALUE 1.
002700     05  LINE-SPACEING               PIC 9(01) COMP VALUE 1.
002800     05  FILLER                      PIC X(04).
002900*---------------------------------------------------------------*
003000*    RUN-DATE AREA - SET BY "ACCEPT WS-CURRENT-DATE-DATA FROM
003100*    DATE" (YYMMDD, COBOL-74/85 STYLE) IN THE CALLING PROGRAM'S
003200*    0000-MAIN PARAGRAPH.  NOT FUNCTION CURRENT-DATE - DATA
003300*    CENTER STANDARDS PROHIBIT INTRINSIC FUNCTIONS IN BATCH.
003400*---------------------------------------------------------------*
003500 01  WS-CURRENT-DATE-DATA            PIC 9(06).
003600*---------------------------------------------------------------*
003700*    REDEFINES 1 OF 1 IN THIS COPYBOOK - RUN DATE BROKEN OUT
003800*    INTO THE PIECES THE REPORT HEADINGS PRINT.  YY WINDOWED
003900*    INTO WS-CURRENT-YEAR AT REPORT-HEADING TIME BY THE SAME
004000*    RULE AS THE TWO-DIGIT LEARNER START-YEAR (SEE SAMRDTE).
004100*---------------------------------------------------------------*
004200 01  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE-DATA.
004300     05  WS-CURRENT-YY               PIC 9(02).
004400     05  WS-CURRENT-MONTH            PIC 9(02).
004500     05  WS-CURRENT-DAY              PIC 9(02).
004600*---------------------------------------------------------------*
004700 01  WS-CURRENT-YEAR                 PIC 9(04).
