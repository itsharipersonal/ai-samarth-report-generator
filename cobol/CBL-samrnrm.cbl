000100*===============================================================*
000200* PROGRAM NAME:    SAMRNRM
000300* ORIGINAL AUTHOR: S DESHPANDE
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/27/86 S DESHPANDE    CREATED - MONTH-BUCKET NORMALIZATION
000900*                         UTILITY, MERGES EACH ROSTER LANGUAGE
001000*                         FILE'S OWN BUCKET SET INTO ONE COMMON
001100*                         COLUMN SET FOR THE SUMMARY REPORT
001200* 01/06/00 S DESHPANDE    Y2K REMEDIATION - BUCKET YEAR FIELDS
001300*                         CONFIRMED 4-DIGIT THROUGHOUT, NO CHANGE
001400*                         REQUIRED, SIGNED OFF PER DATA CENTER
001500*                         STANDING ORDER
001600* 05/22/25 M KULKARNI     SAMR-0011 REBUILT FOR THE AI SAMARTH
001700*                         FIVE LANGUAGE STATISTICS RECORDS - THEY
001800*                         COME OUT OF SAMREXT WITH FIVE DIFFERENT
001900*                         MONTH-BUCKET SETS, AND SAMRRPT NEEDS
002000*                         ONE COMMON COLUMN SET ACROSS ALL FIVE
002100*                         FOR THE ENGAGEMENT SECTION OF THE
002200*                         SUMMARY REPORT
002300* 06/03/25 M KULKARNI     SAMR-0011A UNION SIZED TO 36 BUCKETS -
002400*                         24 PER FILE WAS TOO TIGHT ONCE ALL FIVE
002500*                         LANGUAGES ARE MERGED TOGETHER
002600* 01/12/26 M KULKARNI     SAMR-0023 Y2K+26 HOUSEKEEPING - NO
002700*                         LOGIC CHANGE, REVIEWED FOR THE NEW YEAR
002800*---------------------------------------------------------------*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  SAMRNRM.
003100 AUTHOR. S DESHPANDE.
003200 INSTALLATION. STATE TRAINING DIRECTORATE - DATA CENTER.
003300 DATE-WRITTEN. 02/27/86.
003400 DATE-COMPILED.
003500 SECURITY. NON-CONFIDENTIAL.
003600*===============================================================*
003700 ENVIRONMENT DIVISION.
003800*---------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000*---------------------------------------------------------------*
004100 SOURCE-COMPUTER. IBM-3096.
004200*---------------------------------------------------------------*
004300 OBJECT-COMPUTER. IBM-3096.
004400*---------------------------------------------------------------*
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*===============================================================*
004800 INPUT-OUTPUT SECTION.
004900*---------------------------------------------------------------*
005000 FILE-CONTROL.
005100     SELECT SAMRSTAT-FILE  ASSIGN TO SAMRSTAT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-SAMRSTAT-STATUS.
005400     SELECT SAMRSTATN-FILE ASSIGN TO SAMRSTATN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-SAMRSTATN-STATUS.
005700*===============================================================*
005800 DATA DIVISION.
005900*---------------------------------------------------------------*
006000 FILE SECTION.
006100*---------------------------------------------------------------*
006200 FD  SAMRSTAT-FILE.
006300     COPY SAMRSTT.
006400*---------------------------------------------------------------*
006500 FD  SAMRSTATN-FILE.
006600*        SAME LAYOUT AS SAMRSTAT, WRITTEN BACK WITH ALL FIVE
006700*        LANGUAGES NORMALIZED TO THE SAME MONTH-BUCKET COLUMNS.
006800     COPY SAMRSTN.
006900*===============================================================*
007000 WORKING-STORAGE SECTION.
007100*---------------------------------------------------------------*
007200 01  WS-FILE-STATUS-FIELDS.
007300     05  WS-SAMRSTAT-STATUS           PIC X(02).
007400     05  WS-SAMRSTATN-STATUS          PIC X(02).
007500    05  FILLER                PIC X(01).
007600*---------------------------------------------------------------*
007700 01  WS-SWITCHES.
007800     05  WS-STAT-EOF-SW               PIC X(01) VALUE 'N'.
007900         88  WS-STAT-EOF                       VALUE 'Y'.
008000     05  WS-BUCKET-FOUND-SW           PIC X(01) VALUE 'N'.
008100         88  WS-BUCKET-WAS-FOUND               VALUE 'Y'.
008200     05  WS-EXCHANGE-DONE-SW          PIC X(01) VALUE 'N'.
008300    05  FILLER                PIC X(01).
008400*---------------------------------------------------------------*
008500 01  WS-SUBSCRIPTS-AND-COUNTS.
008600     05  WS-STAT-COUNT                PIC 9(01) COMP.
008700     05  WS-UNION-COUNT               PIC 9(02) COMP.
008800     05  WS-LAST-KNOWN-CUM            PIC 9(07) COMP.
008900    05  FILLER                PIC X(01).
009000*---------------------------------------------------------------*
009100*    IN-MEMORY COPY OF ALL FIVE SAMREXT STATISTICS RECORDS -
009200*    THE WHOLE UNION/NORMALIZE PASS NEEDS ALL FIVE AT ONCE.
009300*---------------------------------------------------------------*
009400 01  WS-ALL-FILE-STATS.
009500     05  WS-FILE-STAT OCCURS 5 TIMES
009600             INDEXED BY WS-STAT-IDX.
009700         10  WS-STAT-LANGUAGE              PIC X(12).
009800         10  WS-STAT-TOTAL-USERS           PIC 9(07).
009900         10  WS-STAT-STARTED               PIC 9(07).
010000         10  WS-STAT-STARTED-WITH-COMPL    PIC 9(07).
010100         10  WS-STAT-ONLY-1-VIDEO          PIC 9(07).
010200         10  WS-STAT-PCT-25                PIC 9(07).
010300         10  WS-STAT-PCT-50                PIC 9(07).
010400         10  WS-STAT-PCT-75                PIC 9(07).
010500         10  WS-STAT-PCT-100               PIC 9(07).
010600         10  WS-STAT-BUCKET-COUNT          PIC 9(02).
010700         10  WS-STAT-BUCKETS OCCURS 24 TIMES
010800                 INDEXED BY WS-SB-IDX.
010900             15  WS-SB-YEAR                PIC 9(04) COMP.
011000             15  WS-SB-MONTH               PIC 9(02) COMP.
011100             15  WS-SB-CUMULATIVE          PIC 9(07) COMP.
011200             15  WS-SB-MONTHLY             PIC 9(07) COMP.
011300    05  FILLER                PIC X(01).
011400*---------------------------------------------------------------*
011500*    REDEFINES 1 OF 3 IN THIS PROGRAM - BYTE VIEW OF THE WHOLE
011600*    FIVE-FILE STATISTICS TABLE, USED ONLY TO BLANK IT IN ONE
011700*    MOVE BEFORE THE FIVE SAMRSTAT RECORDS ARE LOADED (SEE 1000).
011800*---------------------------------------------------------------*
011900 01  WS-ALL-FILE-STATS-X REDEFINES WS-ALL-FILE-STATS.
012000     05  FILLER                       PIC X(1790).
012100*---------------------------------------------------------------*
012200*    UNION OF EVERY (YEAR, MONTH) BUCKET SEEN ACROSS ALL FIVE
012300*    FILES, ASCENDING.  NO CUMULATIVE/MONTHLY HERE - THOSE ARE
012400*    RESOLVED PER FILE IN 2100.
012500*---------------------------------------------------------------*
012600 01  WS-UNION-BUCKETS.                                            SAMR011A
012700     05  WS-UNION-ENTRY OCCURS 36 TIMES                           SAMR011A
012800             INDEXED BY WS-UN-IDX.
012900         10  WS-UN-YEAR                PIC 9(04) COMP.
013000         10  WS-UN-MONTH               PIC 9(02) COMP.
013100    05  FILLER                PIC X(01).
013200*---------------------------------------------------------------*
013300*    REDEFINES 2 OF 3 IN THIS PROGRAM - BYTE VIEW OF THE UNION
013400*    BUCKET TABLE, USED ONLY TO BLANK IT IN ONE MOVE BEFORE THE
013500*    UNION IS BUILT (SEE 2000).
013600*---------------------------------------------------------------*
013700 01  WS-UNION-BUCKETS-X REDEFINES WS-UNION-BUCKETS.
013800     05  FILLER                       PIC X(144).
013900*---------------------------------------------------------------*
014000*    SWAP AREA FOR THE UNION BUCKET EXCHANGE SORT - NOT A
014100*    REDEFINES, JUST A ONE-ENTRY SCRATCH THE SIZE OF ONE
014200*    WS-UNION-ENTRY OCCURRENCE.
014300*---------------------------------------------------------------*
014400 01  WS-UNION-SWAP-AREA               PIC X(04).
014500*---------------------------------------------------------------*
014600*    NORMALIZED (UNION-WIDE) BUCKET LIST FOR THE FILE CURRENTLY
014700*    BEING WRITTEN BACK OUT - BUILT IN A SCRATCH TABLE SO THE
014800*    FILE'S OWN (SMALLER) BUCKET TABLE CAN STILL BE SEARCHED
014900*    WHILE THE NEW LIST IS BEING ASSEMBLED.
015000*---------------------------------------------------------------*
015100 01  WS-NEW-BUCKETS.
015200     05  WS-NEW-ENTRY OCCURS 36 TIMES
015300             INDEXED BY WS-NEW-IDX.
015400         10  WS-NEW-YEAR               PIC 9(04) COMP.
015500         10  WS-NEW-MONTH              PIC 9(02) COMP.
015600         10  WS-NEW-CUMULATIVE         PIC 9(07) COMP.
015700         10  WS-NEW-MONTHLY            PIC 9(07) COMP.
015800    05  FILLER                PIC X(01).
015900*---------------------------------------------------------------*
016000*    REDEFINES 3 OF 3 IN THIS PROGRAM - BYTE VIEW OF THE NEW-
016100*    BUCKETS SCRATCH TABLE, USED TO BLANK IT IN ONE MOVE.
016200*---------------------------------------------------------------*
016300 01  WS-NEW-BUCKETS-X REDEFINES WS-NEW-BUCKETS.
016400     05  FILLER                       PIC X(432).
016500*===============================================================*
016600 PROCEDURE DIVISION.
016700*---------------------------------------------------------------*
016800 0000-MAIN-PARAGRAPH.
016900*---------------------------------------------------------------*
017000     PERFORM 1000-LOAD-ALL-FILE-STATS.
017100     PERFORM 2000-BUILD-BUCKET-UNION.
017200     PERFORM 3000-NORMALIZE-AND-WRITE-ALL.
017300     STOP RUN.
017400*---------------------------------------------------------------*
017500 1000-LOAD-ALL-FILE-STATS.
017600*---------------------------------------------------------------*
017700     MOVE 0 TO WS-STAT-COUNT.
017800     MOVE ZEROS TO WS-ALL-FILE-STATS-X.
017900     OPEN INPUT SAMRSTAT-FILE.
018000     READ SAMRSTAT-FILE
018100         AT END SET WS-STAT-EOF TO TRUE
018200     END-READ.
018300     PERFORM 1010-COPY-AND-READ-NEXT-STAT
018400         UNTIL WS-STAT-EOF OR WS-STAT-COUNT = 5.
018500     CLOSE SAMRSTAT-FILE.
018600*---------------------------------------------------------------*
018700 1010-COPY-AND-READ-NEXT-STAT.
018800*---------------------------------------------------------------*
018900     ADD 1 TO WS-STAT-COUNT.
019000     SET WS-STAT-IDX TO WS-STAT-COUNT.
019100     PERFORM 1100-COPY-ONE-FILE-STAT.
019200     READ SAMRSTAT-FILE
019300         AT END SET WS-STAT-EOF TO TRUE
019400     END-READ.
019500*---------------------------------------------------------------*
019600 1100-COPY-ONE-FILE-STAT.
019700*---------------------------------------------------------------*
019800     MOVE STT-LANGUAGE       TO WS-STAT-LANGUAGE (WS-STAT-IDX).
019900     MOVE STT-TOTAL-USERS    TO WS-STAT-TOTAL-USERS (WS-STAT-IDX).
020000     MOVE STT-STARTED        TO WS-STAT-STARTED (WS-STAT-IDX).
020100     MOVE STT-STARTED-WITH-COMPLETION
020200                             TO WS-STAT-STARTED-WITH-COMPL
020300     (WS-STAT-IDX).
020400     MOVE STT-ONLY-1-VIDEO   TO WS-STAT-ONLY-1-VIDEO
020500     (WS-STAT-IDX).
020600     MOVE STT-PCT-25         TO WS-STAT-PCT-25 (WS-STAT-IDX).
020700     MOVE STT-PCT-50         TO WS-STAT-PCT-50 (WS-STAT-IDX).
020800     MOVE STT-PCT-75         TO WS-STAT-PCT-75 (WS-STAT-IDX).
020900     MOVE STT-PCT-100        TO WS-STAT-PCT-100 (WS-STAT-IDX).
021000     MOVE STT-BUCKET-COUNT   TO WS-STAT-BUCKET-COUNT
021100     (WS-STAT-IDX).
021200     PERFORM 1110-COPY-ONE-FILE-BUCKET
021300         VARYING STT-BKT-IDX FROM 1 BY 1 UNTIL STT-BKT-IDX > 24.
021400*---------------------------------------------------------------*
021500 1110-COPY-ONE-FILE-BUCKET.
021600*---------------------------------------------------------------*
021700     SET WS-SB-IDX TO STT-BKT-IDX.
021800     MOVE STT-BKT-YEAR (STT-BKT-IDX)
021900                         TO WS-SB-YEAR (WS-STAT-IDX WS-SB-IDX).
022000     MOVE STT-BKT-MONTH (STT-BKT-IDX)
022100                         TO WS-SB-MONTH (WS-STAT-IDX WS-SB-IDX).
022200     MOVE STT-BKT-CUMULATIVE (STT-BKT-IDX)
022300                         TO WS-SB-CUMULATIVE (WS-STAT-IDX
022400     WS-SB-IDX).
022500     MOVE STT-BKT-MONTHLY (STT-BKT-IDX)
022600                         TO WS-SB-MONTHLY (WS-STAT-IDX WS-SB-IDX).
022700*---------------------------------------------------------------*
022800 2000-BUILD-BUCKET-UNION.
022900*---------------------------------------------------------------*
023000*    SPEC U3 STEP 1 - THE UNION OF EVERY BUCKET ACROSS ALL FIVE
023100*    FILES' OWN BUCKET SETS, THEN SORTED ASCENDING.
023200*---------------------------------------------------------------*
023300     MOVE 0 TO WS-UNION-COUNT.
023400     MOVE ZEROS TO WS-UNION-BUCKETS-X.
023500     PERFORM 2010-SCAN-ONE-FILE-FOR-UNION
023600         VARYING WS-STAT-IDX FROM 1 BY 1 UNTIL WS-STAT-IDX > 5.
023700     PERFORM 2060-SORT-UNION-ASCENDING.
023800*---------------------------------------------------------------*
023900 2010-SCAN-ONE-FILE-FOR-UNION.
024000*---------------------------------------------------------------*
024100     PERFORM 2020-ADD-BUCKET-IF-NEW
024200         VARYING WS-SB-IDX FROM 1 BY 1
024300             UNTIL WS-SB-IDX > WS-STAT-BUCKET-COUNT (WS-STAT-IDX).
024400*---------------------------------------------------------------*
024500 2020-ADD-BUCKET-IF-NEW.
024600*---------------------------------------------------------------*
024700     SET WS-BUCKET-FOUND-SW TO 'N'.
024800     SET WS-UN-IDX TO 1.
024900     SEARCH WS-UNION-ENTRY
025000         AT END CONTINUE
025100         WHEN WS-UN-YEAR (WS-UN-IDX) =
025200                 WS-SB-YEAR (WS-STAT-IDX WS-SB-IDX)
025300             AND WS-UN-MONTH (WS-UN-IDX) =
025400                 WS-SB-MONTH (WS-STAT-IDX WS-SB-IDX)
025500             SET WS-BUCKET-WAS-FOUND TO TRUE
025600     END-SEARCH.
025700     IF NOT WS-BUCKET-WAS-FOUND AND WS-UNION-COUNT < 36
025800         ADD 1 TO WS-UNION-COUNT
025900         SET WS-UN-IDX TO WS-UNION-COUNT
026000         MOVE WS-SB-YEAR (WS-STAT-IDX WS-SB-IDX)
026100                                 TO WS-UN-YEAR (WS-UN-IDX)
026200         MOVE WS-SB-MONTH (WS-STAT-IDX WS-SB-IDX)
026300                                 TO WS-UN-MONTH (WS-UN-IDX)
026400     END-IF.
026500*---------------------------------------------------------------*
026600 2060-SORT-UNION-ASCENDING.
026700*---------------------------------------------------------------*
026800*    MANUAL EXCHANGE SORT - SAME IDIOM AS THE MONTH-BUCKET SORT
026900*    IN SAMREXT, NO SORT VERB.
027000*---------------------------------------------------------------*
027100     MOVE 'Y' TO WS-EXCHANGE-DONE-SW.
027200     PERFORM 2065-MAKE-ONE-EXCHANGE-PASS
027300         UNTIL WS-EXCHANGE-DONE-SW = 'N'.
027400*---------------------------------------------------------------*
027500 2065-MAKE-ONE-EXCHANGE-PASS.
027600*---------------------------------------------------------------*
027700     MOVE 'N' TO WS-EXCHANGE-DONE-SW.
027800     PERFORM 2070-COMPARE-ADJACENT-UNION-ENTRIES
027900         VARYING WS-UN-IDX FROM 1 BY 1
028000             UNTIL WS-UN-IDX >= WS-UNION-COUNT.
028100*---------------------------------------------------------------*
028200 2070-COMPARE-ADJACENT-UNION-ENTRIES.
028300*---------------------------------------------------------------*
028400     IF WS-UN-YEAR (WS-UN-IDX) > WS-UN-YEAR (WS-UN-IDX + 1)
028500         OR (WS-UN-YEAR (WS-UN-IDX) = WS-UN-YEAR (WS-UN-IDX + 1)
028600             AND WS-UN-MONTH (WS-UN-IDX) >
028700                 WS-UN-MONTH (WS-UN-IDX + 1))
028800         MOVE WS-UNION-ENTRY (WS-UN-IDX)  TO WS-UNION-SWAP-AREA
028900         MOVE WS-UNION-ENTRY (WS-UN-IDX + 1)
029000                              TO WS-UNION-ENTRY (WS-UN-IDX)
029100         MOVE WS-UNION-SWAP-AREA
029200                              TO WS-UNION-ENTRY (WS-UN-IDX + 1)
029300         MOVE 'Y' TO WS-EXCHANGE-DONE-SW
029400     END-IF.
029500*---------------------------------------------------------------*
029600 3000-NORMALIZE-AND-WRITE-ALL.
029700*---------------------------------------------------------------*
029800     OPEN OUTPUT SAMRSTATN-FILE.
029900     PERFORM 3010-NORMALIZE-AND-WRITE-ONE
030000         VARYING WS-STAT-IDX FROM 1 BY 1 UNTIL WS-STAT-IDX > 5.
030100     CLOSE SAMRSTATN-FILE.
030200*---------------------------------------------------------------*
030300 3010-NORMALIZE-AND-WRITE-ONE.
030400*---------------------------------------------------------------*
030500     MOVE ZEROS TO WS-NEW-BUCKETS-X.
030600     MOVE 0 TO WS-LAST-KNOWN-CUM.
030700     PERFORM 2100-NORMALIZE-FILE-BUCKETS
030800         VARYING WS-UN-IDX FROM 1 BY 1 UNTIL WS-UN-IDX >
030900     WS-UNION-COUNT.
031000     PERFORM 3020-BUILD-OUTPUT-RECORD.
031100     WRITE STATN-FILE-STATISTICS-RECORD.
031200*---------------------------------------------------------------*
031300 2100-NORMALIZE-FILE-BUCKETS.
031400*---------------------------------------------------------------*
031500*    U3 STEP 2 - FOR THE FILE AT WS-STAT-IDX, RESOLVE EACH UNION
031600*    BUCKET.  A BUCKET THAT IS ONE OF THE FILE'S OWN BUCKETS IS
031700*    USED DIRECTLY; ANY OTHER BUCKET CARRIES THE NEAREST EARLIER
031800*    OWN BUCKET'S CUMULATIVE (ZERO IF THERE IS NONE YET) AND A
031900*    ZERO MONTHLY, BECAUSE CUMULATIVE ONLY STEPS AT A BUCKET
032000*    WHERE THE FILE ACTUALLY HAD A MONTHLY HIT.
032100*---------------------------------------------------------------*
032200     SET WS-BUCKET-FOUND-SW TO 'N'.
032300     SET WS-SB-IDX TO 1.
032400     SEARCH WS-STAT-BUCKETS (WS-STAT-IDX)
032500         AT END CONTINUE
032600         WHEN WS-SB-YEAR (WS-STAT-IDX WS-SB-IDX) =
032700                 WS-UN-YEAR (WS-UN-IDX)
032800             AND WS-SB-MONTH (WS-STAT-IDX WS-SB-IDX) =
032900                 WS-UN-MONTH (WS-UN-IDX)
033000             SET WS-BUCKET-WAS-FOUND TO TRUE
033100     END-SEARCH.
033200     SET WS-NEW-IDX TO WS-UN-IDX.
033300     MOVE WS-UN-YEAR (WS-UN-IDX)  TO WS-NEW-YEAR (WS-NEW-IDX).
033400     MOVE WS-UN-MONTH (WS-UN-IDX) TO WS-NEW-MONTH (WS-NEW-IDX).
033500     IF WS-BUCKET-WAS-FOUND
033600         MOVE WS-SB-CUMULATIVE (WS-STAT-IDX WS-SB-IDX)
033700                                 TO WS-NEW-CUMULATIVE (WS-NEW-IDX)
033800         MOVE WS-SB-MONTHLY (WS-STAT-IDX WS-SB-IDX)
033900                                 TO WS-NEW-MONTHLY (WS-NEW-IDX)
034000         MOVE WS-SB-CUMULATIVE (WS-STAT-IDX WS-SB-IDX)
034100                                 TO WS-LAST-KNOWN-CUM
034200     ELSE
034300         MOVE WS-LAST-KNOWN-CUM  TO WS-NEW-CUMULATIVE (WS-NEW-IDX)
034400         MOVE 0                  TO WS-NEW-MONTHLY (WS-NEW-IDX)
034500     END-IF.
034600*---------------------------------------------------------------*
034700 3020-BUILD-OUTPUT-RECORD.
034800*---------------------------------------------------------------*
034900     MOVE WS-STAT-LANGUAGE (WS-STAT-IDX)   TO STATN-LANGUAGE.
035000     MOVE WS-STAT-TOTAL-USERS (WS-STAT-IDX) TO STATN-TOTAL-USERS.
035100     MOVE WS-STAT-STARTED (WS-STAT-IDX)    TO STATN-STARTED.
035200     MOVE WS-STAT-STARTED-WITH-COMPL (WS-STAT-IDX)
035300                                 TO STATN-STARTED-WITH-COMPLETION.
035400     MOVE WS-STAT-ONLY-1-VIDEO (WS-STAT-IDX) TO
035500     STATN-ONLY-1-VIDEO.
035600     MOVE WS-STAT-PCT-25 (WS-STAT-IDX)     TO STATN-PCT-25.
035700     MOVE WS-STAT-PCT-50 (WS-STAT-IDX)     TO STATN-PCT-50.
035800     MOVE WS-STAT-PCT-75 (WS-STAT-IDX)     TO STATN-PCT-75.
035900     MOVE WS-STAT-PCT-100 (WS-STAT-IDX)    TO STATN-PCT-100.
036000     MOVE WS-UNION-COUNT                   TO STATN-BUCKET-COUNT.
036100     PERFORM 3030-COPY-ONE-NEW-BUCKET
036200         VARYING STATN-BKT-IDX FROM 1 BY 1
036300             UNTIL STATN-BKT-IDX > WS-UNION-COUNT.
036400*---------------------------------------------------------------*
036500 3030-COPY-ONE-NEW-BUCKET.
036600*---------------------------------------------------------------*
036700     SET WS-NEW-IDX TO STATN-BKT-IDX.
036800     MOVE WS-NEW-YEAR (WS-NEW-IDX)
036900                         TO STATN-BKT-YEAR (STATN-BKT-IDX).
037000     MOVE WS-NEW-MONTH (WS-NEW-IDX)
037100                         TO STATN-BKT-MONTH (STATN-BKT-IDX).
037200     MOVE WS-NEW-CUMULATIVE (WS-NEW-IDX)
037300                         TO STATN-BKT-CUMULATIVE (STATN-BKT-IDX).
037400     MOVE WS-NEW-MONTHLY (WS-NEW-IDX)
037500                         TO STATN-BKT-MONTHLY (STATN-BKT-IDX).
