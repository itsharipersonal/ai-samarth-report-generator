000100*===============================================================*
000200* PROGRAM NAME:    SAMRRPT
000300* ORIGINAL AUTHOR: S DESHPANDE
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/15/86 S DESHPANDE    CREATED - THREE-SECTION SUMMARY REPORT
000900*                         WRITER OVER THE NORMALIZED STATISTICS
001000*                         FILE PRODUCED BY THE ROSTER NORMALIZER
001100* 01/06/00 S DESHPANDE    Y2K REMEDIATION - REPORT HEADING DATE
001200*                         FIELDS WIDENED TO 4-DIGIT YEARS
001300* 06/10/25 M KULKARNI     SAMR-0012 REBUILT FOR THE AI SAMARTH
001400*                         THREE-SECTION SUMMARY REPORT OVER THE
001500*                         NORMALIZED STATISTICS FILE PRODUCED BY
001600*                         SAMRNRM
001700* 07/01/25 M KULKARNI     SAMR-0012A LANGUAGES SORTED DESCENDING
001800*                         BY TOTAL USERS PER STATE DIRECTIVE -
001900*                         REPORT WAS COMING OUT IN FILE-LIST ORDER
002000* 09/09/25 M KULKARNI     SAMR-0015 ADDED THE OVERALL CONSOLE
002100*                         SUMMARY AT THE END OF THE RUN - AUDIT
002200*                         WANTED THE GRAND TOTALS WITHOUT HAVING
002300*                         TO PULL THE PRINTED REPORT
002400* 01/12/26 M KULKARNI     SAMR-0023 Y2K+26 HOUSEKEEPING - NO
002500*                         LOGIC CHANGE, REVIEWED FOR THE NEW YEAR
002600*---------------------------------------------------------------*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  SAMRRPT.
002900 AUTHOR. S DESHPANDE.
003000 INSTALLATION. STATE TRAINING DIRECTORATE - DATA CENTER.
003100 DATE-WRITTEN. 03/15/86.
003200 DATE-COMPILED.
003300 SECURITY. NON-CONFIDENTIAL.
003400*===============================================================*
003500 ENVIRONMENT DIVISION.
003600*---------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*---------------------------------------------------------------*
003900 SOURCE-COMPUTER. IBM-3096.
004000*---------------------------------------------------------------*
004100 OBJECT-COMPUTER. IBM-3096.
004200*---------------------------------------------------------------*
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*===============================================================*
004600 INPUT-OUTPUT SECTION.
004700*---------------------------------------------------------------*
004800 FILE-CONTROL.
004900     SELECT SAMRSTATN-FILE ASSIGN TO SAMRSTATN
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-SAMRSTATN-STATUS.
005200     SELECT PRINT-FILE     ASSIGN TO SAMRPRT
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-PRINT-STATUS.
005500*===============================================================*
005600 DATA DIVISION.
005700*---------------------------------------------------------------*
005800 FILE SECTION.
005900*---------------------------------------------------------------*
006000 FD  SAMRSTATN-FILE.
006100     COPY SAMRSTN.
006200*---------------------------------------------------------------*
006300 FD  PRINT-FILE.
006400 01  PRINT-RECORD.
006500     05  PRINT-LINE                   PIC X(998).
006600    05  FILLER                PIC X(01).
006700*===============================================================*
006800 WORKING-STORAGE SECTION.
006900*---------------------------------------------------------------*
007000*    STANDALONE SCRATCH COUNTERS - HEADING AND COLUMN BUILD.
007100*---------------------------------------------------------------*
007200 77  WS-LANG-COUNT                     PIC 9(01) COMP.
007300 77  WS-COL-COUNT                      PIC 9(02) COMP.
007400*---------------------------------------------------------------*
007500 01  WS-FILE-STATUS-FIELDS.
007600     05  WS-SAMRSTATN-STATUS          PIC X(02).
007700     05  WS-PRINT-STATUS               PIC X(02).
007800    05  FILLER                PIC X(01).
007900*---------------------------------------------------------------*
008000 01  WS-SWITCHES.
008100     05  WS-STATN-EOF-SW               PIC X(01) VALUE 'N'.
008200         88  WS-STATN-EOF                       VALUE 'Y'.
008300     05  WS-EXCHANGE-DONE-SW           PIC X(01) VALUE 'N'.
008400    05  FILLER                PIC X(01).
008500*---------------------------------------------------------------*
008600 01  WS-SUBSCRIPTS-AND-COUNTS.
008700     05  WS-PRINT-POS                  PIC 9(04) COMP.
008800    05  FILLER                PIC X(01).
008900*---------------------------------------------------------------*
009000*    HEADING-BUILD SCRATCH FOR ONE BUCKET COLUMN.
009100*---------------------------------------------------------------*
009200 01  WS-COL-HEADING-WORK               PIC X(27).
009300*---------------------------------------------------------------*
009400*    ONE PRINT COLUMN FOR THE ENGAGEMENT TABLES IS 27 BYTES WIDE
009500*    - WIDE ENOUGH TO CARRY THE LONGEST COLUMN HEADING THIS
009600*    REPORT BUILDS ("UP TO SEPTEMBER 2025 END") WITH THE EDITED
009700*    COUNT RIGHT-JUSTIFIED IN THE TRAILING 7 BYTES.  THE REPORT
009800*    IS RUN ON WIDE CONTINUOUS-FORM STOCK.
009900*---------------------------------------------------------------*
010000 01  WS-EDIT-BUCKET-COUNT              PIC Z(6)9.
010100*---------------------------------------------------------------*
010200*    DISPLAY-USAGE WORK FIELDS - THE BUCKET YEAR IS CARRIED
010300*    COMP IN THE TABLE, SO IT IS MOVED HERE BEFORE BEING STRUNG
010400*    INTO A COLUMN HEADING (STRING REQUIRES A DISPLAY SENDING
010500*    FIELD, NOT A BINARY ONE).
010600*---------------------------------------------------------------*
010700 01  WS-EDIT-COL-YEAR                  PIC 9(04).
010800*---------------------------------------------------------------*
010900*    MONTH NAMES USED TO BUILD THE ENGAGEMENT-TABLE COLUMN
011000*    HEADINGS.  VALUE TABLE FOLLOWED BY THE INDEXED TABLE VIEW,
011100*    SAME IDIOM AS THE REQUIRED-LANGUAGE TABLE IN SAMRVAL.
011200*---------------------------------------------------------------*
011300 01  WS-MONTH-NAME-VALUES.
011400     05  FILLER                       PIC X(09) VALUE 'January'.
011500     05  FILLER                       PIC X(09) VALUE 'February'.
011600     05  FILLER                       PIC X(09) VALUE 'March'.
011700     05  FILLER                       PIC X(09) VALUE 'April'.
011800     05  FILLER                       PIC X(09) VALUE 'May'.
011900     05  FILLER                       PIC X(09) VALUE 'June'.
012000     05  FILLER                       PIC X(09) VALUE 'July'.
012100     05  FILLER                       PIC X(09) VALUE 'August'.
012200     05  FILLER                       PIC X(09) VALUE 'September'.
012300     05  FILLER                       PIC X(09) VALUE 'October'.
012400     05  FILLER                       PIC X(09) VALUE 'November'.
012500     05  FILLER                       PIC X(09) VALUE 'December'.
012600*---------------------------------------------------------------*
012700*    REDEFINES 1 OF 3 IN THIS PROGRAM - INDEXED TABLE VIEW OF
012800*    THE TWELVE VALUE CLAUSES ABOVE.
012900*---------------------------------------------------------------*
013000 01  WS-MONTH-NAME-TBL REDEFINES WS-MONTH-NAME-VALUES.
013100     05  WS-MONTH-NAME OCCURS 12 TIMES
013200             INDEXED BY WS-MN-IDX     PIC X(09).
013300*---------------------------------------------------------------*
013400*    IN-MEMORY COPY OF ALL FIVE NORMALIZED STATISTICS RECORDS,
013500*    SORTED DESCENDING BY TOTAL USERS (R7) BEFORE ANY SECTION
013600*    IS PRINTED.
013700*---------------------------------------------------------------*
013800 01  WS-LANG-TABLE-AREA.
013900     05  WS-LANG-ENTRY OCCURS 5 TIMES
014000             INDEXED BY WS-LANG-IDX.
014100         10  WS-LANG-LANGUAGE              PIC X(12).
014200         10  WS-LANG-TOTAL-USERS           PIC 9(07) COMP.
014300         10  WS-LANG-STARTED                PIC 9(07) COMP.
014400         10  WS-LANG-STARTED-WITH-COMPL    PIC 9(07) COMP.
014500         10  WS-LANG-ONLY-1-VIDEO          PIC 9(07) COMP.
014600         10  WS-LANG-PCT-25                PIC 9(07) COMP.
014700         10  WS-LANG-PCT-50                PIC 9(07) COMP.
014800         10  WS-LANG-PCT-75                PIC 9(07) COMP.
014900         10  WS-LANG-PCT-100               PIC 9(07) COMP.
015000         10  WS-LANG-BUCKET-COUNT          PIC 9(02) COMP.
015100         10  WS-LANG-BUCKETS OCCURS 36 TIMES
015200                 INDEXED BY WS-LB-IDX.
015300             15  WS-LB-YEAR                PIC 9(04) COMP.
015400             15  WS-LB-MONTH               PIC 9(02) COMP.
015500             15  WS-LB-CUMULATIVE          PIC 9(07) COMP.
015600             15  WS-LB-MONTHLY             PIC 9(07) COMP.
015700    05  FILLER                PIC X(01).
015800*---------------------------------------------------------------*
015900*    REDEFINES 2 OF 3 IN THIS PROGRAM - BYTE VIEW OF THE WHOLE
016000*    LANGUAGE TABLE, USED ONLY TO BLANK IT IN ONE MOVE BEFORE
016100*    THE FIVE SAMRSTATN RECORDS ARE LOADED (SEE 2000).
016200*---------------------------------------------------------------*
016300 01  WS-LANG-TABLE-AREA-X REDEFINES WS-LANG-TABLE-AREA.
016400     05  FILLER                       PIC X(2390).
016500*---------------------------------------------------------------*
016600*    SWAP AREA FOR THE DESCENDING-TOTAL-USERS EXCHANGE SORT -
016700*    NOT A REDEFINES, JUST A ONE-ENTRY SCRATCH THE SIZE OF ONE
016800*    WS-LANG-ENTRY OCCURRENCE.
016900*---------------------------------------------------------------*
017000 01  WS-LANG-SWAP-AREA                 PIC X(478).
017100*---------------------------------------------------------------*
017200*    GRAND-TOTAL ACCUMULATORS FOR THE OVERALL TOTALS LINES (R7)
017300*    AND THE CLOSING CONSOLE SUMMARY.
017400*---------------------------------------------------------------*
017500 01  WS-OVERALL-TOTALS.
017600     05  WS-OA-TOTAL-USERS             PIC 9(08) COMP.
017700     05  WS-OA-STARTED                 PIC 9(08) COMP.
017800     05  WS-OA-STARTED-WITH-COMPL      PIC 9(08) COMP.
017900     05  WS-OA-ONLY-1-VIDEO            PIC 9(08) COMP.
018000     05  WS-OA-PCT-25                  PIC 9(08) COMP.
018100     05  WS-OA-PCT-50                  PIC 9(08) COMP.
018200     05  WS-OA-PCT-75                  PIC 9(08) COMP.
018300     05  WS-OA-PCT-100                 PIC 9(08) COMP.
018400    05  FILLER                PIC X(01).
018500*---------------------------------------------------------------*
018600 01  WS-OVERALL-BUCKET-TOTALS.
018700     05  WS-OB-ENTRY OCCURS 36 TIMES
018800             INDEXED BY WS-OB-IDX.
018900         10  WS-OB-CUMULATIVE          PIC 9(08) COMP.
019000         10  WS-OB-MONTHLY             PIC 9(08) COMP.
019100    05  FILLER                PIC X(01).
019200*---------------------------------------------------------------*
019300*    REDEFINES 3 OF 3 IN THIS PROGRAM - BYTE VIEW OF THE OVERALL
019400*    BUCKET-TOTALS TABLE, USED ONLY TO ZERO IT IN ONE MOVE
019500*    BEFORE THE GRAND TOTALS ARE ACCUMULATED (SEE 4000).
019600*---------------------------------------------------------------*
019700 01  WS-OVERALL-BUCKET-TOTALS-X REDEFINES
019800     WS-OVERALL-BUCKET-TOTALS.
019900     05  FILLER                       PIC X(288).
020000*---------------------------------------------------------------*
020100 01  WS-PRINT-WORK-FIELDS.
020200     05  WS-EDIT-USERS                 PIC ZZZ,ZZZ,ZZ9.
020300     05  WS-EDIT-PERCENT                PIC ZZ9.9.
020400     05  WS-PERCENT-COMPUTE             PIC S9(05)V9(02) COMP.
020500    05  FILLER                PIC X(01).
020600*---------------------------------------------------------------*
020700*    WORK AREA FOR THE CLOSING CONSOLE SUMMARY (SEE 8000/8100).
020800*---------------------------------------------------------------*
020900 01  WS-CONSOLE-WORK-FIELDS.                                      SAMR0015
021000     05  WS-STAT-LABEL-8000            PIC X(30).
021100     05  WS-STAT-VALUE-8000            PIC 9(08) COMP.
021200    05  FILLER                PIC X(01).
021300*---------------------------------------------------------------*
021400 COPY SAMRPRC.
021500*===============================================================*
021600 PROCEDURE DIVISION.
021700*---------------------------------------------------------------*
021800 0000-MAIN-PARAGRAPH.
021900*---------------------------------------------------------------*
022000     PERFORM 1000-OPEN-FILES.
022100     PERFORM 2000-LOAD-LANGUAGE-TABLE.
022200     PERFORM 3000-SORT-LANGUAGE-TABLE-DESCENDING.                 SAMR012A
022300     PERFORM 4000-COMPUTE-OVERALL-TOTALS.
022400     PERFORM 5000-PRINT-COMPLETION-SUMMARY.
022500     PERFORM 6000-PRINT-CUMULATIVE-ENGAGEMENT.
022600     PERFORM 7000-PRINT-MONTHLY-ENGAGEMENT.
022700     PERFORM 8000-PRINT-OVERALL-CONSOLE-SUMMARY.
022800     PERFORM 9900-CLOSE-FILES.
022900     STOP RUN.
023000*---------------------------------------------------------------*
023100 1000-OPEN-FILES.
023200*---------------------------------------------------------------*
023300     OPEN INPUT  SAMRSTATN-FILE
023400          OUTPUT PRINT-FILE.
023500     ACCEPT WS-CURRENT-DATE-DATA FROM DATE.
023600     IF WS-CURRENT-YY < 50
023700         COMPUTE WS-CURRENT-YEAR = WS-CURRENT-YY + 2000
023800     ELSE
023900         COMPUTE WS-CURRENT-YEAR = WS-CURRENT-YY + 1900
024000     END-IF.
024100*---------------------------------------------------------------*
024200 2000-LOAD-LANGUAGE-TABLE.
024300*---------------------------------------------------------------*
024400     MOVE 0 TO WS-LANG-COUNT.
024500     MOVE ZEROS TO WS-LANG-TABLE-AREA-X.
024600     READ SAMRSTATN-FILE
024700         AT END SET WS-STATN-EOF TO TRUE
024800     END-READ.
024900     PERFORM 2050-LOAD-ONE-LANGUAGE-RECORD
025000         UNTIL WS-STATN-EOF OR WS-LANG-COUNT = 5.
025100*---------------------------------------------------------------*
025200 2050-LOAD-ONE-LANGUAGE-RECORD.
025300*---------------------------------------------------------------*
025400     ADD 1 TO WS-LANG-COUNT.
025500     SET WS-LANG-IDX TO WS-LANG-COUNT.
025600     PERFORM 2100-COPY-ONE-LANGUAGE-ENTRY.
025700     READ SAMRSTATN-FILE
025800         AT END SET WS-STATN-EOF TO TRUE
025900     END-READ.
026000*---------------------------------------------------------------*
026100 2100-COPY-ONE-LANGUAGE-ENTRY.
026200*---------------------------------------------------------------*
026300     MOVE STATN-LANGUAGE       TO WS-LANG-LANGUAGE (WS-LANG-IDX).
026400     MOVE STATN-TOTAL-USERS    TO WS-LANG-TOTAL-USERS
026500     (WS-LANG-IDX).
026600     MOVE STATN-STARTED        TO WS-LANG-STARTED (WS-LANG-IDX).
026700     MOVE STATN-STARTED-WITH-COMPLETION
026800                       TO WS-LANG-STARTED-WITH-COMPL
026900     (WS-LANG-IDX).
027000     MOVE STATN-ONLY-1-VIDEO   TO WS-LANG-ONLY-1-VIDEO
027100     (WS-LANG-IDX).
027200     MOVE STATN-PCT-25         TO WS-LANG-PCT-25 (WS-LANG-IDX).
027300     MOVE STATN-PCT-50         TO WS-LANG-PCT-50 (WS-LANG-IDX).
027400     MOVE STATN-PCT-75         TO WS-LANG-PCT-75 (WS-LANG-IDX).
027500     MOVE STATN-PCT-100        TO WS-LANG-PCT-100 (WS-LANG-IDX).
027600     MOVE STATN-BUCKET-COUNT   TO WS-LANG-BUCKET-COUNT
027700     (WS-LANG-IDX).
027800     PERFORM 2110-COPY-ONE-BUCKET
027900         VARYING STATN-BKT-IDX FROM 1 BY 1 UNTIL STATN-BKT-IDX >
028000     36.
028100*---------------------------------------------------------------*
028200 2110-COPY-ONE-BUCKET.
028300*---------------------------------------------------------------*
028400     SET WS-LB-IDX TO STATN-BKT-IDX.
028500     MOVE STATN-BKT-YEAR (STATN-BKT-IDX)
028600                         TO WS-LB-YEAR (WS-LANG-IDX WS-LB-IDX).
028700     MOVE STATN-BKT-MONTH (STATN-BKT-IDX)
028800                         TO WS-LB-MONTH (WS-LANG-IDX WS-LB-IDX).
028900     MOVE STATN-BKT-CUMULATIVE (STATN-BKT-IDX)
029000                         TO WS-LB-CUMULATIVE (WS-LANG-IDX
029100     WS-LB-IDX).
029200     MOVE STATN-BKT-MONTHLY (STATN-BKT-IDX)
029300                         TO WS-LB-MONTHLY (WS-LANG-IDX WS-LB-IDX).
029400*---------------------------------------------------------------*
029500 3000-SORT-LANGUAGE-TABLE-DESCENDING.                             SAMR012A
029600*---------------------------------------------------------------*
029700*    R7 - LANGUAGES SORTED BY TOTAL-USERS DESCENDING.  MANUAL
029800*    EXCHANGE SORT OVER THE 5-ENTRY TABLE, NO SORT VERB.
029900*---------------------------------------------------------------*
030000     MOVE 'Y' TO WS-EXCHANGE-DONE-SW.
030100     PERFORM 3050-SORT-ONE-PASS UNTIL WS-EXCHANGE-DONE-SW = 'N'.
030200*---------------------------------------------------------------*
030300 3050-SORT-ONE-PASS.
030400*---------------------------------------------------------------*
030500     MOVE 'N' TO WS-EXCHANGE-DONE-SW.
030600     PERFORM 3100-COMPARE-ADJACENT-LANGUAGES
030700         VARYING WS-LANG-IDX FROM 1 BY 1
030800             UNTIL WS-LANG-IDX >= WS-LANG-COUNT.
030900*---------------------------------------------------------------*
031000 3100-COMPARE-ADJACENT-LANGUAGES.
031100*---------------------------------------------------------------*
031200     IF WS-LANG-TOTAL-USERS (WS-LANG-IDX) <
031300             WS-LANG-TOTAL-USERS (WS-LANG-IDX + 1)
031400         MOVE WS-LANG-ENTRY (WS-LANG-IDX)     TO WS-LANG-SWAP-AREA
031500         MOVE WS-LANG-ENTRY (WS-LANG-IDX + 1)
031600                              TO WS-LANG-ENTRY (WS-LANG-IDX)
031700         MOVE WS-LANG-SWAP-AREA
031800                              TO WS-LANG-ENTRY (WS-LANG-IDX + 1)
031900         MOVE 'Y' TO WS-EXCHANGE-DONE-SW
032000     END-IF.
032100*---------------------------------------------------------------*
032200 4000-COMPUTE-OVERALL-TOTALS.
032300*---------------------------------------------------------------*
032400     MOVE 0 TO WS-OA-TOTAL-USERS WS-OA-STARTED
032500               WS-OA-STARTED-WITH-COMPL WS-OA-ONLY-1-VIDEO
032600               WS-OA-PCT-25 WS-OA-PCT-50 WS-OA-PCT-75
032700               WS-OA-PCT-100.
032800     MOVE ZEROS TO WS-OVERALL-BUCKET-TOTALS-X.
032900     PERFORM 4100-ADD-ONE-LANGUAGE-TOTALS
033000     VARYING WS-LANG-IDX FROM 1 BY 1 UNTIL WS-LANG-IDX >
033100     WS-LANG-COUNT.
033200*---------------------------------------------------------------*
033300 4100-ADD-ONE-LANGUAGE-TOTALS.
033400*---------------------------------------------------------------*
033500     ADD WS-LANG-TOTAL-USERS (WS-LANG-IDX)      TO
033600     WS-OA-TOTAL-USERS.
033700     ADD WS-LANG-STARTED (WS-LANG-IDX)          TO WS-OA-STARTED.
033800     ADD WS-LANG-STARTED-WITH-COMPL (WS-LANG-IDX)
033900                                             TO
034000     WS-OA-STARTED-WITH-COMPL.
034100     ADD WS-LANG-ONLY-1-VIDEO (WS-LANG-IDX)     TO
034200     WS-OA-ONLY-1-VIDEO.
034300     ADD WS-LANG-PCT-25 (WS-LANG-IDX)           TO WS-OA-PCT-25.
034400     ADD WS-LANG-PCT-50 (WS-LANG-IDX)           TO WS-OA-PCT-50.
034500     ADD WS-LANG-PCT-75 (WS-LANG-IDX)           TO WS-OA-PCT-75.
034600     ADD WS-LANG-PCT-100 (WS-LANG-IDX)          TO WS-OA-PCT-100.
034700     PERFORM 4110-ADD-ONE-BUCKET-TOTALS
034800         VARYING WS-LB-IDX FROM 1 BY 1
034900             UNTIL WS-LB-IDX > WS-LANG-BUCKET-COUNT (WS-LANG-IDX).
035000*---------------------------------------------------------------*
035100 4110-ADD-ONE-BUCKET-TOTALS.
035200*---------------------------------------------------------------*
035300     SET WS-OB-IDX TO WS-LB-IDX.
035400     ADD WS-LB-CUMULATIVE (WS-LANG-IDX WS-LB-IDX)
035500                                 TO WS-OB-CUMULATIVE (WS-OB-IDX).
035600     ADD WS-LB-MONTHLY (WS-LANG-IDX WS-LB-IDX)
035700                                 TO WS-OB-MONTHLY (WS-OB-IDX).
035800*---------------------------------------------------------------*
035900 5000-PRINT-COMPLETION-SUMMARY.
036000*---------------------------------------------------------------*
036100*    SPEC U4 SECTION 1 - COMPLETION SUMMARY.
036200*---------------------------------------------------------------*
036300     MOVE SPACES TO PRINT-LINE.
036400     STRING 'COURSE LANGUAGE   TOTAL USERS    STARTED'
036500             DELIMITED BY SIZE
036600             '  STARTED-COMPLETED  ONLY 1 VIDEO'
036700             DELIMITED BY SIZE
036800             '     25%     50%     75%    100%'
036900             DELIMITED BY SIZE
037000         INTO PRINT-LINE.
037100     PERFORM 9110-WRITE-TOP-OF-PAGE.
037200     PERFORM 5100-PRINT-ONE-LANGUAGE-LINE
037300     VARYING WS-LANG-IDX FROM 1 BY 1 UNTIL WS-LANG-IDX >
037400     WS-LANG-COUNT.
037500     MOVE SPACES TO PRINT-LINE.
037600     MOVE 'OVERALL TOTALS' TO PRINT-LINE (1:14).
037700     MOVE WS-OA-TOTAL-USERS TO WS-EDIT-USERS.
037800     MOVE WS-EDIT-USERS TO PRINT-LINE (19:11).
037900     MOVE WS-OA-STARTED TO WS-EDIT-USERS.
038000     MOVE WS-EDIT-USERS TO PRINT-LINE (34:11).
038100     MOVE WS-OA-STARTED-WITH-COMPL TO WS-EDIT-USERS.
038200     MOVE WS-EDIT-USERS TO PRINT-LINE (50:11).
038300     MOVE WS-OA-ONLY-1-VIDEO TO WS-EDIT-USERS.
038400     MOVE WS-EDIT-USERS TO PRINT-LINE (67:11).
038500     MOVE WS-OA-PCT-25 TO WS-EDIT-USERS.
038600     MOVE WS-EDIT-USERS TO PRINT-LINE (79:11).
038700     MOVE WS-OA-PCT-50 TO WS-EDIT-USERS.
038800     MOVE WS-EDIT-USERS TO PRINT-LINE (91:11).
038900     MOVE WS-OA-PCT-75 TO WS-EDIT-USERS.
039000     MOVE WS-EDIT-USERS TO PRINT-LINE (103:11).
039100     MOVE WS-OA-PCT-100 TO WS-EDIT-USERS.
039200     MOVE WS-EDIT-USERS TO PRINT-LINE (115:11).
039300     PERFORM 9120-WRITE-PRINT-LINE.
039400*---------------------------------------------------------------*
039500 5100-PRINT-ONE-LANGUAGE-LINE.
039600*---------------------------------------------------------------*
039700     MOVE SPACES TO PRINT-LINE.
039800     MOVE WS-LANG-LANGUAGE (WS-LANG-IDX) TO PRINT-LINE (1:12).
039900     MOVE WS-LANG-TOTAL-USERS (WS-LANG-IDX) TO WS-EDIT-USERS.
040000     MOVE WS-EDIT-USERS TO PRINT-LINE (19:11).
040100     MOVE WS-LANG-STARTED (WS-LANG-IDX) TO WS-EDIT-USERS.
040200     MOVE WS-EDIT-USERS TO PRINT-LINE (34:11).
040300     MOVE WS-LANG-STARTED-WITH-COMPL (WS-LANG-IDX) TO
040400     WS-EDIT-USERS.
040500     MOVE WS-EDIT-USERS TO PRINT-LINE (50:11).
040600     MOVE WS-LANG-ONLY-1-VIDEO (WS-LANG-IDX) TO WS-EDIT-USERS.
040700     MOVE WS-EDIT-USERS TO PRINT-LINE (67:11).
040800     MOVE WS-LANG-PCT-25 (WS-LANG-IDX) TO WS-EDIT-USERS.
040900     MOVE WS-EDIT-USERS TO PRINT-LINE (79:11).
041000     MOVE WS-LANG-PCT-50 (WS-LANG-IDX) TO WS-EDIT-USERS.
041100     MOVE WS-EDIT-USERS TO PRINT-LINE (91:11).
041200     MOVE WS-LANG-PCT-75 (WS-LANG-IDX) TO WS-EDIT-USERS.
041300     MOVE WS-EDIT-USERS TO PRINT-LINE (103:11).
041400     MOVE WS-LANG-PCT-100 (WS-LANG-IDX) TO WS-EDIT-USERS.
041500     MOVE WS-EDIT-USERS TO PRINT-LINE (115:11).
041600     PERFORM 9120-WRITE-PRINT-LINE.
041700*---------------------------------------------------------------*
041800 6000-PRINT-CUMULATIVE-ENGAGEMENT.
041900*---------------------------------------------------------------*
042000*    SPEC U4 SECTION 2 - "AT LEAST 1 VIDEO - CUMULATIVE".  ONE
042100*    COLUMN PER UNION BUCKET, HEADED "UP TO <MONTHNAME> <YEAR>
042200*    END".  EVERY LANGUAGE ENTRY CARRIES THE SAME COLUMN SET
042300*    AFTER SAMRNRM'S NORMALIZATION PASS, SO ENTRY 1'S BUCKET
042400*    COUNT IS THE COLUMN COUNT FOR THE WHOLE SECTION.
042500*---------------------------------------------------------------*
042600     SET WS-LANG-IDX TO 1.
042700     MOVE WS-LANG-BUCKET-COUNT (1) TO WS-COL-COUNT.
042800     PERFORM 6100-BUILD-CUMULATIVE-HEADING
042900         VARYING WS-LB-IDX FROM 1 BY 1 UNTIL WS-LB-IDX >
043000     WS-COL-COUNT.
043100     PERFORM 9110-WRITE-TOP-OF-PAGE.
043200     PERFORM 6200-PRINT-ONE-CUM-LANGUAGE-LINE
043300     VARYING WS-LANG-IDX FROM 1 BY 1 UNTIL WS-LANG-IDX >
043400     WS-LANG-COUNT.
043500     MOVE SPACES TO PRINT-LINE.
043600     MOVE 'OVERALL TOTALS' TO PRINT-LINE (1:14).
043700     PERFORM 6300-PRINT-OVERALL-CUM-COLUMN
043800         VARYING WS-OB-IDX FROM 1 BY 1 UNTIL WS-OB-IDX >
043900     WS-COL-COUNT.
044000     PERFORM 9120-WRITE-PRINT-LINE.
044100*---------------------------------------------------------------*
044200 6100-BUILD-CUMULATIVE-HEADING.
044300*---------------------------------------------------------------*
044400     IF WS-LB-IDX = 1
044500         MOVE SPACES TO PRINT-LINE
044600     END-IF.
044700     SET WS-MN-IDX TO WS-LB-MONTH (1 WS-LB-IDX).
044800     MOVE WS-LB-YEAR (1 WS-LB-IDX) TO WS-EDIT-COL-YEAR.
044900     MOVE SPACES TO WS-COL-HEADING-WORK.
045000     STRING 'Up to ' DELIMITED BY SIZE
045100             WS-MONTH-NAME (WS-MN-IDX) DELIMITED BY SPACE
045200             ' ' DELIMITED BY SIZE
045300             WS-EDIT-COL-YEAR DELIMITED BY SIZE
045400             ' End' DELIMITED BY SIZE
045500         INTO WS-COL-HEADING-WORK.
045600     COMPUTE WS-PRINT-POS = 14 + ((WS-LB-IDX - 1) * 27) + 1.
045700     MOVE WS-COL-HEADING-WORK
045800                 TO PRINT-LINE (WS-PRINT-POS:27).
045900*---------------------------------------------------------------*
046000 6200-PRINT-ONE-CUM-LANGUAGE-LINE.
046100*---------------------------------------------------------------*
046200     MOVE SPACES TO PRINT-LINE.
046300     MOVE WS-LANG-LANGUAGE (WS-LANG-IDX) TO PRINT-LINE (1:12).
046400     PERFORM 6210-PRINT-ONE-CUM-COLUMN
046500         VARYING WS-LB-IDX FROM 1 BY 1 UNTIL WS-LB-IDX >
046600     WS-COL-COUNT.
046700     PERFORM 9120-WRITE-PRINT-LINE.
046800*---------------------------------------------------------------*
046900 6210-PRINT-ONE-CUM-COLUMN.
047000*---------------------------------------------------------------*
047100     MOVE WS-LB-CUMULATIVE (WS-LANG-IDX WS-LB-IDX)
047200         TO WS-EDIT-BUCKET-COUNT.
047300     COMPUTE WS-PRINT-POS = 14 + ((WS-LB-IDX - 1) * 27) + 21.
047400     MOVE WS-EDIT-BUCKET-COUNT TO PRINT-LINE (WS-PRINT-POS:7).
047500*---------------------------------------------------------------*
047600 6300-PRINT-OVERALL-CUM-COLUMN.
047700*---------------------------------------------------------------*
047800     MOVE WS-OB-CUMULATIVE (WS-OB-IDX) TO WS-EDIT-BUCKET-COUNT.
047900     COMPUTE WS-PRINT-POS = 14 + ((WS-OB-IDX - 1) * 27) + 21.
048000     MOVE WS-EDIT-BUCKET-COUNT TO PRINT-LINE (WS-PRINT-POS:7).
048100*---------------------------------------------------------------*
048200 7000-PRINT-MONTHLY-ENGAGEMENT.
048300*---------------------------------------------------------------*
048400*    SPEC U4 SECTION 3 - "AT LEAST 1 VIDEO - MONTHLY".  SAME
048500*    COLUMN SET AS SECTION 2, HEADED "<MONTHNAME> <YEAR> ONLY".
048600*---------------------------------------------------------------*
048700     SET WS-LANG-IDX TO 1.
048800     MOVE WS-LANG-BUCKET-COUNT (1) TO WS-COL-COUNT.
048900     PERFORM 7100-BUILD-MONTHLY-HEADING
049000         VARYING WS-LB-IDX FROM 1 BY 1 UNTIL WS-LB-IDX >
049100     WS-COL-COUNT.
049200     PERFORM 9110-WRITE-TOP-OF-PAGE.
049300     PERFORM 7200-PRINT-ONE-MONTHLY-LANGUAGE-LINE
049400     VARYING WS-LANG-IDX FROM 1 BY 1 UNTIL WS-LANG-IDX >
049500     WS-LANG-COUNT.
049600     MOVE SPACES TO PRINT-LINE.
049700     MOVE 'OVERALL TOTALS' TO PRINT-LINE (1:14).
049800     PERFORM 7300-PRINT-OVERALL-MONTHLY-COLUMN
049900         VARYING WS-OB-IDX FROM 1 BY 1 UNTIL WS-OB-IDX >
050000     WS-COL-COUNT.
050100     PERFORM 9120-WRITE-PRINT-LINE.
050200*---------------------------------------------------------------*
050300 7100-BUILD-MONTHLY-HEADING.
050400*---------------------------------------------------------------*
050500     IF WS-LB-IDX = 1
050600         MOVE SPACES TO PRINT-LINE
050700     END-IF.
050800     SET WS-MN-IDX TO WS-LB-MONTH (1 WS-LB-IDX).
050900     MOVE WS-LB-YEAR (1 WS-LB-IDX) TO WS-EDIT-COL-YEAR.
051000     MOVE SPACES TO WS-COL-HEADING-WORK.
051100     STRING WS-MONTH-NAME (WS-MN-IDX) DELIMITED BY SPACE
051200             ' ' DELIMITED BY SIZE
051300             WS-EDIT-COL-YEAR DELIMITED BY SIZE
051400             ' Only' DELIMITED BY SIZE
051500         INTO WS-COL-HEADING-WORK.
051600     COMPUTE WS-PRINT-POS = 14 + ((WS-LB-IDX - 1) * 27) + 1.
051700     MOVE WS-COL-HEADING-WORK
051800                 TO PRINT-LINE (WS-PRINT-POS:27).
051900*---------------------------------------------------------------*
052000 7200-PRINT-ONE-MONTHLY-LANGUAGE-LINE.
052100*---------------------------------------------------------------*
052200     MOVE SPACES TO PRINT-LINE.
052300     MOVE WS-LANG-LANGUAGE (WS-LANG-IDX) TO PRINT-LINE (1:12).
052400     PERFORM 7210-PRINT-ONE-MONTHLY-COLUMN
052500         VARYING WS-LB-IDX FROM 1 BY 1 UNTIL WS-LB-IDX >
052600     WS-COL-COUNT.
052700     PERFORM 9120-WRITE-PRINT-LINE.
052800*---------------------------------------------------------------*
052900 7210-PRINT-ONE-MONTHLY-COLUMN.
053000*---------------------------------------------------------------*
053100     MOVE WS-LB-MONTHLY (WS-LANG-IDX WS-LB-IDX) TO
053200     WS-EDIT-BUCKET-COUNT.
053300     COMPUTE WS-PRINT-POS = 14 + ((WS-LB-IDX - 1) * 27) + 21.
053400     MOVE WS-EDIT-BUCKET-COUNT TO PRINT-LINE (WS-PRINT-POS:7).
053500*---------------------------------------------------------------*
053600 7300-PRINT-OVERALL-MONTHLY-COLUMN.
053700*---------------------------------------------------------------*
053800     MOVE WS-OB-MONTHLY (WS-OB-IDX) TO WS-EDIT-BUCKET-COUNT.
053900     COMPUTE WS-PRINT-POS = 14 + ((WS-OB-IDX - 1) * 27) + 21.
054000     MOVE WS-EDIT-BUCKET-COUNT TO PRINT-LINE (WS-PRINT-POS:7).
054100*---------------------------------------------------------------*
054200 8000-PRINT-OVERALL-CONSOLE-SUMMARY.                              SAMR0015
054300*---------------------------------------------------------------*
054400*    R7 - CONSOLE SUMMARY REPEATING THE GRAND TOTALS WITH
054500*    PERCENTAGES OF THE GRAND TOTAL USERS.
054600*---------------------------------------------------------------*
054700     DISPLAY 'SAMRRPT - OVERALL COMPLETION SUMMARY'.
054800     MOVE 'TOTAL USERS' TO WS-STAT-LABEL-8000.
054900     MOVE WS-OA-TOTAL-USERS TO WS-STAT-VALUE-8000.
055000     PERFORM 8100-DISPLAY-ONE-CONSOLE-LINE.
055100     MOVE 'STARTED' TO WS-STAT-LABEL-8000.
055200     MOVE WS-OA-STARTED TO WS-STAT-VALUE-8000.
055300     PERFORM 8100-DISPLAY-ONE-CONSOLE-LINE.
055400     MOVE 'STARTED WITH COMPLETION' TO WS-STAT-LABEL-8000.
055500     MOVE WS-OA-STARTED-WITH-COMPL TO WS-STAT-VALUE-8000.
055600     PERFORM 8100-DISPLAY-ONE-CONSOLE-LINE.
055700     MOVE 'ONLY 1 VIDEO' TO WS-STAT-LABEL-8000.
055800     MOVE WS-OA-ONLY-1-VIDEO TO WS-STAT-VALUE-8000.
055900     PERFORM 8100-DISPLAY-ONE-CONSOLE-LINE.
056000     MOVE '25% COMPLETION' TO WS-STAT-LABEL-8000.
056100     MOVE WS-OA-PCT-25 TO WS-STAT-VALUE-8000.
056200     PERFORM 8100-DISPLAY-ONE-CONSOLE-LINE.
056300     MOVE '50% COMPLETION' TO WS-STAT-LABEL-8000.
056400     MOVE WS-OA-PCT-50 TO WS-STAT-VALUE-8000.
056500     PERFORM 8100-DISPLAY-ONE-CONSOLE-LINE.
056600     MOVE '75% COMPLETION' TO WS-STAT-LABEL-8000.
056700     MOVE WS-OA-PCT-75 TO WS-STAT-VALUE-8000.
056800     PERFORM 8100-DISPLAY-ONE-CONSOLE-LINE.
056900     MOVE '100% COMPLETION' TO WS-STAT-LABEL-8000.
057000     MOVE WS-OA-PCT-100 TO WS-STAT-VALUE-8000.
057100     PERFORM 8100-DISPLAY-ONE-CONSOLE-LINE.
057200*---------------------------------------------------------------*
057300 8100-DISPLAY-ONE-CONSOLE-LINE.
057400*---------------------------------------------------------------*
057500     MOVE 0 TO WS-PERCENT-COMPUTE.
057600     IF WS-OA-TOTAL-USERS > 0
057700         COMPUTE WS-PERCENT-COMPUTE ROUNDED =
057800             (WS-STAT-VALUE-8000 * 100) / WS-OA-TOTAL-USERS
057900     END-IF.
058000     MOVE WS-PERCENT-COMPUTE TO WS-EDIT-PERCENT.
058100     DISPLAY '  ' WS-STAT-LABEL-8000 ' - ' WS-STAT-VALUE-8000
058200             ' (' WS-EDIT-PERCENT '%)'.
058300*---------------------------------------------------------------*
058400 9110-WRITE-TOP-OF-PAGE.
058500*---------------------------------------------------------------*
058600*    PRINT-LINE IS LOADED WITH THE SECTION'S HEADING ROW BY THE
058700*    CALLER BEFORE THIS PARAGRAPH IS PERFORMED - SAME IDIOM AS
058800*    9110 IN THE OLDER STATE-TOTALS REPORTS.
058900*---------------------------------------------------------------*
059000     ADD 1 TO PAGE-COUNT.
059100     MOVE 1 TO LINE-COUNT.
059200     WRITE PRINT-RECORD AFTER ADVANCING PAGE.
059300*---------------------------------------------------------------*
059400 9120-WRITE-PRINT-LINE.
059500*---------------------------------------------------------------*
059600     IF LINE-COUNT > LINES-ON-PAGE
059700         PERFORM 9110-WRITE-TOP-OF-PAGE
059800     ELSE
059900         WRITE PRINT-RECORD AFTER ADVANCING 1
060000         ADD 1 TO LINE-COUNT
060100     END-IF.
060200*---------------------------------------------------------------*
060300 9900-CLOSE-FILES.
060400*---------------------------------------------------------------*
060500     CLOSE SAMRSTATN-FILE
060600           PRINT-FILE.
