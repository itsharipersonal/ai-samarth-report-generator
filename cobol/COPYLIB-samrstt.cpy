000100*---------------------------------------------------------------*
000200* COPYLIB:  SAMRSTT
000300* PURPOSE:  PER-LANGUAGE-FILE COMPLETION STATISTICS RECORD.
000400*           WRITTEN BY SAMREXT (ONE RECORD PER LANGUAGE FILE),
000500*           READ AND REWRITTEN BY SAMRNRM ONCE THE MONTH-BUCKET
000600*           SET HAS BEEN NORMALIZED ACROSS ALL FILES, THEN READ
000700*           BY SAMRRPT TO BUILD THE SUMMARY REPORT.
000800*
000900* CHANGE LOG
001000* DATE      AUTHOR        REQUEST     DESCRIPTION
001100* --------- ------------  ----------  -------------------------
001200* 03/18/25 R PATANKAR     SAMR-0002   ORIGINAL STATISTICS RECORD
001300* 05/06/25 R PATANKAR     SAMR-0009   ADDED MONTH-BUCKETS TABLE
001400*                                     FOR "AT LEAST 1 VIDEO"
001500*                                     ENGAGEMENT COUNTS
001600* 11/02/25 M KULKARNI     SAMR-0019   RAISED BUCKET TABLE FROM
001700*                                     12 TO 24 - PROGRAM RUNS
001800*                                     PAST ONE CALENDAR YEAR NOW
001900*---------------------------------------------------------------*
002000 01  FILE-STATISTICS-RECORD.
002100     05  STT-LANGUAGE                PIC X(12).
002200     05  STT-TOTAL-USERS             PIC 9(07).
002300     05  STT-STARTED                 PIC 9(07).
002400     05  STT-STARTED-WITH-COMPLETION PIC 9(07).
002500     05  STT-ONLY-1-VIDEO            PIC 9(07).
002600     05  STT-PCT-25                  PIC 9(07).
002700     05  STT-PCT-50                  PIC 9(07).
002800     05  STT-PCT-75                  PIC 9(07).
002900     05  STT-PCT-100                 PIC 9(07).
003000     05  STT-BUCKET-COUNT            PIC 9(02).
003100     05  STT-MONTH-BUCKETS OCCURS 24 TIMES INDEXED BY STT-BKT-IDX.
003200         10  STT-BKT-YEAR             PIC 9(04).
003300         10  STT-BKT-MONTH            PIC 9(02).
003400         10  STT-BKT-CUMULATIVE       PIC 9(07).
003500         10  STT-BKT-MONTHLY          PIC 9(07).
003600     05  FILLER                      PIC X(20).
