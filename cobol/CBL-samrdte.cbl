000100*===============================================================*
000200* PROGRAM NAME:    SAMRDTE
000300* ORIGINAL AUTHOR: K IYER
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/14/84 K IYER          CREATED - GENERAL-PURPOSE START-DATE
000900*                         PARSER FOR THE ROSTER EXTRACT PROGRAMS,
001000*                         HANDLES THE STATE'S SEVERAL DATE-STAMP
001100*                         FORMATS
001200* 01/04/00 K IYER          Y2K REMEDIATION - CENTURY WINDOW ADDED
001300*                         TO EVERY 2-DIGIT YEAR EXPANSION PATH
001400*                         PER DATA CENTER STANDING ORDER
001500* 03/29/25 R PATANKAR     SAMR-0005 CALLED FROM SAMREXT FOR
001600*                         START-DATE PARSING INSTEAD OF THE
001700*                         IN-LINE UNSTRING LOGIC THAT USED TO
001800*                         LIVE THERE - ALSO PULLED OUT SO SAMRAU1
001900*                         AND SAMRAU3 CAN CALL THE SAME LOGIC
002000* 05/14/25 R PATANKAR     SAMR-0010 ADDED THE SLASH-3-PART FAST
002100*                         PATH (YYYY/MM/DD VS DD/MM/YY) AHEAD OF
002200*                         THE STRICT-FORMAT ATTEMPTS - MATCHES
002300*                         WHAT THE STATE'S EXTRACT ACTUALLY SHIPS
002400*                         IN 95% OF ROWS
002500* 08/26/25 M KULKARNI     SAMR-0015 FIXED 3-DIGIT YEAR EXPANSION
002600*                         ON THE FAST PATH - WAS ONLY EXPANDING
002700*                         2-DIGIT THIRD PARTS, DROPPING VALID
002800*                         3-DIGIT YEARS TO NO-DATE
002900* 01/09/26 M KULKARNI     SAMR-0022 Y2K+26 HOUSEKEEPING - NO
003000*                         LOGIC CHANGE, RECHECKED THE CENTURY
003100*                         WINDOW (YEAR LESS THAN 50 GOES TO 2000)
003200*                         AGAINST THIS YEAR'S DATA AND IT STILL
003300*                         HOLDS
003400*
003500*===============================================================*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.  SAMRDTE.
003800 AUTHOR. K IYER.
003900 INSTALLATION. STATE TRAINING DIRECTORATE - DATA CENTER.
004000 DATE-WRITTEN. 11/14/84.
004100 DATE-COMPILED.
004200 SECURITY. NON-CONFIDENTIAL.
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3096.
004900*---------------------------------------------------------------*
005000 OBJECT-COMPUTER. IBM-3096.
005100*---------------------------------------------------------------*
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*===============================================================*
005500 DATA DIVISION.
005600*---------------------------------------------------------------*
005700 WORKING-STORAGE SECTION.
005800*---------------------------------------------------------------*
005900*    WORK AREA FOR THE INCOMING TEXT, TRIMMED AND CASE-FOLDED SO
006000*    THE "NOT STARTED" LITERAL TEST IS A SIMPLE EQUAL COMPARE.
006100 01  WS-DATE-WORK-FIELDS.
006200     05  WS-TRIMMED-TEXT              PIC X(12).
006300     05  WS-FOLDED-TEXT               PIC X(12).
006400     05  WS-TEXT-LEN                  PIC 9(02) COMP.
006500    05  FILLER                PIC X(01).
006600*---------------------------------------------------------------*
006700*    REDEFINES 1 OF 3 IN THIS PROGRAM - BYTE VIEW OF THE FOLDED
006800*    TEXT, CLEARED IN ONE MOVE BEFORE EACH INSPECT CONVERTING.
006900*---------------------------------------------------------------*
007000 01  WS-FOLDED-TEXT-X REDEFINES WS-FOLDED-TEXT.
007100     05  FILLER                       PIC X(12).
007200*---------------------------------------------------------------*
007300*    SLASH/DASH SPLIT WORK AREA - THREE PARTS, MAX 3 (RULE R1
007400*    STEP 2 REQUIRES EXACTLY 3 PARTS ON THE SLASH FAST PATH; A
007500*    4TH-PART CATCH-ALL DETECTS "TOO MANY SLASHES" SO WE FALL
007600*    THROUGH TO THE STRICT-FORMAT ATTEMPTS INSTEAD OF
007700     MIS-PARSING).
007800 01  WS-SPLIT-FIELDS.
007900     05  WS-PART-1                    PIC X(12).
008000     05  WS-PART-2                    PIC X(12).
008100     05  WS-PART-3                    PIC X(12).
008200     05  WS-PART-4                    PIC X(12).
008300     05  WS-PART-1-LEN                PIC 9(02) COMP.
008400     05  WS-PART-3-LEN                PIC 9(02) COMP.
008500    05  FILLER                PIC X(01).
008600*---------------------------------------------------------------*
008700*    REDEFINES 2 OF 3 IN THIS PROGRAM - BYTE VIEW OF ALL FOUR
008800*    SPLIT PARTS, CLEARED IN ONE MOVE BEFORE EACH SPLIT ATTEMPT.
008900*---------------------------------------------------------------*
009000 01  WS-SPLIT-FIELDS-X REDEFINES WS-SPLIT-FIELDS.
009100     05  FILLER                       PIC X(48).
009200     05  FILLER                       PIC X(04).
009300*---------------------------------------------------------------*
009400 01  WS-NUMERIC-PIECES.
009500     05  WS-DAY-NUM                   PIC 9(02) COMP.
009600     05  WS-MONTH-NUM                 PIC 9(02) COMP.
009700     05  WS-YEAR-NUM                  PIC 9(04) COMP.
009800     05  WS-YEAR-2D                   PIC 9(02) COMP.
009900    05  FILLER                PIC X(01).
010000*---------------------------------------------------------------*
010100 01  WS-CALENDAR-CHECK-FIELDS.
010200     05  WS-LEAP-QUOTIENT             PIC 9(04) COMP.
010300     05  WS-LEAP-REMAINDER-4          PIC 9(02) COMP.
010400     05  WS-LEAP-REMAINDER-100        PIC 9(02) COMP.
010500     05  WS-LEAP-REMAINDER-400        PIC 9(03) COMP.
010600     05  WS-DAYS-THIS-MONTH           PIC 9(02) COMP.
010700     05  WS-ATTEMPT-NUMBER            PIC 9(01) COMP.
010800     05  WS-FORMAT-VALID-SW           PIC X(01) VALUE 'N'.
010900         88  WS-FORMAT-IS-VALID                 VALUE 'Y'.
011000         88  WS-FORMAT-IS-INVALID               VALUE 'N'.
011100    05  FILLER                PIC X(01).
011200*---------------------------------------------------------------*
011300*    DAYS-IN-MONTH TABLE, JAN THROUGH DEC.  FEBRUARY IS CARRIED
011400*    AS 28 HERE AND BUMPED TO 29 IN 4100-CHECK-LEAP-YEAR WHEN THE
011500*    CANDIDATE YEAR IS A LEAP YEAR.
011600*---------------------------------------------------------------*
011700 01  WS-DAYS-IN-MONTH-TABLE.
011800     05  FILLER                       PIC 9(02) VALUE 31.
011900     05  FILLER                       PIC 9(02) VALUE 28.
012000     05  FILLER                       PIC 9(02) VALUE 31.
012100     05  FILLER                       PIC 9(02) VALUE 30.
012200     05  FILLER                       PIC 9(02) VALUE 31.
012300     05  FILLER                       PIC 9(02) VALUE 30.
012400     05  FILLER                       PIC 9(02) VALUE 31.
012500     05  FILLER                       PIC 9(02) VALUE 31.
012600     05  FILLER                       PIC 9(02) VALUE 30.
012700     05  FILLER                       PIC 9(02) VALUE 31.
012800     05  FILLER                       PIC 9(02) VALUE 30.
012900     05  FILLER                       PIC 9(02) VALUE 31.
013000*---------------------------------------------------------------*
013100*    REDEFINES 3 OF 3 IN THIS PROGRAM - TABLE VIEW OF THE TWELVE
013200*    VALUE CLAUSES ABOVE, SUBSCRIPTED BY MONTH NUMBER.
013300*---------------------------------------------------------------*
013400 01  WS-DAYS-IN-MONTH-TBL REDEFINES WS-DAYS-IN-MONTH-TABLE.
013500     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES
013600             INDEXED BY WS-MON-IDX    PIC 9(02).
013700*===============================================================*
013800 LINKAGE SECTION.
013900*---------------------------------------------------------------*
014000 COPY SAMRDLK.
014100*===============================================================*
014200 PROCEDURE DIVISION USING SAMRDTE-LINKAGE.
014300*---------------------------------------------------------------*
014400 0000-MAIN-PARAGRAPH.
014500*---------------------------------------------------------------*
014600     SET LNK-DATE-IS-INVALID        TO TRUE.
014700     MOVE 0 TO LNK-DATE-YEAR LNK-DATE-MONTH LNK-DATE-DAY.
014800     MOVE LNK-DATE-TEXT              TO WS-TRIMMED-TEXT.
014900     PERFORM 1000-TEST-BLANK-OR-NOT-STARTED.
015000     IF WS-FORMAT-IS-INVALID
015100         PERFORM 2000-TRY-SLASH-3-PART-SPLIT
015200     END-IF.
015300     IF WS-FORMAT-IS-INVALID
015400         PERFORM 3000-TRY-STRICT-FORMATS
015500     END-IF.
015600     GOBACK.
015700*---------------------------------------------------------------*
015800 1000-TEST-BLANK-OR-NOT-STARTED.
015900*---------------------------------------------------------------*
016000*    RULE R1 STEP 1 - TRIM (THE FIELD ARRIVES LEFT-JUSTIFIED SO
016100*    ONLY TRAILING SPACE MATTERS); BLANK OR "NOT STARTED" ANY
016200*    CASE MEANS NO-DATE.
016300*---------------------------------------------------------------*
016400     SET WS-FORMAT-IS-INVALID       TO TRUE.
016500     MOVE WS-TRIMMED-TEXT           TO WS-FOLDED-TEXT-X.
016600     INSPECT WS-FOLDED-TEXT
016700         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
016800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016900     IF WS-FOLDED-TEXT = SPACES
017000         SET LNK-DATE-IS-INVALID    TO TRUE
017100         SET WS-FORMAT-IS-VALID     TO TRUE
017200     END-IF.
017300     IF WS-FOLDED-TEXT (1:11) = 'NOT STARTED'
017400*        (FIELD IS 12 BYTES - THE 12TH BYTE IS THE TRAILING
017500*        SPACE THAT PADS 'NOT STARTED' TO THE FIELD WIDTH)
017600         SET LNK-DATE-IS-INVALID    TO TRUE
017700         SET WS-FORMAT-IS-VALID     TO TRUE
017800     END-IF.
017900*---------------------------------------------------------------* 
018000 2000-TRY-SLASH-3-PART-SPLIT.                                     SAMR0010
018100*---------------------------------------------------------------*
018200*    RULE R1 STEP 2 - SPLIT ON '/'.  A 4TH PART BEING NON-BLANK
018300*    MEANS MORE THAN 3 SLASH PARTS WERE PRESENT, WHICH IS NOT
018400*    THE 3-PART FAST PATH - FALL THROUGH TO THE STRICT ATTEMPTS.
018500*---------------------------------------------------------------*
018600     MOVE SPACES                    TO WS-SPLIT-FIELDS-X.
018700     UNSTRING WS-TRIMMED-TEXT DELIMITED BY '/'
018800         INTO WS-PART-1 WS-PART-2 WS-PART-3 WS-PART-4
018900     END-UNSTRING.
019000     IF WS-PART-3 = SPACES OR WS-PART-4 NOT = SPACES
019100         EXIT PARAGRAPH
019200     END-IF.
019300     IF WS-PART-1 NOT NUMERIC OR WS-PART-2 NOT NUMERIC
019400             OR WS-PART-3 NOT NUMERIC
019500         EXIT PARAGRAPH
019600     END-IF.
019700     INSPECT WS-PART-1 TALLYING WS-PART-1-LEN
019800         FOR CHARACTERS BEFORE SPACE.
019900     INSPECT WS-PART-3 TALLYING WS-PART-3-LEN
020000         FOR CHARACTERS BEFORE SPACE.
020100     IF WS-PART-1-LEN = 4
020200         PERFORM 2100-FAST-PATH-YYYY-MM-DD
020300     ELSE
020400         PERFORM 2200-FAST-PATH-DD-MM-YY
020500     END-IF.
020600*---------------------------------------------------------------*
020700 2100-FAST-PATH-YYYY-MM-DD.
020800*---------------------------------------------------------------*
020900     MOVE WS-PART-1                 TO WS-YEAR-NUM.
021000     MOVE WS-PART-2                 TO WS-MONTH-NUM.
021100     MOVE WS-PART-3                 TO WS-DAY-NUM.
021200     PERFORM 2300-ACCEPT-IF-MONTH-DAY-IN-RANGE.
021300*---------------------------------------------------------------*
021400 2200-FAST-PATH-DD-MM-YY.
021500*---------------------------------------------------------------*
021600     MOVE WS-PART-1                 TO WS-DAY-NUM.
021700     MOVE WS-PART-2                 TO WS-MONTH-NUM.
021800     MOVE WS-PART-3                 TO WS-YEAR-NUM.
021900     IF WS-YEAR-NUM < 50
022000         ADD 2000                   TO WS-YEAR-NUM
022100     ELSE                                                         
022200         IF WS-PART-3-LEN < 4                                     SAMR0015
022300             ADD 1900               TO WS-YEAR-NUM                SAMR0015
022400         END-IF                                                   SAMR0015
022500     END-IF.
022600     PERFORM 2300-ACCEPT-IF-MONTH-DAY-IN-RANGE.
022700*---------------------------------------------------------------*
022800 2300-ACCEPT-IF-MONTH-DAY-IN-RANGE.
022900*---------------------------------------------------------------*
023000*    RULE R1 STEP 2 ACCEPTANCE TEST - RANGE CHECK ONLY, NO
023100*    PER-MONTH DAY-COUNT VALIDATION ON THE FAST PATH.
023200*---------------------------------------------------------------*
023300     IF WS-MONTH-NUM >= 1 AND WS-MONTH-NUM <= 12
023400             AND WS-DAY-NUM >= 1 AND WS-DAY-NUM <= 31
023500         MOVE WS-YEAR-NUM           TO LNK-DATE-YEAR
023600         MOVE WS-MONTH-NUM          TO LNK-DATE-MONTH
023700         MOVE WS-DAY-NUM            TO LNK-DATE-DAY
023800         SET LNK-DATE-IS-VALID      TO TRUE
023900         SET WS-FORMAT-IS-VALID     TO TRUE
024000     END-IF.
024100*---------------------------------------------------------------*
024200 3000-TRY-STRICT-FORMATS.
024300*---------------------------------------------------------------*
024400*    RULE R1 STEP 3 - IN ORDER: DD/MM/YY, YYYY/MM/DD, DD/MM/YYYY,
024500*    YYYY-MM-DD, DD-MM-YYYY, EACH WITH FULL CALENDAR VALIDATION.
024600*    FIRST SUCCESS WINS.
024700*---------------------------------------------------------------*
024800     MOVE 1 TO WS-ATTEMPT-NUMBER.
024900     PERFORM 3100-TRY-ONE-STRICT-FORMAT
025000         UNTIL WS-FORMAT-IS-VALID OR WS-ATTEMPT-NUMBER > 5.
025100*---------------------------------------------------------------*
025200 3100-TRY-ONE-STRICT-FORMAT.
025300*---------------------------------------------------------------*
025400     MOVE SPACES                    TO WS-SPLIT-FIELDS-X.
025500     EVALUATE WS-ATTEMPT-NUMBER
025600         WHEN 1
025700             UNSTRING WS-TRIMMED-TEXT DELIMITED BY '/'
025800                 INTO WS-PART-1 WS-PART-2 WS-PART-3
025900             END-UNSTRING
026000             PERFORM 3200-VALIDATE-STRICT-DMY
026100         WHEN 2
026200             UNSTRING WS-TRIMMED-TEXT DELIMITED BY '/'
026300                 INTO WS-PART-1 WS-PART-2 WS-PART-3
026400             END-UNSTRING
026500             PERFORM 3300-VALIDATE-STRICT-YMD
026600         WHEN 3
026700             UNSTRING WS-TRIMMED-TEXT DELIMITED BY '/'
026800                 INTO WS-PART-1 WS-PART-2 WS-PART-3
026900             END-UNSTRING
027000             PERFORM 3200-VALIDATE-STRICT-DMY
027100         WHEN 4
027200             UNSTRING WS-TRIMMED-TEXT DELIMITED BY '-'
027300                 INTO WS-PART-1 WS-PART-2 WS-PART-3
027400             END-UNSTRING
027500             PERFORM 3300-VALIDATE-STRICT-YMD
027600         WHEN 5
027700             UNSTRING WS-TRIMMED-TEXT DELIMITED BY '-'
027800                 INTO WS-PART-1 WS-PART-2 WS-PART-3
027900             END-UNSTRING
028000             PERFORM 3200-VALIDATE-STRICT-DMY
028100     END-EVALUATE.
028200     ADD 1 TO WS-ATTEMPT-NUMBER.
028300*---------------------------------------------------------------*
028400 3200-VALIDATE-STRICT-DMY.
028500*---------------------------------------------------------------*
028600     IF WS-PART-1 NOT NUMERIC OR WS-PART-2 NOT NUMERIC
028700             OR WS-PART-3 NOT NUMERIC OR WS-PART-1 = SPACES
028800             OR WS-PART-2 = SPACES OR WS-PART-3 = SPACES
028900         EXIT PARAGRAPH
029000     END-IF.
029100     MOVE WS-PART-1                 TO WS-DAY-NUM.
029200     MOVE WS-PART-2                 TO WS-MONTH-NUM.
029300     MOVE WS-PART-3                 TO WS-YEAR-NUM.
029400     IF WS-YEAR-NUM < 100
029500         IF WS-YEAR-NUM < 50
029600             ADD 2000               TO WS-YEAR-NUM
029700         ELSE
029800             ADD 1900               TO WS-YEAR-NUM
029900         END-IF
030000     END-IF.
030100     PERFORM 4000-VALIDATE-CALENDAR-DATE.
030200*---------------------------------------------------------------*
030300 3300-VALIDATE-STRICT-YMD.
030400*---------------------------------------------------------------*
030500     IF WS-PART-1 NOT NUMERIC OR WS-PART-2 NOT NUMERIC
030600             OR WS-PART-3 NOT NUMERIC OR WS-PART-1 = SPACES
030700             OR WS-PART-2 = SPACES OR WS-PART-3 = SPACES
030800         EXIT PARAGRAPH
030900     END-IF.
031000     MOVE WS-PART-1                 TO WS-YEAR-NUM.
031100     MOVE WS-PART-2                 TO WS-MONTH-NUM.
031200     MOVE WS-PART-3                 TO WS-DAY-NUM.
031300     PERFORM 4000-VALIDATE-CALENDAR-DATE.
031400*---------------------------------------------------------------*
031500 4000-VALIDATE-CALENDAR-DATE.
031600*---------------------------------------------------------------*
031700     IF WS-MONTH-NUM < 1 OR WS-MONTH-NUM > 12
031800         EXIT PARAGRAPH
031900     END-IF.
032000     SET WS-MON-IDX                 TO WS-MONTH-NUM.
032100     MOVE WS-DAYS-IN-MONTH (WS-MON-IDX) TO WS-DAYS-THIS-MONTH.
032200     IF WS-MONTH-NUM = 2
032300         PERFORM 4100-CHECK-LEAP-YEAR
032400     END-IF.
032500     IF WS-DAY-NUM < 1 OR WS-DAY-NUM > WS-DAYS-THIS-MONTH
032600         EXIT PARAGRAPH
032700     END-IF.
032800     MOVE WS-YEAR-NUM               TO LNK-DATE-YEAR.
032900     MOVE WS-MONTH-NUM              TO LNK-DATE-MONTH.
033000     MOVE WS-DAY-NUM                TO LNK-DATE-DAY.
033100     SET LNK-DATE-IS-VALID          TO TRUE.
033200     SET WS-FORMAT-IS-VALID         TO TRUE.
033300*---------------------------------------------------------------*
033400 4100-CHECK-LEAP-YEAR.
033500*---------------------------------------------------------------*
033600*    ORDINARY GREGORIAN LEAP TEST - DIVISIBLE BY 4, NOT BY 100
033700*    UNLESS ALSO BY 400.  DONE WITH DIVIDE/REMAINDER SINCE HOUSE
033800*    STANDARDS DO NOT PERMIT INTRINSIC FUNCTIONS IN BATCH CODE.
033900*---------------------------------------------------------------*
034000     DIVIDE WS-YEAR-NUM BY 4 GIVING WS-LEAP-QUOTIENT
034100         REMAINDER WS-LEAP-REMAINDER-4.
034200     DIVIDE WS-YEAR-NUM BY 100 GIVING WS-LEAP-QUOTIENT
034300         REMAINDER WS-LEAP-REMAINDER-100.
034400     DIVIDE WS-YEAR-NUM BY 400 GIVING WS-LEAP-QUOTIENT
034500         REMAINDER WS-LEAP-REMAINDER-400.
034600     IF WS-LEAP-REMAINDER-4 = 0
034700         IF WS-LEAP-REMAINDER-100 NOT = 0
034800                 OR WS-LEAP-REMAINDER-400 = 0
034900             MOVE 29                TO WS-DAYS-THIS-MONTH
035000         ELSE
035100             MOVE 28                TO WS-DAYS-THIS-MONTH
035200         END-IF
035300     ELSE
035400         MOVE 28                    TO WS-DAYS-THIS-MONTH
035500     END-IF.
