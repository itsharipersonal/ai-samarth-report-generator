000100*===============================================================*
000200* PROGRAM NAME:    SAMRAU3
000300* ORIGINAL AUTHOR: P RANGARAJAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 08/30/92 P RANGARAJAN   CREATED - START-DATE DISTRIBUTION AUDIT
000900*                         FOR THE DIRECTORATE'S OWN AD HOC CHECK
001000*                         OF ONE ROSTER FILE'S START-DATE SPREAD,
001100*                         MADE INTO A PROPER PROGRAM SO IT CAN BE
001200*                         RE-RUN EVERY CYCLE INSTEAD OF BY HAND
001300* 01/11/00 P RANGARAJAN   Y2K REMEDIATION - START-DATE SPREAD
001400*                         YEAR BUCKETS WIDENED TO 4 DIGITS
001500* 12/18/25 M KULKARNI     SAMR-0027 REBUILT FOR THE AI SAMARTH
001600*                         DATE-DISTRIBUTION AUDIT.  RUNS AGAINST
001700*                         THE ENRICHED BENGALI EXTRACT ONLY -
001800*                         RETARGETED FROM THE OLD AD HOC ROSTER
001900*                         FILE TO THE CURRENT PROGRAM'S EXTRACT
002000*                         AS PART OF THE SAME RUN-EVERY-CYCLE
002100*                         START-DATE SPREAD CHECK
002200*                         (SEE THE 08/30/92 ENTRY ABOVE).
002300* 01/02/26 M KULKARNI     SAMR-0028 ADDED THE CONFIGURABLE TARGET
002400*                         YEAR-MONTH CHECK (WS-TARGET-YEAR/
002500*                         WS-TARGET-MONTH) WITH THE ZERO-PRESENCE
002600*                         WARNING - DIRECTORATE WANTED A QUICK
002700*                         YES/NO ON WHETHER A GIVEN MONTH HAD ANY
002800*                         STARTS BEFORE BUILDING A COLUMN FOR IT
002900*                         ON THE U4 SUMMARY.  SET FOR JANUARY
003000*                         2026 THIS CYCLE.
003100* 01/12/26 M KULKARNI     SAMR-0029 Y2K+26 HOUSEKEEPING - NO
003200*                         LOGIC CHANGE, RECOMPILED UNDER THE NEW
003300*                         DATA CENTER STANDING ORDER SAMR-STD-4
003400* 06/09/26 M KULKARNI     SAMR-0032 STATE AUDIT FINDING - 2100
003500*                         NEVER TESTED THE END-OF-COURSE QUIZ
003600*                         CELL, SO A LEARNER COMPLETE ONLY ON
003700*                         THAT QUIZ FELL INTO "WITHOUT
003800*                         COMPLETIONS."  ADDED 2120 TO TEST IT.
003900*
004000*===============================================================*
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.  SAMRAU3.
004300 AUTHOR. P RANGARAJAN.
004400 INSTALLATION. STATE TRAINING DIRECTORATE - DATA CENTER.
004500 DATE-WRITTEN. 08/30/92.
004600 DATE-COMPILED.
004700 SECURITY. NON-CONFIDENTIAL.
004800*===============================================================*
004900 ENVIRONMENT DIVISION.
005000*---------------------------------------------------------------*
005100 CONFIGURATION SECTION.
005200*---------------------------------------------------------------*
005300 SOURCE-COMPUTER. IBM-3096.
005400*---------------------------------------------------------------*
005500 OBJECT-COMPUTER. IBM-3096.
005600*---------------------------------------------------------------*
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*===============================================================*
006000 INPUT-OUTPUT SECTION.
006100*---------------------------------------------------------------*
006200 FILE-CONTROL.
006300     SELECT SAMRBENX-FILE  ASSIGN TO SAMRBENX
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-SAMRBENX-STATUS.
006600     SELECT PRINT-FILE     ASSIGN TO SAMRPR3
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-PRINT-STATUS.
006900*===============================================================*
007000 DATA DIVISION.
007100*---------------------------------------------------------------*
007200 FILE SECTION.
007300*---------------------------------------------------------------*
007400 FD  SAMRBENX-FILE.
007500 01  SAMRBENX-FD-RECORD               PIC X(2471).
007600*---------------------------------------------------------------*
007700 FD  PRINT-FILE.
007800 01  PRINT-RECORD.
007900     05  PRINT-LINE                   PIC X(132).
008000    05  FILLER                PIC X(01).
008100*===============================================================*
008200 WORKING-STORAGE SECTION.
008300*---------------------------------------------------------------*
008400 01  LEARNER-RECORD.
008500     COPY SAMRLRN.
008600*---------------------------------------------------------------*
008700 01  WS-FILE-STATUS-FIELDS.
008800     05  WS-SAMRBENX-STATUS           PIC X(02).
008900     05  WS-PRINT-STATUS              PIC X(02).
009000    05  FILLER                PIC X(01).
009100*---------------------------------------------------------------*
009200 01  WS-SWITCHES.
009300     05  WS-HEADER-EOF-SW             PIC X(01) VALUE 'N'.
009400         88  WS-HEADER-EOF                     VALUE 'Y'.
009500     05  WS-LEARNER-EOF-SW            PIC X(01) VALUE 'N'.
009600         88  WS-LEARNER-EOF                     VALUE 'Y'.
009700     05  WS-HEADER-VALID-SW           PIC X(01) VALUE 'Y'.
009800         88  WS-HEADER-IS-VALID                 VALUE 'Y'.
009900         88  WS-HEADER-IS-INVALID               VALUE 'N'.
010000     05  WS-HAS-COMPLETION-SW         PIC X(01).
010100         88  WS-LEARNER-HAS-COMPLETION          VALUE 'Y'.
010200     05  WS-YEAR-FOUND-SW             PIC X(01).
010300         88  WS-YEAR-WAS-FOUND                  VALUE 'Y'.
010400     05  WS-YM-FOUND-SW               PIC X(01).
010500         88  WS-YM-WAS-FOUND                    VALUE 'Y'.
010600     05  WS-EXCHANGE-DONE-SW          PIC X(01).
010700    05  FILLER                PIC X(01).
010800*---------------------------------------------------------------*
010900 01  WS-SUBSCRIPTS-AND-COUNTS.
011000     05  WS-TOTAL-RECORDS             PIC 9(07) COMP VALUE 0.
011100     05  WS-WITH-DATE-COUNT           PIC 9(07) COMP VALUE 0.
011200     05  WS-NO-DATE-COUNT             PIC 9(07) COMP VALUE 0.
011300     05  WS-TOTAL-WITH-COMPL          PIC 9(07) COMP VALUE 0.
011400     05  WS-TOTAL-WITHOUT-COMPL       PIC 9(07) COMP VALUE 0.
011500     05  WS-YEAR-COUNT                PIC 9(02) COMP VALUE 0.
011600     05  WS-YM-COUNT                  PIC 9(03) COMP VALUE 0.
011700     05  WS-TARGET-YEAR               PIC 9(04) COMP VALUE 2026.  SAMR0028
011800     05  WS-TARGET-MONTH              PIC 9(02) COMP VALUE 1.
011900     05  WS-TARGET-TOTAL              PIC 9(07) COMP VALUE 0.
012000     05  WS-TARGET-WITH               PIC 9(07) COMP VALUE 0.
012100     05  WS-TARGET-WITHOUT            PIC 9(07) COMP VALUE 0.
012200     05  WS-SCAN-POS                  PIC 9(02) COMP.
012300    05  FILLER                PIC X(01).
012400*---------------------------------------------------------------*
012500 01  WS-WORK-TEXT-FIELDS.
012600     05  WS-CELL-TEST-FIELD           PIC X(40).
012700    05  FILLER                PIC X(01).
012800*---------------------------------------------------------------*
012900*    UP TO 50 DISTINCT START YEARS SEEN IN THE FILE, FOUND-OR-
013000*    INSERTED VIA SEARCH THE SAME WAY SAMRAU2 BUILDS ITS PAIR
013100*    TABLE.
013200*---------------------------------------------------------------*
013300 01  WS-YEAR-TABLE-AREA.
013400     05  WS-YEAR-ENTRY OCCURS 50 TIMES
013500             INDEXED BY WS-YR-IDX.
013600         10  WS-YR-YEAR                PIC 9(04) COMP VALUE 0.
013700         10  WS-YR-TOTAL                PIC 9(07) COMP VALUE 0.
013800         10  WS-YR-WITH-COMPL           PIC 9(07) COMP VALUE 0.
013900         10  WS-YR-WITHOUT-COMPL        PIC 9(07) COMP VALUE 0.
014000    05  FILLER                PIC X(01).
014100*---------------------------------------------------------------*
014200*    REDEFINES 1 OF 3 IN THIS PROGRAM - BYTE VIEW OF THE YEAR
014300*    TABLE, USED ONLY TO BLANK IT IN ONE MOVE BEFORE THE FILE IS
014400*    READ (SEE 1000).
014500*---------------------------------------------------------------*
014600 01  WS-YEAR-TABLE-AREA-X REDEFINES WS-YEAR-TABLE-AREA.
014700     05  FILLER                        PIC X(900).
014800*---------------------------------------------------------------*
014900 01  WS-YEAR-SWAP-AREA.
015000     05  WS-YR-SWAP-YEAR                PIC 9(04) COMP.
015100     05  WS-YR-SWAP-TOTAL                PIC 9(07) COMP.
015200     05  WS-YR-SWAP-WITH-COMPL           PIC 9(07) COMP.
015300     05  WS-YR-SWAP-WITHOUT-COMPL        PIC 9(07) COMP.
015400    05  FILLER                PIC X(01).
015500*---------------------------------------------------------------*
015600*    UP TO 60 DISTINCT (YEAR, MONTH) COMBINATIONS - SAME FIND-
015700*    OR-INSERT IDIOM AS THE YEAR TABLE ABOVE.
015800*---------------------------------------------------------------*
015900 01  WS-YM-TABLE-AREA.
016000     05  WS-YM-ENTRY OCCURS 60 TIMES
016100             INDEXED BY WS-YM-IDX.
016200         10  WS-YM-YEAR                 PIC 9(04) COMP VALUE 0.
016300         10  WS-YM-MONTH                PIC 9(02) COMP VALUE 0.
016400         10  WS-YM-TOTAL                PIC 9(07) COMP VALUE 0.
016500         10  WS-YM-WITH-COMPL           PIC 9(07) COMP VALUE 0.
016600         10  WS-YM-WITHOUT-COMPL        PIC 9(07) COMP VALUE 0.
016700    05  FILLER                PIC X(01).
016800*---------------------------------------------------------------*
016900*    REDEFINES 2 OF 3 IN THIS PROGRAM - BYTE VIEW OF THE YEAR-
017000*    MONTH TABLE, SAME PURPOSE AS THE REDEFINES ABOVE.
017100*---------------------------------------------------------------*
017200 01  WS-YM-TABLE-AREA-X REDEFINES WS-YM-TABLE-AREA.
017300     05  FILLER                        PIC X(1260).
017400*---------------------------------------------------------------*
017500 01  WS-YM-SWAP-AREA.
017600     05  WS-YM-SWAP-YEAR                 PIC 9(04) COMP.
017700     05  WS-YM-SWAP-MONTH                PIC 9(02) COMP.
017800     05  WS-YM-SWAP-TOTAL                PIC 9(07) COMP.
017900     05  WS-YM-SWAP-WITH-COMPL           PIC 9(07) COMP.
018000     05  WS-YM-SWAP-WITHOUT-COMPL        PIC 9(07) COMP.
018100    05  FILLER                PIC X(01).
018200*---------------------------------------------------------------*
018300 01  WS-MONTH-NAMES-AREA.
018400     05  FILLER                        PIC X(03) VALUE 'JAN'.
018500     05  FILLER                        PIC X(03) VALUE 'FEB'.
018600     05  FILLER                        PIC X(03) VALUE 'MAR'.
018700     05  FILLER                        PIC X(03) VALUE 'APR'.
018800     05  FILLER                        PIC X(03) VALUE 'MAY'.
018900     05  FILLER                        PIC X(03) VALUE 'JUN'.
019000     05  FILLER                        PIC X(03) VALUE 'JUL'.
019100     05  FILLER                        PIC X(03) VALUE 'AUG'.
019200     05  FILLER                        PIC X(03) VALUE 'SEP'.
019300     05  FILLER                        PIC X(03) VALUE 'OCT'.
019400     05  FILLER                        PIC X(03) VALUE 'NOV'.
019500     05  FILLER                        PIC X(03) VALUE 'DEC'.
019600*---------------------------------------------------------------*
019700*    REDEFINES 3 OF 3 IN THIS PROGRAM - INDEXED TABLE VIEW OF THE
019800*    TWELVE MONTH-NAME VALUE CLAUSES ABOVE.
019900*---------------------------------------------------------------*
020000 01  WS-MONTH-NAME-TBL REDEFINES WS-MONTH-NAMES-AREA.
020100     05  WS-MONTH-NAME OCCURS 12 TIMES
020200             INDEXED BY WS-MN-IDX      PIC X(03).
020300*---------------------------------------------------------------*
020400 01  WS-PRINT-WORK-FIELDS.
020500     05  WS-EDIT-COUNT-7               PIC ZZZ,ZZ9.
020600     05  WS-EDIT-YEAR                  PIC 9(04).
020700     05  WS-EDIT-MONTH                 PIC 9(02).
020800     05  WS-PERCENT-COMPUTE            PIC S9(05)V9(02) COMP.
020900     05  WS-EDIT-PERCENT               PIC ZZ9.9.
021000    05  FILLER                PIC X(01).
021100*---------------------------------------------------------------*
021200*    PARAMETER AREA FOR 9100-PRINT-ONE-STATISTIC-LINE - THIS
021300*    SHOP DOES NOT USE PERFORM ... USING, SO THE CALLER MOVES
021400*    THE LABEL, VALUE AND PERCENTAGE BASE HERE FIRST.
021500*---------------------------------------------------------------*
021600 01  WS-STAT-PRINT-AREA.
021700     05  WS-STAT-LABEL                 PIC X(40).
021800     05  WS-STAT-VALUE                 PIC 9(07).
021900     05  WS-STAT-BASE                  PIC 9(07).
022000    05  FILLER                PIC X(01).
022100*===============================================================*
022200 LINKAGE SECTION.
022300     COPY SAMRDLK.
022400*===============================================================*
022500 PROCEDURE DIVISION.
022600*---------------------------------------------------------------*
022700 0000-MAIN-PARAGRAPH.
022800*---------------------------------------------------------------*
022900     OPEN OUTPUT PRINT-FILE.
023000     PERFORM 1000-AUDIT-BENGALI-FILE.
023100     PERFORM 3000-PRINT-ALL-REPORTS.
023200     CLOSE PRINT-FILE.
023300     STOP RUN.
023400*---------------------------------------------------------------*
023500 1000-AUDIT-BENGALI-FILE.
023600*---------------------------------------------------------------*
023700     MOVE ZEROS TO WS-YEAR-TABLE-AREA-X WS-YM-TABLE-AREA-X.
023800     MOVE 'N' TO WS-HEADER-EOF-SW WS-LEARNER-EOF-SW.
023900     SET WS-HEADER-IS-VALID TO TRUE.
024000     OPEN INPUT SAMRBENX-FILE.
024100     READ SAMRBENX-FILE INTO LEARNER-RECORD
024200         AT END SET WS-HEADER-EOF TO TRUE
024300     END-READ.
024400     IF WS-HEADER-EOF
024500         SET WS-HEADER-IS-INVALID TO TRUE
024600     END-IF.
024700     PERFORM 1010-READ-AND-AUDIT-RECORD
024800         UNTIL WS-HEADER-IS-INVALID OR WS-LEARNER-EOF.
024900     CLOSE SAMRBENX-FILE.
025000     IF WS-HEADER-IS-INVALID
025100         DISPLAY 'SAMRAU3 - EMPTY FILE, NO HEADER - BENGALI'
025200     END-IF.
025300*---------------------------------------------------------------*
025400 1010-READ-AND-AUDIT-RECORD.
025500*---------------------------------------------------------------*
025600     READ SAMRBENX-FILE INTO LEARNER-RECORD
025700         AT END SET WS-LEARNER-EOF TO TRUE
025800     END-READ.
025900     IF NOT WS-LEARNER-EOF
026000         PERFORM 2000-AUDIT-ONE-LEARNER-RECORD
026100     END-IF.
026200*---------------------------------------------------------------*
026300 2000-AUDIT-ONE-LEARNER-RECORD.
026400*---------------------------------------------------------------*
026500     ADD 1 TO WS-TOTAL-RECORDS.
026600     MOVE LRN-START-DATE TO LNK-DATE-TEXT.
026700     CALL 'SAMRDTE' USING SAMRDTE-LINKAGE.
026800     IF LNK-DATE-IS-VALID
026900         ADD 1 TO WS-WITH-DATE-COUNT
027000         PERFORM 2100-TEST-HAS-COMPLETION
027100         IF WS-LEARNER-HAS-COMPLETION
027200             ADD 1 TO WS-TOTAL-WITH-COMPL
027300         ELSE
027400             ADD 1 TO WS-TOTAL-WITHOUT-COMPL
027500         END-IF
027600         PERFORM 2200-UPDATE-YEAR-BUCKET
027700         PERFORM 2300-UPDATE-YEAR-MONTH-BUCKET
027800         PERFORM 2400-UPDATE-TARGET-MONTH-COUNTS
027900     ELSE
028000         ADD 1 TO WS-NO-DATE-COUNT
028100     END-IF.
028200*---------------------------------------------------------------*
028300 2100-TEST-HAS-COMPLETION.
028400*---------------------------------------------------------------*
028500*    RULE R3 - A LEARNER "HAS COMPLETIONS" WHEN ANY CONTENT CELL
028600*    ANYWHERE IN THE RECORD CONTAINS 'COMPLETED' IN ANY LETTER
028700*    CASE.  STOPS SCANNING THE MOMENT ONE IS FOUND.
028800*---------------------------------------------------------------*
028900     MOVE 'N' TO WS-HAS-COMPLETION-SW.
029000     PERFORM 2110-TEST-ONE-CELL-FOR-COMPLETION
029100         VARYING LRN-CONTENT-IDX FROM 1 BY 1
029200             UNTIL LRN-CONTENT-IDX > 53
029300                 OR WS-LEARNER-HAS-COMPLETION.
029400     IF NOT WS-LEARNER-HAS-COMPLETION
029500         PERFORM 2120-TEST-ENDPOINT-QUIZ-FOR-COMPLETION
029600     END-IF.
029700*---------------------------------------------------------------*
029800 2110-TEST-ONE-CELL-FOR-COMPLETION.
029900*---------------------------------------------------------------*
030000     IF LRN-CONTENT-STATUS (LRN-CONTENT-IDX) NOT = SPACES
030100         MOVE LRN-CONTENT-STATUS (LRN-CONTENT-IDX)
030200                                  TO WS-CELL-TEST-FIELD
030300         INSPECT WS-CELL-TEST-FIELD
030400             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
030500                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
030600         MOVE 0 TO WS-SCAN-POS
030700         INSPECT WS-CELL-TEST-FIELD TALLYING WS-SCAN-POS
030800             FOR ALL 'COMPLETED'
030900         IF WS-SCAN-POS NOT = 0
031000             SET WS-LEARNER-HAS-COMPLETION TO TRUE
031100         END-IF
031200     END-IF.
031300*---------------------------------------------------------------*
031400 2120-TEST-ENDPOINT-QUIZ-FOR-COMPLETION.
031500*---------------------------------------------------------------*
031600*    SAMR-0032 - THE END-OF-COURSE QUIZ CELL (FIELD 72) SITS
031700*    OUTSIDE THE 53 NUMBERED CONTENT COLUMNS THE 2110 LOOP ABOVE
031800*    SCANS, BUT IT'S A COMPLETION-BEARING CELL LIKE ANY OTHER -
031900*    SAMREXT'S OWN 5230 COUNTS IT AS A QUIZ.  A LEARNER WHOSE
032000*    ONLY "COMPLETED" MARKER IS THIS ONE MUST NOT FALL INTO THE
032100*    "WITHOUT COMPLETIONS" BUCKET.
032200*---------------------------------------------------------------*
032300     IF LRN-ENDPOINT-QUIZ NOT = SPACES
032400         MOVE LRN-ENDPOINT-QUIZ  TO WS-CELL-TEST-FIELD
032500         INSPECT WS-CELL-TEST-FIELD
032600             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
032700                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
032800         MOVE 0 TO WS-SCAN-POS
032900         INSPECT WS-CELL-TEST-FIELD TALLYING WS-SCAN-POS
033000             FOR ALL 'COMPLETED'
033100         IF WS-SCAN-POS NOT = 0
033200             SET WS-LEARNER-HAS-COMPLETION TO TRUE
033300         END-IF
033400     END-IF.
033500*---------------------------------------------------------------*
033600 2200-UPDATE-YEAR-BUCKET.
033700*---------------------------------------------------------------*
033800     MOVE 'N' TO WS-YEAR-FOUND-SW.
033900     SET WS-YR-IDX TO 1.
034000     SEARCH WS-YEAR-ENTRY
034100         AT END CONTINUE
034200         WHEN WS-YR-YEAR (WS-YR-IDX) = LNK-DATE-YEAR
034300             SET WS-YEAR-WAS-FOUND TO TRUE
034400     END-SEARCH.
034500     IF NOT WS-YEAR-WAS-FOUND
034600         IF WS-YEAR-COUNT < 50
034700             ADD 1 TO WS-YEAR-COUNT
034800             SET WS-YR-IDX TO WS-YEAR-COUNT
034900             MOVE LNK-DATE-YEAR TO WS-YR-YEAR (WS-YR-IDX)
035000         END-IF
035100     END-IF.
035200     ADD 1 TO WS-YR-TOTAL (WS-YR-IDX).
035300     IF WS-LEARNER-HAS-COMPLETION
035400         ADD 1 TO WS-YR-WITH-COMPL (WS-YR-IDX)
035500     ELSE
035600         ADD 1 TO WS-YR-WITHOUT-COMPL (WS-YR-IDX)
035700     END-IF.
035800*---------------------------------------------------------------*
035900 2300-UPDATE-YEAR-MONTH-BUCKET.
036000*---------------------------------------------------------------*
036100     MOVE 'N' TO WS-YM-FOUND-SW.
036200     SET WS-YM-IDX TO 1.
036300     SEARCH WS-YM-ENTRY
036400         AT END CONTINUE
036500         WHEN WS-YM-YEAR (WS-YM-IDX) = LNK-DATE-YEAR
036600          AND WS-YM-MONTH (WS-YM-IDX) = LNK-DATE-MONTH
036700             SET WS-YM-WAS-FOUND TO TRUE
036800     END-SEARCH.
036900     IF NOT WS-YM-WAS-FOUND
037000         IF WS-YM-COUNT < 60
037100             ADD 1 TO WS-YM-COUNT
037200             SET WS-YM-IDX TO WS-YM-COUNT
037300             MOVE LNK-DATE-YEAR TO WS-YM-YEAR (WS-YM-IDX)
037400             MOVE LNK-DATE-MONTH TO WS-YM-MONTH (WS-YM-IDX)
037500         END-IF
037600     END-IF.
037700     ADD 1 TO WS-YM-TOTAL (WS-YM-IDX).
037800     IF WS-LEARNER-HAS-COMPLETION
037900         ADD 1 TO WS-YM-WITH-COMPL (WS-YM-IDX)
038000     ELSE
038100         ADD 1 TO WS-YM-WITHOUT-COMPL (WS-YM-IDX)
038200     END-IF.
038300*---------------------------------------------------------------*
038400 2400-UPDATE-TARGET-MONTH-COUNTS.                                 SAMR0028
038500*---------------------------------------------------------------*
038600     IF LNK-DATE-YEAR = WS-TARGET-YEAR
038700             AND LNK-DATE-MONTH = WS-TARGET-MONTH
038800         ADD 1 TO WS-TARGET-TOTAL
038900         IF WS-LEARNER-HAS-COMPLETION
039000             ADD 1 TO WS-TARGET-WITH
039100         ELSE
039200             ADD 1 TO WS-TARGET-WITHOUT
039300         END-IF
039400     END-IF.
039500*---------------------------------------------------------------*
039600 3000-PRINT-ALL-REPORTS.
039700*---------------------------------------------------------------*
039800     PERFORM 9400-SORT-YEARS-ASCENDING.
039900     PERFORM 9500-SORT-YM-ASCENDING.
040000     PERFORM 3010-PRINT-TOTALS.
040100     PERFORM 3100-PRINT-YEAR-DISTRIBUTION.
040200     PERFORM 3200-PRINT-YEAR-MONTH-DISTRIBUTION.
040300     PERFORM 3300-PRINT-TARGET-MONTH-CHECK.
040400*---------------------------------------------------------------*
040500 3010-PRINT-TOTALS.
040600*---------------------------------------------------------------*
040700     MOVE SPACES TO PRINT-RECORD.
040800     WRITE PRINT-RECORD.
040900     MOVE SPACES TO PRINT-LINE.
041000     MOVE 'U7 DATE-DISTRIBUTION AUDIT - BENGALI FILE'
041100                                      TO PRINT-LINE.
041200     WRITE PRINT-RECORD.
041300     MOVE SPACES TO PRINT-RECORD.
041400     WRITE PRINT-RECORD.
041500     MOVE 'TOTAL RECORDS' TO WS-STAT-LABEL.
041600     MOVE WS-TOTAL-RECORDS TO WS-STAT-VALUE.
041700     MOVE WS-TOTAL-RECORDS TO WS-STAT-BASE.
041800     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
041900     MOVE 'RECORDS WITH A PARSEABLE START DATE' TO WS-STAT-LABEL.
042000     MOVE WS-WITH-DATE-COUNT TO WS-STAT-VALUE.
042100     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
042200     MOVE 'RECORDS WITHOUT A PARSEABLE START DATE'
042300                                      TO WS-STAT-LABEL.
042400     MOVE WS-NO-DATE-COUNT TO WS-STAT-VALUE.
042500     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
042600     MOVE 'DATED RECORDS WITH COMPLETIONS' TO WS-STAT-LABEL.
042700     MOVE WS-TOTAL-WITH-COMPL TO WS-STAT-VALUE.
042800     MOVE WS-WITH-DATE-COUNT TO WS-STAT-BASE.
042900     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
043000     MOVE 'DATED RECORDS WITHOUT COMPLETIONS' TO WS-STAT-LABEL.
043100     MOVE WS-TOTAL-WITHOUT-COMPL TO WS-STAT-VALUE.
043200     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
043300*---------------------------------------------------------------*
043400 3100-PRINT-YEAR-DISTRIBUTION.
043500*---------------------------------------------------------------*
043600     MOVE SPACES TO PRINT-RECORD.
043700     WRITE PRINT-RECORD.
043800     MOVE SPACES TO PRINT-LINE.
043900     MOVE 'USERS PER START YEAR' TO PRINT-LINE.
044000     WRITE PRINT-RECORD.
044100     MOVE SPACES TO PRINT-LINE.
044200     MOVE 'YEAR  TOTAL    WITH-COMPL  WITHOUT-COMPL'
044300                                      TO PRINT-LINE.
044400     WRITE PRINT-RECORD.
044500     IF WS-YEAR-COUNT > 0
044600         PERFORM 3110-PRINT-ONE-YEAR-LINE
044700             VARYING WS-YR-IDX FROM 1 BY 1
044800                 UNTIL WS-YR-IDX > WS-YEAR-COUNT
044900     END-IF.
045000     MOVE SPACES TO PRINT-RECORD.
045100     WRITE PRINT-RECORD.
045200*---------------------------------------------------------------*
045300 3110-PRINT-ONE-YEAR-LINE.
045400*---------------------------------------------------------------*
045500     MOVE SPACES TO PRINT-LINE.
045600     MOVE WS-YR-YEAR (WS-YR-IDX) TO WS-EDIT-YEAR.
045700     MOVE WS-EDIT-YEAR TO PRINT-LINE (1:4).
045800     MOVE WS-YR-TOTAL (WS-YR-IDX) TO WS-EDIT-COUNT-7.
045900     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (7:7).
046000     MOVE WS-YR-WITH-COMPL (WS-YR-IDX) TO WS-EDIT-COUNT-7.
046100     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (18:7).
046200     MOVE WS-YR-WITHOUT-COMPL (WS-YR-IDX) TO WS-EDIT-COUNT-7.
046300     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (32:7).
046400     WRITE PRINT-RECORD.
046500*---------------------------------------------------------------*
046600 3200-PRINT-YEAR-MONTH-DISTRIBUTION.
046700*---------------------------------------------------------------*
046800     MOVE SPACES TO PRINT-RECORD.
046900     WRITE PRINT-RECORD.
047000     MOVE SPACES TO PRINT-LINE.
047100     MOVE 'USERS PER START YEAR-MONTH' TO PRINT-LINE.
047200     WRITE PRINT-RECORD.
047300     MOVE SPACES TO PRINT-LINE.
047400     MOVE 'YEAR-MONTH  TOTAL    WITH-COMPL  WITHOUT-COMPL'
047500                                      TO PRINT-LINE.
047600     WRITE PRINT-RECORD.
047700     IF WS-YM-COUNT > 0
047800         PERFORM 3210-PRINT-ONE-YEAR-MONTH-LINE
047900             VARYING WS-YM-IDX FROM 1 BY 1
048000                 UNTIL WS-YM-IDX > WS-YM-COUNT
048100     END-IF.
048200     MOVE SPACES TO PRINT-RECORD.
048300     WRITE PRINT-RECORD.
048400*---------------------------------------------------------------*
048500 3210-PRINT-ONE-YEAR-MONTH-LINE.
048600*---------------------------------------------------------------*
048700     MOVE SPACES TO PRINT-LINE.
048800     MOVE WS-YM-YEAR (WS-YM-IDX) TO WS-EDIT-YEAR.
048900     MOVE WS-EDIT-YEAR TO PRINT-LINE (1:4).
049000     MOVE '-' TO PRINT-LINE (5:1).
049100     SET WS-MN-IDX TO WS-YM-MONTH (WS-YM-IDX).
049200     MOVE WS-MONTH-NAME (WS-MN-IDX) TO PRINT-LINE (6:3).
049300     MOVE WS-YM-TOTAL (WS-YM-IDX) TO WS-EDIT-COUNT-7.
049400     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (13:7).
049500     MOVE WS-YM-WITH-COMPL (WS-YM-IDX) TO WS-EDIT-COUNT-7.
049600     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (24:7).
049700     MOVE WS-YM-WITHOUT-COMPL (WS-YM-IDX) TO WS-EDIT-COUNT-7.
049800     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (38:7).
049900     WRITE PRINT-RECORD.
050000*---------------------------------------------------------------*
050100 3300-PRINT-TARGET-MONTH-CHECK.                                   SAMR0028
050200*---------------------------------------------------------------*
050300     MOVE SPACES TO PRINT-RECORD.
050400     WRITE PRINT-RECORD.
050500     MOVE SPACES TO PRINT-LINE.
050600     MOVE 'TARGETED CHECK - CONFIGURED YEAR-MONTH (JANUARY 2026)'
050700                                      TO PRINT-LINE.
050800     WRITE PRINT-RECORD.
050900     MOVE 'TARGET MONTH - TOTAL RECORDS' TO WS-STAT-LABEL.
051000     MOVE WS-TARGET-TOTAL TO WS-STAT-VALUE.
051100     MOVE WS-TOTAL-RECORDS TO WS-STAT-BASE.
051200     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
051300     MOVE 'TARGET MONTH - WITH COMPLETIONS' TO WS-STAT-LABEL.
051400     MOVE WS-TARGET-WITH TO WS-STAT-VALUE.
051500     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
051600     MOVE 'TARGET MONTH - WITHOUT COMPLETIONS' TO WS-STAT-LABEL.
051700     MOVE WS-TARGET-WITHOUT TO WS-STAT-VALUE.
051800     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
051900     IF WS-TARGET-TOTAL = 0                                       SAMR0028
052000         MOVE SPACES TO PRINT-LINE
052100         MOVE '    *** WARNING - NO RECORDS FOUND FOR THE'
052200              & ' CONFIGURED TARGET YEAR-MONTH ***'
052300                                      TO PRINT-LINE
052400         WRITE PRINT-RECORD
052500     END-IF.
052600*---------------------------------------------------------------*
052700 9100-PRINT-ONE-STATISTIC-LINE.
052800*---------------------------------------------------------------*
052900     MOVE SPACES TO PRINT-LINE.
053000     MOVE WS-STAT-VALUE TO WS-EDIT-COUNT-7.
053100     IF WS-STAT-BASE = 0
053200         MOVE 0 TO WS-PERCENT-COMPUTE
053300     ELSE
053400         COMPUTE WS-PERCENT-COMPUTE ROUNDED =
053500             (WS-STAT-VALUE * 100) / WS-STAT-BASE
053600     END-IF.
053700     MOVE WS-PERCENT-COMPUTE TO WS-EDIT-PERCENT.
053800     STRING '    ' DELIMITED BY SIZE
053900            WS-STAT-LABEL   DELIMITED BY SIZE
054000            ' - '           DELIMITED BY SIZE
054100            WS-EDIT-COUNT-7 DELIMITED BY SIZE
054200            '  ('           DELIMITED BY SIZE
054300            WS-EDIT-PERCENT DELIMITED BY SIZE
054400            '%)'            DELIMITED BY SIZE
054500         INTO PRINT-LINE.
054600     WRITE PRINT-RECORD.
054700*---------------------------------------------------------------*
054800 9400-SORT-YEARS-ASCENDING.
054900*---------------------------------------------------------------*
055000*    MANUAL EXCHANGE SORT OVER THE SMALL (MAX 50) YEAR TABLE - NO
055100*    SORT VERB, SAME IDIOM THE SHOP USES ON THE MONTH-BUCKET
055200*    TABLE IN SAMREXT.
055300*---------------------------------------------------------------*
055400     MOVE 'Y' TO WS-EXCHANGE-DONE-SW.
055500     PERFORM 9410-MAKE-ONE-YEAR-EXCHANGE-PASS
055600         UNTIL WS-EXCHANGE-DONE-SW = 'N'.
055700*---------------------------------------------------------------*
055800 9410-MAKE-ONE-YEAR-EXCHANGE-PASS.
055900*---------------------------------------------------------------*
056000     MOVE 'N' TO WS-EXCHANGE-DONE-SW.
056100     IF WS-YEAR-COUNT > 1
056200         PERFORM 9420-COMPARE-ADJACENT-YEARS
056300             VARYING WS-YR-IDX FROM 1 BY 1
056400                 UNTIL WS-YR-IDX >= WS-YEAR-COUNT
056500     END-IF.
056600*---------------------------------------------------------------*
056700 9420-COMPARE-ADJACENT-YEARS.
056800*---------------------------------------------------------------*
056900     IF WS-YR-YEAR (WS-YR-IDX) > WS-YR-YEAR (WS-YR-IDX + 1)
057000         MOVE WS-YEAR-ENTRY (WS-YR-IDX)     TO WS-YEAR-SWAP-AREA
057100         MOVE WS-YEAR-ENTRY (WS-YR-IDX + 1)
057200                               TO WS-YEAR-ENTRY (WS-YR-IDX)
057300         MOVE WS-YEAR-SWAP-AREA
057400                               TO WS-YEAR-ENTRY (WS-YR-IDX + 1)
057500         MOVE 'Y' TO WS-EXCHANGE-DONE-SW
057600     END-IF.
057700*---------------------------------------------------------------*
057800 9500-SORT-YM-ASCENDING.
057900*---------------------------------------------------------------*
058000     MOVE 'Y' TO WS-EXCHANGE-DONE-SW.
058100     PERFORM 9510-MAKE-ONE-YM-EXCHANGE-PASS
058200         UNTIL WS-EXCHANGE-DONE-SW = 'N'.
058300*---------------------------------------------------------------*
058400 9510-MAKE-ONE-YM-EXCHANGE-PASS.
058500*---------------------------------------------------------------*
058600     MOVE 'N' TO WS-EXCHANGE-DONE-SW.
058700     IF WS-YM-COUNT > 1
058800         PERFORM 9520-COMPARE-ADJACENT-YM
058900             VARYING WS-YM-IDX FROM 1 BY 1
059000                 UNTIL WS-YM-IDX >= WS-YM-COUNT
059100     END-IF.
059200*---------------------------------------------------------------*
059300 9520-COMPARE-ADJACENT-YM.
059400*---------------------------------------------------------------*
059500     IF WS-YM-YEAR (WS-YM-IDX) > WS-YM-YEAR (WS-YM-IDX + 1)
059600             OR (WS-YM-YEAR (WS-YM-IDX) = WS-YM-YEAR (WS-YM-IDX +
059700     1)
059800                 AND WS-YM-MONTH (WS-YM-IDX) >
059900                     WS-YM-MONTH (WS-YM-IDX + 1))
060000         MOVE WS-YM-ENTRY (WS-YM-IDX)       TO WS-YM-SWAP-AREA
060100         MOVE WS-YM-ENTRY (WS-YM-IDX + 1)
060200                               TO WS-YM-ENTRY (WS-YM-IDX)
060300         MOVE WS-YM-SWAP-AREA
060400                               TO WS-YM-ENTRY (WS-YM-IDX + 1)
060500         MOVE 'Y' TO WS-EXCHANGE-DONE-SW
060600     END-IF.
