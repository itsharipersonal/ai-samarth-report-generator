000100*===============================================================*
000200* PROGRAM NAME:    SAMRAU2
000300* ORIGINAL AUTHOR: P RANGARAJAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/23/91 P RANGARAJAN   CREATED - EPISODE PROGRESS/COMPLETED
000900*                         AUDIT.  SCANS EVERY CONTENT CELL FOR
001000*                         EACH LEARNER, COUNTING "IN PROGRESS"
001100*                         AND "COMPLETED" EPISODES INDEPENDENTLY
001200*                         OF THE VIDEO/QUIZ SPLIT THE MAIN
001300*                         EXTRACT PROGRAM CARES ABOUT
001400* 01/11/00 P RANGARAJAN   Y2K REMEDIATION - NO DATE ARITHMETIC IN
001500*                         THIS AUDIT, REVIEWED AND SIGNED OFF PER
001600*                         DATA CENTER STANDING ORDER
001700* 11/20/25 M KULKARNI     SAMR-0024 REBUILT FOR THE AI SAMARTH
001800*                         EXTRACT FILES - PROGRESS/COMPLETED
001900*                         EPISODE AUDIT.  READS THE FIVE ENRICHED
002000*                         EXTRACT FILES SAMREXT WRITES AND SCANS
002100*                         EVERY CONTENT CELL FOR EACH LEARNER,
002200*                         COUNTING "IN PROGRESS" AND "COMPLETED"
002300*                         EPISODES INDEPENDENTLY OF THE VIDEO/QUIZ
002400*                         SPLIT SAMREXT AND SAMRAU1 CARE ABOUT.
002500*                         WRITES ONE SAMRDTL DETAIL RECORD PER
002600*                         LEARNER FOR DOWNSTREAM RECONCILIATION.
002700* 12/08/25 M KULKARNI     SAMR-0025 ADDED THE "BOTH" CATEGORY
002800*                         SUB-REPORT (DISTRIBUTIONS, TOP PAIRS,
002900*                         MEAN/MEDIAN/MIN/MAX) PER DIRECTORATE
003000*                         REQUEST - THE PLAIN 4-WAY CATEGORY SPLIT
003100*                         DID NOT TELL THEM ENOUGH ABOUT LEARNERS
003200*                         WHO ARE ACTIVE ON BOTH FRONTS
003300* 01/12/26 M KULKARNI     SAMR-0026 Y2K+26 HOUSEKEEPING - NO
003400*                         LOGIC CHANGE, RECOMPILED UNDER THE NEW
003500*                         DATA CENTER STANDING ORDER SAMR-STD-4
003600* 06/09/26 M KULKARNI     SAMR-0031 STATE AUDIT FINDING - 2650
003700*                         NEVER SET WS-BLS-IDX, SO EVERY "BOTH"
003800*                         LEARNER'S PER-LANGUAGE COUNT/EPISODE-
003900*                         TOTAL POSTED TO WHATEVER LANGUAGE INDEX
004000*                         WAS LEFT OVER FROM THE PRINT ROUTINE.
004100*
004200*===============================================================*
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.  SAMRAU2.
004500 AUTHOR. P RANGARAJAN.
004600 INSTALLATION. STATE TRAINING DIRECTORATE - DATA CENTER.
004700 DATE-WRITTEN. 04/23/91.
004800 DATE-COMPILED.
004900 SECURITY. NON-CONFIDENTIAL.
005000*===============================================================*
005100 ENVIRONMENT DIVISION.
005200*---------------------------------------------------------------*
005300 CONFIGURATION SECTION.
005400*---------------------------------------------------------------*
005500 SOURCE-COMPUTER. IBM-3096.
005600*---------------------------------------------------------------*
005700 OBJECT-COMPUTER. IBM-3096.
005800*---------------------------------------------------------------*
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*===============================================================*
006200 INPUT-OUTPUT SECTION.
006300*---------------------------------------------------------------*
006400 FILE-CONTROL.
006500     SELECT SAMRENGX-FILE  ASSIGN TO SAMRENGX
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-SAMRENGX-STATUS.
006800     SELECT SAMRHINX-FILE  ASSIGN TO SAMRHINX
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-SAMRHINX-STATUS.
007100     SELECT SAMRMARX-FILE  ASSIGN TO SAMRMARX
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-SAMRMARX-STATUS.
007400     SELECT SAMRBENX-FILE  ASSIGN TO SAMRBENX
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-SAMRBENX-STATUS.
007700     SELECT SAMRODIX-FILE  ASSIGN TO SAMRODIX
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-SAMRODIX-STATUS.
008000     SELECT SAMRDTL-FILE   ASSIGN TO SAMRDTL
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-SAMRDTL-STATUS.
008300     SELECT PRINT-FILE     ASSIGN TO SAMRPR2
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS WS-PRINT-STATUS.
008600*===============================================================*
008700 DATA DIVISION.
008800*---------------------------------------------------------------*
008900 FILE SECTION.
009000*---------------------------------------------------------------*
009100*    THE FIVE ENRICHED-EXTRACT INPUT FILES - SAME PHYSICAL
009200*    RECORD SAMREXT WROTE.  THE FIELD BREAKDOWN LIVES ONCE, IN
009300*    WORKING-STORAGE (COPYLIB SAMRLRN), AND EACH READ MOVES THE
009400*    PHYSICAL RECORD INTO IT.
009500*---------------------------------------------------------------*
009600 FD  SAMRENGX-FILE.
009700 01  SAMRENGX-FD-RECORD              PIC X(2471).
009800 FD  SAMRHINX-FILE.
009900 01  SAMRHINX-FD-RECORD              PIC X(2471).
010000 FD  SAMRMARX-FILE.
010100 01  SAMRMARX-FD-RECORD              PIC X(2471).
010200 FD  SAMRBENX-FILE.
010300 01  SAMRBENX-FD-RECORD              PIC X(2471).
010400 FD  SAMRODIX-FILE.
010500 01  SAMRODIX-FD-RECORD              PIC X(2471).
010600*---------------------------------------------------------------*
010700*    ONE DETAIL RECORD PER LEARNER, ACROSS ALL FIVE FILES, FOR
010800*    ANY DOWNSTREAM JOB THAT WANTS TO RECONCILE THIS AUDIT'S
010900*    EPISODE COUNTS WITHOUT RE-SCANNING THE RAW EXTRACTS.
011000*---------------------------------------------------------------*
011100 FD  SAMRDTL-FILE.
011200 01  SAMRDTL-FD-RECORD               PIC X(130).
011300*---------------------------------------------------------------*
011400 FD  PRINT-FILE.
011500 01  PRINT-RECORD.
011600     05  PRINT-LINE                  PIC X(132).
011700    05  FILLER                PIC X(01).
011800*===============================================================*
011900 WORKING-STORAGE SECTION.
012000*---------------------------------------------------------------*
012100 01  LEARNER-RECORD.
012200     COPY SAMRLRN.
012300*---------------------------------------------------------------*
012400 01  WS-FILE-STATUS-FIELDS.
012500     05  WS-SAMRENGX-STATUS           PIC X(02).
012600     05  WS-SAMRHINX-STATUS           PIC X(02).
012700     05  WS-SAMRMARX-STATUS           PIC X(02).
012800     05  WS-SAMRBENX-STATUS           PIC X(02).
012900     05  WS-SAMRODIX-STATUS           PIC X(02).
013000     05  WS-SAMRDTL-STATUS            PIC X(02).
013100     05  WS-PRINT-STATUS              PIC X(02).
013200    05  FILLER                PIC X(01).
013300*---------------------------------------------------------------*
013400 01  WS-SWITCHES.
013500     05  WS-HEADER-EOF-SW             PIC X(01) VALUE 'N'.
013600         88  WS-HEADER-EOF                     VALUE 'Y'.
013700     05  WS-LEARNER-EOF-SW            PIC X(01) VALUE 'N'.
013800         88  WS-LEARNER-EOF                     VALUE 'Y'.
013900     05  WS-HEADER-VALID-SW           PIC X(01) VALUE 'Y'.
014000         88  WS-HEADER-IS-VALID                 VALUE 'Y'.
014100         88  WS-HEADER-IS-INVALID               VALUE 'N'.
014200     05  WS-HAS-START-SW              PIC X(01).
014300         88  WS-HAS-START-DATE                  VALUE 'Y'.
014400         88  WS-NO-START-DATE                   VALUE 'N'.
014500     05  WS-PAIR-FOUND-SW             PIC X(01).
014600         88  WS-PAIR-WAS-FOUND                  VALUE 'Y'.
014700     05  WS-BOTH-PAIR-FOUND-SW        PIC X(01).
014800         88  WS-BOTH-PAIR-WAS-FOUND             VALUE 'Y'.
014900     05  WS-EXCHANGE-DONE-SW          PIC X(01).
015000     05  WS-RANK-1-FOUND-SW           PIC X(01).
015100         88  WS-RANK-1-WAS-FOUND                VALUE 'Y'.
015200     05  WS-RANK-2-FOUND-SW           PIC X(01).
015300         88  WS-RANK-2-WAS-FOUND                VALUE 'Y'.
015400    05  FILLER                PIC X(01).
015500*---------------------------------------------------------------*
015600 01  WS-SUBSCRIPTS-AND-COUNTS.
015700     05  WS-FILE-INDEX                PIC 9(01) COMP.
015800     05  WS-PROGRESS-COUNT            PIC 9(02) COMP.
015900     05  WS-COMPLETED-COUNT           PIC 9(02) COMP.
016000     05  WS-TOTAL-COUNT               PIC 9(02) COMP.
016100     05  WS-CATEGORY-IDX              PIC 9(01) COMP.
016200     05  WS-DIST-VALUE                PIC 9(02) COMP.
016300     05  WS-PAIR-COUNT                PIC 9(03) COMP VALUE 0.
016400     05  WS-BOTH-PAIR-COUNT           PIC 9(03) COMP VALUE 0.
016500     05  WS-PRINT-ROW                 PIC 9(02) COMP.
016600     05  WS-ODD-REMAINDER             PIC 9(01) COMP.
016700     05  WS-RANK-TARGET-1             PIC 9(08) COMP.
016800     05  WS-RANK-TARGET-2             PIC 9(08) COMP.
016900     05  WS-RANK-RUNNING              PIC 9(08) COMP.
017000     05  WS-RANK-RESULT-1             PIC 9(02) COMP.
017100     05  WS-RANK-RESULT-2             PIC 9(02) COMP.
017200     05  WS-STAT-SUM                  PIC 9(09) COMP.
017300     05  WS-STAT-SUMSQ                PIC 9(11) COMP.
017400     05  WS-STAT-COUNT                PIC 9(07) COMP.
017500     05  WS-STAT-MEAN                 PIC S9(05)V9(02) COMP.
017600     05  WS-MEDIAN-COMPUTE            PIC S9(05)V9(02) COMP.
017700     05  WS-NEWTON-GUESS              PIC S9(09)V9(02) COMP.
017800     05  WS-NEWTON-VARIANCE           PIC S9(09)V9(02) COMP.
017900     05  WS-NEWTON-DIVISOR            PIC S9(09)V9(02) COMP.
018000    05  FILLER                PIC X(01).
018100*---------------------------------------------------------------*
018200 01  WS-WORK-TEXT-FIELDS.
018300     05  WS-CELL-TEST-FIELD           PIC X(40).
018400     05  WS-START-DATE-TEST           PIC X(12).
018500     05  WS-SCAN-POS                  PIC 9(02) COMP.
018600    05  FILLER                PIC X(01).
018700*---------------------------------------------------------------*
018800 01  WS-OVERALL-COUNTS.
018900     05  WS-OA-TOTAL-USERS            PIC 9(07) COMP VALUE 0.
019000     05  WS-OA-WITH-START             PIC 9(07) COMP VALUE 0.
019100     05  WS-OA-WITHOUT-START          PIC 9(07) COMP VALUE 0.
019200     05  WS-OA-WITH-PROGRESS          PIC 9(07) COMP VALUE 0.
019300     05  WS-OA-WITH-COMPLETED         PIC 9(07) COMP VALUE 0.
019400     05  WS-OA-WITH-ANY               PIC 9(07) COMP VALUE 0.
019500    05  FILLER                PIC X(01).
019600*---------------------------------------------------------------*
019700 01  WS-EPISODE-STAT-AREA.
019800     05  WS-PROGRESS-SUM              PIC 9(09) COMP VALUE 0.
019900     05  WS-PROGRESS-SUMSQ            PIC 9(11) COMP VALUE 0.
020000     05  WS-PROGRESS-MAX              PIC 9(02) COMP VALUE 0.
020100     05  WS-COMPLETED-SUM             PIC 9(09) COMP VALUE 0.
020200     05  WS-COMPLETED-SUMSQ           PIC 9(11) COMP VALUE 0.
020300     05  WS-COMPLETED-MAX             PIC 9(02) COMP VALUE 0.
020400    05  FILLER                PIC X(01).
020500*---------------------------------------------------------------*
020600 01  WS-BOTH-STAT-AREA.                                           SAMR0025
020700     05  WS-BOTH-PROGRESS-SUM         PIC 9(09) COMP VALUE 0.
020800     05  WS-BOTH-PROGRESS-SUMSQ       PIC 9(11) COMP VALUE 0.
020900     05  WS-BOTH-PROGRESS-MAX         PIC 9(02) COMP VALUE 0.
021000     05  WS-BOTH-PROGRESS-MIN         PIC 9(02) COMP VALUE 99.
021100     05  WS-BOTH-COMPLETED-SUM        PIC 9(09) COMP VALUE 0.
021200     05  WS-BOTH-COMPLETED-SUMSQ      PIC 9(11) COMP VALUE 0.
021300     05  WS-BOTH-COMPLETED-MAX        PIC 9(02) COMP VALUE 0.
021400     05  WS-BOTH-COMPLETED-MIN        PIC 9(02) COMP VALUE 99.
021500    05  FILLER                PIC X(01).
021600*---------------------------------------------------------------*
021700 01  WS-LANGUAGE-TABLE-AREA.
021800     05  FILLER                       PIC X(12) VALUE 'English'.
021900     05  FILLER                       PIC X(12) VALUE 'Hindi'.
022000     05  FILLER                       PIC X(12) VALUE 'Marathi'.
022100     05  FILLER                       PIC X(12) VALUE 'Bengali'.
022200     05  FILLER                       PIC X(12) VALUE 'Odia'.
022300*---------------------------------------------------------------*
022400*    REDEFINES 1 OF 3 IN THIS PROGRAM - LANGUAGE-NAME TABLE VIEW
022500*    OF THE FIVE VALUE CLAUSES ABOVE, INDEXED BY WS-FILE-INDEX.
022600*---------------------------------------------------------------*
022700 01  WS-LANGUAGE-TABLE REDEFINES WS-LANGUAGE-TABLE-AREA.
022800     05  WS-LANGUAGE-NAME OCCURS 5 TIMES
022900             INDEXED BY WS-LANG-IDX   PIC X(12).
023000*---------------------------------------------------------------*
023100 01  WS-CATEGORY-NAMES-AREA.
023200     05  FILLER                       PIC X(24) VALUE
023300             'ONLY PROGRESS'.
023400     05  FILLER                       PIC X(24) VALUE
023500             'ONLY COMPLETED'.
023600     05  FILLER                       PIC X(24) VALUE
023700             'BOTH'.
023800     05  FILLER                       PIC X(24) VALUE
023900             'NEITHER'.
024000*---------------------------------------------------------------*
024100*    REDEFINES 2 OF 3 IN THIS PROGRAM - CATEGORY-NAME TABLE VIEW
024200*    OF THE FOUR VALUE CLAUSES ABOVE, INDEXED BY WS-CATEGORY-IDX.
024300*---------------------------------------------------------------*
024400 01  WS-CATEGORY-NAME-TBL REDEFINES WS-CATEGORY-NAMES-AREA.
024500     05  WS-CATEGORY-NAME OCCURS 4 TIMES
024600             INDEXED BY WS-CN-IDX     PIC X(24).
024700*---------------------------------------------------------------*
024800 01  WS-LANG-STATS-AREA.
024900     05  WS-LANG-STAT-ENTRY OCCURS 5 TIMES
025000             INDEXED BY WS-LS-IDX.
025100         10  WS-LS-TOTAL                    PIC 9(07) COMP
025200                                             VALUE 0.
025300         10  WS-LS-WITH-START               PIC 9(07) COMP
025400                                             VALUE 0.
025500         10  WS-LS-TOTAL-PROGRESS-EP        PIC 9(08) COMP
025600                                             VALUE 0.
025700         10  WS-LS-USERS-WITH-PROGRESS      PIC 9(07) COMP
025800                                             VALUE 0.
025900         10  WS-LS-TOTAL-COMPLETED-EP       PIC 9(08) COMP
026000                                             VALUE 0.
026100         10  WS-LS-USERS-WITH-COMPLETED     PIC 9(07) COMP
026200                                             VALUE 0.
026300    05  FILLER                PIC X(01).
026400*---------------------------------------------------------------*
026500 01  WS-BOTH-LANG-STATS-AREA.                                     SAMR0025
026600     05  WS-BOTH-LANG-STAT-ENTRY OCCURS 5 TIMES
026700             INDEXED BY WS-BLS-IDX.
026800         10  WS-BLS-COUNT              PIC 9(07) COMP VALUE 0.
026900         10  WS-BLS-TOTAL-EPISODES     PIC 9(08) COMP VALUE 0.
027000    05  FILLER                PIC X(01).
027100*---------------------------------------------------------------*
027200 01  WS-PROGRESS-DIST-AREA.
027300     05  WS-PROGRESS-DIST OCCURS 57 TIMES
027400             INDEXED BY WS-PD-IDX     PIC 9(07) COMP VALUE 0.
027500    05  FILLER                PIC X(01).
027600*---------------------------------------------------------------*
027700 01  WS-COMPLETED-DIST-AREA.
027800     05  WS-COMPLETED-DIST OCCURS 57 TIMES
027900             INDEXED BY WS-CD-IDX     PIC 9(07) COMP VALUE 0.
028000    05  FILLER                PIC X(01).
028100*---------------------------------------------------------------*
028200 01  WS-BOTH-PROGRESS-DIST-AREA.
028300     05  WS-BOTH-PROGRESS-DIST OCCURS 57 TIMES
028400             INDEXED BY WS-BPD-IDX    PIC 9(07) COMP VALUE 0.
028500    05  FILLER                PIC X(01).
028600*---------------------------------------------------------------*
028700 01  WS-BOTH-COMPLETED-DIST-AREA.
028800     05  WS-BOTH-COMPLETED-DIST OCCURS 57 TIMES
028900             INDEXED BY WS-BCD-IDX    PIC 9(07) COMP VALUE 0.
029000    05  FILLER                PIC X(01).
029100*---------------------------------------------------------------*
029200*    GENERIC RANK-SCRATCH AREA USED BY 9200/9250 TO FIND THE
029300*    MEDIAN OF WHICHEVER DISTRIBUTION TABLE THE CALLER HAS JUST
029400*    MOVED IN (SAME 57-SLOT SHAPE AS EVERY DISTRIBUTION ABOVE).
029500*---------------------------------------------------------------*
029600 01  WS-RANK-SCRATCH-AREA.
029700     05  WS-RANK-SCRATCH OCCURS 57 TIMES
029800             INDEXED BY WS-RS-IDX     PIC 9(07) COMP VALUE 0.
029900    05  FILLER                PIC X(01).
030000*---------------------------------------------------------------*
030100*    UP TO 200 DISTINCT (PROGRESS, COMPLETED) COMBINATIONS SEEN
030200*    SO FAR.  PROGRESS AND COMPLETED ARE INITIALISED TO 99, A
030300*    VALUE NO REAL EPISODE COUNT CAN REACH (MAXIMUM IS 56), SO
030400*    AN UNUSED SLOT CAN NEVER LOOK LIKE A REAL (0,0) LEARNER
030500*    WHEN THIS TABLE IS SCANNED WITH SEARCH.
030600*---------------------------------------------------------------*
030700 01  WS-PAIR-TABLE-AREA.
030800     05  WS-PAIR-ENTRY OCCURS 200 TIMES
030900             INDEXED BY WS-PE-IDX.
031000         10  WS-PR-PROGRESS            PIC 9(02) COMP VALUE 99.
031100         10  WS-PR-COMPLETED           PIC 9(02) COMP VALUE 99.
031200         10  WS-PR-COUNT               PIC 9(07) COMP VALUE 0.
031300    05  FILLER                PIC X(01).
031400*---------------------------------------------------------------*
031500 01  WS-PAIR-SWAP-AREA.
031600     05  WS-SWAP-PROGRESS              PIC 9(02) COMP.
031700     05  WS-SWAP-COMPLETED             PIC 9(02) COMP.
031800     05  WS-SWAP-COUNT                 PIC 9(07) COMP.
031900    05  FILLER                PIC X(01).
032000*---------------------------------------------------------------*
032100*    THE SAME TABLE, KEPT SEPARATELY, FOR LEARNERS IN THE BOTH
032200*    CATEGORY ONLY (SAMR-0025).
032300*---------------------------------------------------------------*
032400 01  WS-BOTH-PAIR-TABLE-AREA.                                     SAMR0025
032500     05  WS-BOTH-PAIR-ENTRY OCCURS 200 TIMES
032600             INDEXED BY WS-BE-IDX.
032700         10  WS-BPR-PROGRESS           PIC 9(02) COMP VALUE 99.
032800         10  WS-BPR-COMPLETED          PIC 9(02) COMP VALUE 99.
032900         10  WS-BPR-COUNT              PIC 9(07) COMP VALUE 0.
033000    05  FILLER                PIC X(01).
033100*---------------------------------------------------------------*
033200 01  WS-BOTH-PAIR-SWAP-AREA.
033300     05  WS-BOTH-SWAP-PROGRESS         PIC 9(02) COMP.
033400     05  WS-BOTH-SWAP-COMPLETED        PIC 9(02) COMP.
033500     05  WS-BOTH-SWAP-COUNT            PIC 9(07) COMP.
033600    05  FILLER                PIC X(01).
033700*---------------------------------------------------------------*
033800 01  WS-CATEGORY-TOTALS-AREA.
033900     05  WS-CATEGORY-COUNT OCCURS 4 TIMES
034000             INDEXED BY WS-CC-IDX     PIC 9(07) COMP VALUE 0.
034100    05  FILLER                PIC X(01).
034200*---------------------------------------------------------------*
034300 01  WS-WITH-START-CAT-AREA.
034400     05  WS-WITH-START-CAT-COUNT OCCURS 4 TIMES
034500             INDEXED BY WS-WSC-IDX    PIC 9(07) COMP VALUE 0.
034600    05  FILLER                PIC X(01).
034700*---------------------------------------------------------------*
034800 01  WS-LANG-CAT-AREA.
034900     05  WS-LANG-CAT-ROW OCCURS 5 TIMES
035000             INDEXED BY WS-LCR-IDX.
035100         10  WS-LANG-CAT-COUNT OCCURS 4 TIMES
035200                 INDEXED BY WS-LCC-IDX PIC 9(07) COMP VALUE 0.
035300    05  FILLER                PIC X(01).
035400*---------------------------------------------------------------*
035500 01  WS-NEITHER-BREAKDOWN.
035600     05  WS-NEITHER-WITH-START         PIC 9(07) COMP VALUE 0.
035700     05  WS-NEITHER-WITHOUT-START      PIC 9(07) COMP VALUE 0.
035800     05  WS-NEITHER-LANG-ENTRY OCCURS 5 TIMES
035900             INDEXED BY WS-NL-IDX.
036000         10  WS-NL-WITH-START          PIC 9(07) COMP VALUE 0.
036100         10  WS-NL-WITHOUT-START       PIC 9(07) COMP VALUE 0.
036200    05  FILLER                PIC X(01).
036300*---------------------------------------------------------------*
036400 01  WS-DETAIL-RECORD.
036500     05  DTL-EMAIL                     PIC X(40).
036600     05  DTL-NAME                      PIC X(30).
036700     05  DTL-LANGUAGE                  PIC X(12).
036800     05  DTL-PROGRESS-TEXT             PIC X(10).
036900     05  DTL-START-DATE-TEXT           PIC X(12).
037000     05  DTL-HAS-START-DATE-FLAG       PIC X(01).
037100     05  DTL-PROGRESS-EPISODES         PIC 9(02).
037200     05  DTL-COMPLETED-EPISODES        PIC 9(02).
037300     05  DTL-TOTAL-EPISODES            PIC 9(02).
037400     05  FILLER                        PIC X(19).
037500*---------------------------------------------------------------*
037600*    REDEFINES 3 OF 3 IN THIS PROGRAM - BYTE VIEW OF THE DETAIL
037700*    RECORD, BLANKED IN ONE MOVE BEFORE EVERY LEARNER SO NO
037800*    STALE DATA FROM THE PRIOR RECORD CAN SURVIVE INTO THE PAD.
037900*---------------------------------------------------------------*
038000 01  WS-DETAIL-RECORD-X REDEFINES WS-DETAIL-RECORD.
038100     05  FILLER                        PIC X(130).
038200*---------------------------------------------------------------*
038300 01  WS-PRINT-WORK-FIELDS.
038400     05  WS-EDIT-COUNT-7               PIC ZZZ,ZZ9.
038500     05  WS-EDIT-COUNT-4               PIC ZZZ9.
038600     05  WS-EDIT-PERCENT               PIC ZZ9.9.
038700     05  WS-EDIT-STAT-2DP               PIC ZZZ9.99.
038800     05  WS-PAIR-PROGRESS-EDIT          PIC ZZZ9.
038900     05  WS-PAIR-COMPLETED-EDIT         PIC ZZZ9.
039000     05  WS-PERCENT-COMPUTE             PIC S9(05)V9(02) COMP.
039100    05  FILLER                PIC X(01).
039200*---------------------------------------------------------------*
039300*    PARAMETER AREA FOR 9100-PRINT-ONE-STATISTIC-LINE - THIS
039400*    SHOP DOES NOT USE PERFORM ... USING, SO THE CALLER MOVES
039500*    THE LABEL, VALUE AND PERCENTAGE BASE HERE FIRST.
039600*---------------------------------------------------------------*
039700 01  WS-STAT-PRINT-AREA.
039800     05  WS-STAT-LABEL                 PIC X(40).
039900     05  WS-STAT-VALUE                 PIC 9(07).
040000     05  WS-STAT-BASE                  PIC 9(07).
040100    05  FILLER                PIC X(01).
040200*---------------------------------------------------------------*
040300*    PARAMETER AREA FOR 3510-PRINT-ONE-STAT-BLOCK - SAME IDEA,
040400*    ONE MEAN/MEDIAN/MIN/MAX/STD DEV BLOCK PER CALL.
040500*---------------------------------------------------------------*
040600 01  WS-STAT-BLOCK-AREA.
040700     05  WS-STAT-BLOCK-LABEL              PIC X(24).
040800     05  WS-STAT-BLOCK-MAX                PIC 9(02).
040900     05  WS-STAT-BLOCK-MIN                PIC 9(02).
041000     05  WS-STAT-BLOCK-SHOW-MIN-SW        PIC X(01).
041100         88  WS-STAT-BLOCK-SHOW-MIN              VALUE 'Y'.
041200     05  WS-STAT-BLOCK-SHOW-STDDEV-SW     PIC X(01).
041300         88  WS-STAT-BLOCK-SHOW-STDDEV           VALUE 'Y'.
041400    05  FILLER                PIC X(01).
041500*===============================================================*
041600 PROCEDURE DIVISION.
041700*---------------------------------------------------------------*
041800 0000-MAIN-PARAGRAPH.
041900*---------------------------------------------------------------*
042000     OPEN OUTPUT SAMRDTL-FILE.
042100     OPEN OUTPUT PRINT-FILE.
042200     PERFORM 1000-AUDIT-ENGLISH-FILE.
042300     PERFORM 1100-AUDIT-HINDI-FILE.
042400     PERFORM 1200-AUDIT-MARATHI-FILE.
042500     PERFORM 1300-AUDIT-BENGALI-FILE.
042600     PERFORM 1400-AUDIT-ODIA-FILE.
042700     PERFORM 3000-PRINT-ALL-REPORTS.
042800     CLOSE SAMRDTL-FILE.
042900     CLOSE PRINT-FILE.
043000     STOP RUN.
043100*---------------------------------------------------------------*
043200 1000-AUDIT-ENGLISH-FILE.
043300*---------------------------------------------------------------*
043400     MOVE 1 TO WS-FILE-INDEX.
043500     SET WS-LANG-IDX WS-LS-IDX TO WS-FILE-INDEX.
043600     MOVE 'N' TO WS-HEADER-EOF-SW WS-LEARNER-EOF-SW.
043700     SET WS-HEADER-IS-VALID TO TRUE.
043800     OPEN INPUT SAMRENGX-FILE.
043900     READ SAMRENGX-FILE INTO LEARNER-RECORD
044000         AT END SET WS-HEADER-EOF TO TRUE
044100     END-READ.
044200     IF WS-HEADER-EOF
044300         SET WS-HEADER-IS-INVALID TO TRUE
044400     END-IF.
044500     PERFORM 1010-READ-AND-AUDIT-ENGLISH-RECORD
044600         UNTIL WS-HEADER-IS-INVALID OR WS-LEARNER-EOF.
044700     CLOSE SAMRENGX-FILE.
044800     IF WS-HEADER-IS-INVALID
044900         DISPLAY 'SAMRAU2 - EMPTY FILE, NO HEADER - ENGLISH'
045000     END-IF.
045100*---------------------------------------------------------------*
045200 1010-READ-AND-AUDIT-ENGLISH-RECORD.
045300*---------------------------------------------------------------*
045400     READ SAMRENGX-FILE INTO LEARNER-RECORD
045500         AT END SET WS-LEARNER-EOF TO TRUE
045600     END-READ.
045700     IF NOT WS-LEARNER-EOF
045800         PERFORM 2020-AUDIT-ONE-LEARNER-RECORD
045900     END-IF.
046000*---------------------------------------------------------------*
046100 1100-AUDIT-HINDI-FILE.
046200*---------------------------------------------------------------*
046300     MOVE 2 TO WS-FILE-INDEX.
046400     SET WS-LANG-IDX WS-LS-IDX TO WS-FILE-INDEX.
046500     MOVE 'N' TO WS-HEADER-EOF-SW WS-LEARNER-EOF-SW.
046600     SET WS-HEADER-IS-VALID TO TRUE.
046700     OPEN INPUT SAMRHINX-FILE.
046800     READ SAMRHINX-FILE INTO LEARNER-RECORD
046900         AT END SET WS-HEADER-EOF TO TRUE
047000     END-READ.
047100     IF WS-HEADER-EOF
047200         SET WS-HEADER-IS-INVALID TO TRUE
047300     END-IF.
047400     PERFORM 1110-READ-AND-AUDIT-HINDI-RECORD
047500         UNTIL WS-HEADER-IS-INVALID OR WS-LEARNER-EOF.
047600     CLOSE SAMRHINX-FILE.
047700     IF WS-HEADER-IS-INVALID
047800         DISPLAY 'SAMRAU2 - EMPTY FILE, NO HEADER - HINDI'
047900     END-IF.
048000*---------------------------------------------------------------*
048100 1110-READ-AND-AUDIT-HINDI-RECORD.
048200*---------------------------------------------------------------*
048300     READ SAMRHINX-FILE INTO LEARNER-RECORD
048400         AT END SET WS-LEARNER-EOF TO TRUE
048500     END-READ.
048600     IF NOT WS-LEARNER-EOF
048700         PERFORM 2020-AUDIT-ONE-LEARNER-RECORD
048800     END-IF.
048900*---------------------------------------------------------------*
049000 1200-AUDIT-MARATHI-FILE.
049100*---------------------------------------------------------------*
049200     MOVE 3 TO WS-FILE-INDEX.
049300     SET WS-LANG-IDX WS-LS-IDX TO WS-FILE-INDEX.
049400     MOVE 'N' TO WS-HEADER-EOF-SW WS-LEARNER-EOF-SW.
049500     SET WS-HEADER-IS-VALID TO TRUE.
049600     OPEN INPUT SAMRMARX-FILE.
049700     READ SAMRMARX-FILE INTO LEARNER-RECORD
049800         AT END SET WS-HEADER-EOF TO TRUE
049900     END-READ.
050000     IF WS-HEADER-EOF
050100         SET WS-HEADER-IS-INVALID TO TRUE
050200     END-IF.
050300     PERFORM 1210-READ-AND-AUDIT-MARATHI-RECORD
050400         UNTIL WS-HEADER-IS-INVALID OR WS-LEARNER-EOF.
050500     CLOSE SAMRMARX-FILE.
050600     IF WS-HEADER-IS-INVALID
050700         DISPLAY 'SAMRAU2 - EMPTY FILE, NO HEADER - MARATHI'
050800     END-IF.
050900*---------------------------------------------------------------*
051000 1210-READ-AND-AUDIT-MARATHI-RECORD.
051100*---------------------------------------------------------------*
051200     READ SAMRMARX-FILE INTO LEARNER-RECORD
051300         AT END SET WS-LEARNER-EOF TO TRUE
051400     END-READ.
051500     IF NOT WS-LEARNER-EOF
051600         PERFORM 2020-AUDIT-ONE-LEARNER-RECORD
051700     END-IF.
051800*---------------------------------------------------------------*
051900 1300-AUDIT-BENGALI-FILE.
052000*---------------------------------------------------------------*
052100     MOVE 4 TO WS-FILE-INDEX.
052200     SET WS-LANG-IDX WS-LS-IDX TO WS-FILE-INDEX.
052300     MOVE 'N' TO WS-HEADER-EOF-SW WS-LEARNER-EOF-SW.
052400     SET WS-HEADER-IS-VALID TO TRUE.
052500     OPEN INPUT SAMRBENX-FILE.
052600     READ SAMRBENX-FILE INTO LEARNER-RECORD
052700         AT END SET WS-HEADER-EOF TO TRUE
052800     END-READ.
052900     IF WS-HEADER-EOF
053000         SET WS-HEADER-IS-INVALID TO TRUE
053100     END-IF.
053200     PERFORM 1310-READ-AND-AUDIT-BENGALI-RECORD
053300         UNTIL WS-HEADER-IS-INVALID OR WS-LEARNER-EOF.
053400     CLOSE SAMRBENX-FILE.
053500     IF WS-HEADER-IS-INVALID
053600         DISPLAY 'SAMRAU2 - EMPTY FILE, NO HEADER - BENGALI'
053700     END-IF.
053800*---------------------------------------------------------------*
053900 1310-READ-AND-AUDIT-BENGALI-RECORD.
054000*---------------------------------------------------------------*
054100     READ SAMRBENX-FILE INTO LEARNER-RECORD
054200         AT END SET WS-LEARNER-EOF TO TRUE
054300     END-READ.
054400     IF NOT WS-LEARNER-EOF
054500         PERFORM 2020-AUDIT-ONE-LEARNER-RECORD
054600     END-IF.
054700*---------------------------------------------------------------*
054800 1400-AUDIT-ODIA-FILE.
054900*---------------------------------------------------------------*
055000     MOVE 5 TO WS-FILE-INDEX.
055100     SET WS-LANG-IDX WS-LS-IDX TO WS-FILE-INDEX.
055200     MOVE 'N' TO WS-HEADER-EOF-SW WS-LEARNER-EOF-SW.
055300     SET WS-HEADER-IS-VALID TO TRUE.
055400     OPEN INPUT SAMRODIX-FILE.
055500     READ SAMRODIX-FILE INTO LEARNER-RECORD
055600         AT END SET WS-HEADER-EOF TO TRUE
055700     END-READ.
055800     IF WS-HEADER-EOF
055900         SET WS-HEADER-IS-INVALID TO TRUE
056000     END-IF.
056100     PERFORM 1410-READ-AND-AUDIT-ODIA-RECORD
056200         UNTIL WS-HEADER-IS-INVALID OR WS-LEARNER-EOF.
056300     CLOSE SAMRODIX-FILE.
056400     IF WS-HEADER-IS-INVALID
056500         DISPLAY 'SAMRAU2 - EMPTY FILE, NO HEADER - ODIA'
056600     END-IF.
056700*---------------------------------------------------------------*
056800 1410-READ-AND-AUDIT-ODIA-RECORD.
056900*---------------------------------------------------------------*
057000     READ SAMRODIX-FILE INTO LEARNER-RECORD
057100         AT END SET WS-LEARNER-EOF TO TRUE
057200     END-READ.
057300     IF NOT WS-LEARNER-EOF
057400         PERFORM 2020-AUDIT-ONE-LEARNER-RECORD
057500     END-IF.
057600*---------------------------------------------------------------*
057700 2020-AUDIT-ONE-LEARNER-RECORD.
057800*---------------------------------------------------------------*
057900     PERFORM 2030-COUNT-PROGRESS-AND-COMPLETED-EPISODES.
058000     PERFORM 2050-TEST-HAS-START-DATE.
058100     PERFORM 2100-WRITE-DETAIL-RECORD.
058200     PERFORM 2200-UPDATE-OVERALL-COUNTS.
058300     PERFORM 2300-UPDATE-LANGUAGE-STATS.
058400     PERFORM 2400-UPDATE-DISTRIBUTIONS.
058500     PERFORM 2450-UPDATE-PAIR-TABLE.
058600     PERFORM 2500-UPDATE-STAT-SUMS.
058700     PERFORM 2600-CLASSIFY-USER-CATEGORY.
058800*---------------------------------------------------------------*
058900 2030-COUNT-PROGRESS-AND-COMPLETED-EPISODES.
059000*---------------------------------------------------------------*
059100*    RULE R8 - SCAN THE 56 EPISODE CELLS (COPYLIB SAMRLRN'S
059200*    LRN-EPISODE-CELL VIEW OF THE CONTENT AREA).  A BLANK CELL
059300*    IS IGNORED.  A CELL CONTAINING 'IN PROGRESS' IN ANY LETTER
059400*    CASE COUNTS AS A PROGRESS EPISODE; OTHERWISE A CELL
059500*    CONTAINING 'COMPLETED' COUNTS AS A COMPLETED EPISODE.
059600*---------------------------------------------------------------*
059700     MOVE 0 TO WS-PROGRESS-COUNT WS-COMPLETED-COUNT.
059800     PERFORM 2031-CLASSIFY-ONE-EPISODE-CELL
059900         VARYING LRN-EPISODE-IDX FROM 1 BY 1
060000             UNTIL LRN-EPISODE-IDX > 56.
060100     COMPUTE WS-TOTAL-COUNT = WS-PROGRESS-COUNT +
060200         WS-COMPLETED-COUNT.
060300*---------------------------------------------------------------*
060400 2031-CLASSIFY-ONE-EPISODE-CELL.
060500*---------------------------------------------------------------*
060600     IF LRN-EPISODE-CELL (LRN-EPISODE-IDX) NOT = SPACES
060700         MOVE LRN-EPISODE-CELL (LRN-EPISODE-IDX)
060800                                  TO WS-CELL-TEST-FIELD
060900         INSPECT WS-CELL-TEST-FIELD
061000             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
061100                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
061200         MOVE 0 TO WS-SCAN-POS
061300         INSPECT WS-CELL-TEST-FIELD TALLYING WS-SCAN-POS
061400             FOR ALL 'IN PROGRESS'
061500         IF WS-SCAN-POS NOT = 0
061600             ADD 1 TO WS-PROGRESS-COUNT
061700         ELSE
061800             MOVE 0 TO WS-SCAN-POS
061900             INSPECT WS-CELL-TEST-FIELD TALLYING WS-SCAN-POS
062000                 FOR ALL 'COMPLETED'
062100             IF WS-SCAN-POS NOT = 0
062200                 ADD 1 TO WS-COMPLETED-COUNT
062300             END-IF
062400         END-IF
062500     END-IF.
062600*---------------------------------------------------------------*
062700 2050-TEST-HAS-START-DATE.
062800*---------------------------------------------------------------*
062900*    RULE R1, RELAXED VARIANT - NO DATE PARSING HERE.  A LEARNER
063000*    HAS A START DATE WHEN THE TEXT IS NOT BLANK AND IS NOT ONE
063100*    OF THE KNOWN "NOT STARTED" MARKERS.
063200*---------------------------------------------------------------*
063300     MOVE LRN-START-DATE TO WS-START-DATE-TEST.
063400     INSPECT WS-START-DATE-TEST
063500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
063600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
063700     IF WS-START-DATE-TEST = SPACES
063800             OR WS-START-DATE-TEST = 'NOT STARTED'
063900             OR WS-START-DATE-TEST = '-'
064000             OR WS-START-DATE-TEST = 'N/A'
064100             OR WS-START-DATE-TEST = 'NA'
064200         MOVE 'N' TO WS-HAS-START-SW
064300     ELSE
064400         MOVE 'Y' TO WS-HAS-START-SW
064500     END-IF.
064600*---------------------------------------------------------------*
064700 2100-WRITE-DETAIL-RECORD.
064800*---------------------------------------------------------------*
064900     MOVE SPACES TO WS-DETAIL-RECORD-X.
065000     MOVE LRN-EMAIL TO DTL-EMAIL.
065100     MOVE LRN-NAME TO DTL-NAME.
065200     MOVE WS-LANGUAGE-NAME (WS-LANG-IDX) TO DTL-LANGUAGE.
065300     MOVE LRN-PROGRESS-TEXT TO DTL-PROGRESS-TEXT.
065400     MOVE LRN-START-DATE TO DTL-START-DATE-TEXT.
065500     IF WS-HAS-START-DATE
065600         MOVE 'Y' TO DTL-HAS-START-DATE-FLAG
065700     ELSE
065800         MOVE 'N' TO DTL-HAS-START-DATE-FLAG
065900     END-IF.
066000     MOVE WS-PROGRESS-COUNT TO DTL-PROGRESS-EPISODES.
066100     MOVE WS-COMPLETED-COUNT TO DTL-COMPLETED-EPISODES.
066200     MOVE WS-TOTAL-COUNT TO DTL-TOTAL-EPISODES.
066300     WRITE SAMRDTL-FD-RECORD FROM WS-DETAIL-RECORD.
066400*---------------------------------------------------------------*
066500 2200-UPDATE-OVERALL-COUNTS.
066600*---------------------------------------------------------------*
066700     ADD 1 TO WS-OA-TOTAL-USERS.
066800     IF WS-HAS-START-DATE
066900         ADD 1 TO WS-OA-WITH-START
067000     ELSE
067100         ADD 1 TO WS-OA-WITHOUT-START
067200     END-IF.
067300     IF WS-PROGRESS-COUNT > 0
067400         ADD 1 TO WS-OA-WITH-PROGRESS
067500     END-IF.
067600     IF WS-COMPLETED-COUNT > 0
067700         ADD 1 TO WS-OA-WITH-COMPLETED
067800     END-IF.
067900     IF WS-PROGRESS-COUNT > 0 OR WS-COMPLETED-COUNT > 0
068000         ADD 1 TO WS-OA-WITH-ANY
068100     END-IF.
068200*---------------------------------------------------------------*
068300 2300-UPDATE-LANGUAGE-STATS.
068400*---------------------------------------------------------------*
068500     ADD 1 TO WS-LS-TOTAL (WS-LS-IDX).
068600     IF WS-HAS-START-DATE
068700         ADD 1 TO WS-LS-WITH-START (WS-LS-IDX)
068800     END-IF.
068900     ADD WS-PROGRESS-COUNT TO WS-LS-TOTAL-PROGRESS-EP (WS-LS-IDX).
069000     IF WS-PROGRESS-COUNT > 0
069100         ADD 1 TO WS-LS-USERS-WITH-PROGRESS (WS-LS-IDX)
069200     END-IF.
069300     ADD WS-COMPLETED-COUNT
069400                          TO WS-LS-TOTAL-COMPLETED-EP (WS-LS-IDX).
069500     IF WS-COMPLETED-COUNT > 0
069600         ADD 1 TO WS-LS-USERS-WITH-COMPLETED (WS-LS-IDX)
069700     END-IF.
069800*---------------------------------------------------------------*
069900 2400-UPDATE-DISTRIBUTIONS.
070000*---------------------------------------------------------------*
070100     SET WS-PD-IDX TO WS-PROGRESS-COUNT.
070200     SET WS-PD-IDX UP BY 1.
070300     ADD 1 TO WS-PROGRESS-DIST (WS-PD-IDX).
070400     SET WS-CD-IDX TO WS-COMPLETED-COUNT.
070500     SET WS-CD-IDX UP BY 1.
070600     ADD 1 TO WS-COMPLETED-DIST (WS-CD-IDX).
070700*---------------------------------------------------------------*
070800 2450-UPDATE-PAIR-TABLE.
070900*---------------------------------------------------------------*
071000     MOVE 'N' TO WS-PAIR-FOUND-SW.
071100     SET WS-PE-IDX TO 1.
071200     SEARCH WS-PAIR-ENTRY
071300         AT END CONTINUE
071400         WHEN WS-PR-PROGRESS (WS-PE-IDX) = WS-PROGRESS-COUNT
071500          AND WS-PR-COMPLETED (WS-PE-IDX) = WS-COMPLETED-COUNT
071600             SET WS-PAIR-WAS-FOUND TO TRUE
071700     END-SEARCH.
071800     IF WS-PAIR-WAS-FOUND
071900         ADD 1 TO WS-PR-COUNT (WS-PE-IDX)
072000     ELSE
072100         IF WS-PAIR-COUNT < 200
072200             ADD 1 TO WS-PAIR-COUNT
072300             SET WS-PE-IDX TO WS-PAIR-COUNT
072400             MOVE WS-PROGRESS-COUNT  TO WS-PR-PROGRESS (WS-PE-IDX)
072500             MOVE WS-COMPLETED-COUNT
072600                                    TO WS-PR-COMPLETED (WS-PE-IDX)
072700             MOVE 1                  TO WS-PR-COUNT (WS-PE-IDX)
072800         END-IF
072900     END-IF.
073000*---------------------------------------------------------------*
073100 2500-UPDATE-STAT-SUMS.
073200*---------------------------------------------------------------*
073300     ADD WS-PROGRESS-COUNT TO WS-PROGRESS-SUM.
073400     COMPUTE WS-PROGRESS-SUMSQ = WS-PROGRESS-SUMSQ +
073500         (WS-PROGRESS-COUNT ** 2).
073600     IF WS-PROGRESS-COUNT > WS-PROGRESS-MAX
073700         MOVE WS-PROGRESS-COUNT TO WS-PROGRESS-MAX
073800     END-IF.
073900     ADD WS-COMPLETED-COUNT TO WS-COMPLETED-SUM.
074000     COMPUTE WS-COMPLETED-SUMSQ = WS-COMPLETED-SUMSQ +
074100         (WS-COMPLETED-COUNT ** 2).
074200     IF WS-COMPLETED-COUNT > WS-COMPLETED-MAX
074300         MOVE WS-COMPLETED-COUNT TO WS-COMPLETED-MAX
074400     END-IF.
074500*---------------------------------------------------------------*
074600 2600-CLASSIFY-USER-CATEGORY.
074700*---------------------------------------------------------------*
074800     IF WS-PROGRESS-COUNT > 0 AND WS-COMPLETED-COUNT > 0
074900         MOVE 3 TO WS-CATEGORY-IDX
075000     ELSE
075100         IF WS-PROGRESS-COUNT > 0
075200             MOVE 1 TO WS-CATEGORY-IDX
075300         ELSE
075400             IF WS-COMPLETED-COUNT > 0
075500                 MOVE 2 TO WS-CATEGORY-IDX
075600             ELSE
075700                 MOVE 4 TO WS-CATEGORY-IDX
075800             END-IF
075900         END-IF
076000     END-IF.
076100     SET WS-CC-IDX TO WS-CATEGORY-IDX.
076200     ADD 1 TO WS-CATEGORY-COUNT (WS-CC-IDX).
076300     IF WS-HAS-START-DATE
076400         SET WS-WSC-IDX TO WS-CATEGORY-IDX
076500         ADD 1 TO WS-WITH-START-CAT-COUNT (WS-WSC-IDX)
076600         SET WS-LCR-IDX TO WS-LANG-IDX
076700         SET WS-LCC-IDX TO WS-CATEGORY-IDX
076800         ADD 1 TO WS-LANG-CAT-COUNT (WS-LCR-IDX WS-LCC-IDX)
076900     END-IF.
077000     IF WS-CATEGORY-IDX = 4
077100         SET WS-NL-IDX TO WS-LANG-IDX
077200         IF WS-HAS-START-DATE
077300             ADD 1 TO WS-NEITHER-WITH-START
077400             ADD 1 TO WS-NL-WITH-START (WS-NL-IDX)
077500         ELSE
077600             ADD 1 TO WS-NEITHER-WITHOUT-START
077700             ADD 1 TO WS-NL-WITHOUT-START (WS-NL-IDX)
077800         END-IF
077900     END-IF.
078000     IF WS-CATEGORY-IDX = 3
078100         PERFORM 2650-UPDATE-BOTH-GROUP-TABLES
078200     END-IF.
078300*---------------------------------------------------------------*
078400 2650-UPDATE-BOTH-GROUP-TABLES.                                   SAMR0025
078500*---------------------------------------------------------------*
078600     SET WS-BLS-IDX TO WS-LANG-IDX.
078700     SET WS-BPD-IDX TO WS-PROGRESS-COUNT.
078800     SET WS-BPD-IDX UP BY 1.
078900     ADD 1 TO WS-BOTH-PROGRESS-DIST (WS-BPD-IDX).
079000     SET WS-BCD-IDX TO WS-COMPLETED-COUNT.
079100     SET WS-BCD-IDX UP BY 1.
079200     ADD 1 TO WS-BOTH-COMPLETED-DIST (WS-BCD-IDX).
079300     PERFORM 2660-UPDATE-BOTH-PAIR-TABLE.                         SAMR0025
079400     ADD WS-PROGRESS-COUNT TO WS-BOTH-PROGRESS-SUM.
079500     COMPUTE WS-BOTH-PROGRESS-SUMSQ = WS-BOTH-PROGRESS-SUMSQ +
079600         (WS-PROGRESS-COUNT ** 2).
079700     IF WS-PROGRESS-COUNT > WS-BOTH-PROGRESS-MAX
079800         MOVE WS-PROGRESS-COUNT TO WS-BOTH-PROGRESS-MAX
079900     END-IF.
080000     IF WS-PROGRESS-COUNT < WS-BOTH-PROGRESS-MIN
080100         MOVE WS-PROGRESS-COUNT TO WS-BOTH-PROGRESS-MIN
080200     END-IF.
080300     ADD WS-COMPLETED-COUNT TO WS-BOTH-COMPLETED-SUM.
080400     COMPUTE WS-BOTH-COMPLETED-SUMSQ = WS-BOTH-COMPLETED-SUMSQ +
080500         (WS-COMPLETED-COUNT ** 2).
080600     IF WS-COMPLETED-COUNT > WS-BOTH-COMPLETED-MAX
080700         MOVE WS-COMPLETED-COUNT TO WS-BOTH-COMPLETED-MAX
080800     END-IF.
080900     IF WS-COMPLETED-COUNT < WS-BOTH-COMPLETED-MIN
081000         MOVE WS-COMPLETED-COUNT TO WS-BOTH-COMPLETED-MIN
081100     END-IF.
081200     ADD 1 TO WS-BLS-COUNT (WS-BLS-IDX).
081300     ADD WS-TOTAL-COUNT TO WS-BLS-TOTAL-EPISODES (WS-BLS-IDX).
081400*---------------------------------------------------------------*
081500 2660-UPDATE-BOTH-PAIR-TABLE.
081600*---------------------------------------------------------------*
081700     MOVE 'N' TO WS-BOTH-PAIR-FOUND-SW.
081800     SET WS-BE-IDX TO 1.
081900     SEARCH WS-BOTH-PAIR-ENTRY
082000         AT END CONTINUE
082100         WHEN WS-BPR-PROGRESS (WS-BE-IDX) = WS-PROGRESS-COUNT
082200          AND WS-BPR-COMPLETED (WS-BE-IDX) = WS-COMPLETED-COUNT
082300             SET WS-BOTH-PAIR-WAS-FOUND TO TRUE
082400     END-SEARCH.
082500     IF WS-BOTH-PAIR-WAS-FOUND
082600         ADD 1 TO WS-BPR-COUNT (WS-BE-IDX)
082700     ELSE
082800         IF WS-BOTH-PAIR-COUNT < 200
082900             ADD 1 TO WS-BOTH-PAIR-COUNT
083000             SET WS-BE-IDX TO WS-BOTH-PAIR-COUNT
083100             MOVE WS-PROGRESS-COUNT
083200                                 TO WS-BPR-PROGRESS (WS-BE-IDX)
083300             MOVE WS-COMPLETED-COUNT
083400                                 TO WS-BPR-COMPLETED (WS-BE-IDX)
083500             MOVE 1              TO WS-BPR-COUNT (WS-BE-IDX)
083600         END-IF
083700     END-IF.
083800*---------------------------------------------------------------*
083900 3000-PRINT-ALL-REPORTS.
084000*---------------------------------------------------------------*
084100     PERFORM 3010-PRINT-OVERALL-COUNTS.
084200     PERFORM 3100-PRINT-LANGUAGE-TABLE.
084300     PERFORM 3200-PRINT-PROGRESS-DISTRIBUTION.
084400     PERFORM 3300-PRINT-COMPLETED-DISTRIBUTION.
084500     PERFORM 3400-PRINT-TOP-PAIRS.
084600     PERFORM 3500-PRINT-EPISODE-STATISTICS.
084700     PERFORM 3600-PRINT-USER-CATEGORIES.
084800     PERFORM 3700-PRINT-LANGUAGE-BREAKOUT.
084900*---------------------------------------------------------------*
085000 3010-PRINT-OVERALL-COUNTS.
085100*---------------------------------------------------------------*
085200     MOVE SPACES TO PRINT-RECORD.
085300     WRITE PRINT-RECORD.
085400     MOVE SPACES TO PRINT-LINE.
085500     MOVE 'U6 PROGRESS/COMPLETED EPISODE AUDIT - OVERALL COUNTS'
085600                                      TO PRINT-LINE.
085700     WRITE PRINT-RECORD.
085800     MOVE SPACES TO PRINT-RECORD.
085900     WRITE PRINT-RECORD.
086000     MOVE 'TOTAL USERS' TO WS-STAT-LABEL.
086100     MOVE WS-OA-TOTAL-USERS TO WS-STAT-VALUE.
086200     MOVE WS-OA-TOTAL-USERS TO WS-STAT-BASE.
086300     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
086400     MOVE 'USERS WITH A START DATE' TO WS-STAT-LABEL.
086500     MOVE WS-OA-WITH-START TO WS-STAT-VALUE.
086600     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
086700     MOVE 'USERS WITHOUT A START DATE' TO WS-STAT-LABEL.
086800     MOVE WS-OA-WITHOUT-START TO WS-STAT-VALUE.
086900     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
087000     MOVE 'USERS WITH AT LEAST ONE PROGRESS EPISODE'
087100                                      TO WS-STAT-LABEL.
087200     MOVE WS-OA-WITH-PROGRESS TO WS-STAT-VALUE.
087300     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
087400     MOVE 'USERS WITH AT LEAST ONE COMPLETED EPISODE'
087500                                      TO WS-STAT-LABEL.
087600     MOVE WS-OA-WITH-COMPLETED TO WS-STAT-VALUE.
087700     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
087800     MOVE 'USERS WITH ANY EPISODE ACTIVITY' TO WS-STAT-LABEL.
087900     MOVE WS-OA-WITH-ANY TO WS-STAT-VALUE.
088000     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
088100*---------------------------------------------------------------*
088200 3100-PRINT-LANGUAGE-TABLE.
088300*---------------------------------------------------------------*
088400     MOVE SPACES TO PRINT-RECORD.
088500     WRITE PRINT-RECORD.
088600     MOVE SPACES TO PRINT-LINE.
088700     MOVE 'PER-LANGUAGE EPISODE ACTIVITY' TO PRINT-LINE.
088800     WRITE PRINT-RECORD.
088900     MOVE SPACES TO PRINT-LINE.
089000     MOVE 'LANGUAGE      TOTAL  W/START  PROG-EP  PROG-USR'
089100          & '  COMPL-EP  COMPL-USR'      TO PRINT-LINE.
089200     WRITE PRINT-RECORD.
089300     PERFORM 3110-PRINT-ONE-LANGUAGE-LINE
089400         VARYING WS-LS-IDX FROM 1 BY 1 UNTIL WS-LS-IDX > 5.
089500     MOVE SPACES TO PRINT-RECORD.
089600     WRITE PRINT-RECORD.
089700*---------------------------------------------------------------*
089800 3110-PRINT-ONE-LANGUAGE-LINE.
089900*---------------------------------------------------------------*
090000     MOVE SPACES TO PRINT-LINE.
090100     MOVE WS-LANGUAGE-NAME (WS-LS-IDX) TO PRINT-LINE (1:12).
090200     MOVE WS-LS-TOTAL (WS-LS-IDX) TO WS-EDIT-COUNT-7.
090300     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (14:7).
090400     MOVE WS-LS-WITH-START (WS-LS-IDX) TO WS-EDIT-COUNT-7.
090500     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (23:7).
090600     MOVE WS-LS-TOTAL-PROGRESS-EP (WS-LS-IDX) TO WS-EDIT-COUNT-7.
090700     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (32:7).
090800     MOVE WS-LS-USERS-WITH-PROGRESS (WS-LS-IDX)
090900                                      TO WS-EDIT-COUNT-7.
091000     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (41:7).
091100     MOVE WS-LS-TOTAL-COMPLETED-EP (WS-LS-IDX) TO WS-EDIT-COUNT-7.
091200     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (50:7).
091300     MOVE WS-LS-USERS-WITH-COMPLETED (WS-LS-IDX)
091400                                      TO WS-EDIT-COUNT-7.
091500     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (59:7).
091600     WRITE PRINT-RECORD.
091700*---------------------------------------------------------------*
091800 3200-PRINT-PROGRESS-DISTRIBUTION.
091900*---------------------------------------------------------------*
092000     MOVE SPACES TO PRINT-RECORD.
092100     WRITE PRINT-RECORD.
092200     MOVE SPACES TO PRINT-LINE.
092300     MOVE 'DISTRIBUTION OF PROGRESS EPISODES PER USER'
092400                                      TO PRINT-LINE.
092500     WRITE PRINT-RECORD.
092600     PERFORM 3210-PRINT-ONE-PROGRESS-DIST-LINE
092700         VARYING WS-PD-IDX FROM 1 BY 1 UNTIL WS-PD-IDX > 57.
092800     MOVE SPACES TO PRINT-RECORD.
092900     WRITE PRINT-RECORD.
093000*---------------------------------------------------------------*
093100 3210-PRINT-ONE-PROGRESS-DIST-LINE.
093200*---------------------------------------------------------------*
093300     IF WS-PROGRESS-DIST (WS-PD-IDX) > 0
093400         COMPUTE WS-DIST-VALUE = WS-PD-IDX - 1
093500         MOVE WS-DIST-VALUE TO WS-EDIT-COUNT-4
093600         STRING 'PROGRESS EPISODES = ' DELIMITED BY SIZE
093700                WS-EDIT-COUNT-4         DELIMITED BY SIZE
093800             INTO WS-STAT-LABEL
093900         MOVE WS-PROGRESS-DIST (WS-PD-IDX) TO WS-STAT-VALUE
094000         MOVE WS-OA-TOTAL-USERS TO WS-STAT-BASE
094100         PERFORM 9100-PRINT-ONE-STATISTIC-LINE
094200     END-IF.
094300*---------------------------------------------------------------*
094400 3300-PRINT-COMPLETED-DISTRIBUTION.
094500*---------------------------------------------------------------*
094600     MOVE SPACES TO PRINT-RECORD.
094700     WRITE PRINT-RECORD.
094800     MOVE SPACES TO PRINT-LINE.
094900     MOVE 'DISTRIBUTION OF COMPLETED EPISODES PER USER'
095000                                      TO PRINT-LINE.
095100     WRITE PRINT-RECORD.
095200     PERFORM 3310-PRINT-ONE-COMPLETED-DIST-LINE
095300         VARYING WS-CD-IDX FROM 1 BY 1 UNTIL WS-CD-IDX > 57.
095400     MOVE SPACES TO PRINT-RECORD.
095500     WRITE PRINT-RECORD.
095600*---------------------------------------------------------------*
095700 3310-PRINT-ONE-COMPLETED-DIST-LINE.
095800*---------------------------------------------------------------*
095900     IF WS-COMPLETED-DIST (WS-CD-IDX) > 0
096000         COMPUTE WS-DIST-VALUE = WS-CD-IDX - 1
096100         MOVE WS-DIST-VALUE TO WS-EDIT-COUNT-4
096200         STRING 'COMPLETED EPISODES = ' DELIMITED BY SIZE
096300                WS-EDIT-COUNT-4          DELIMITED BY SIZE
096400             INTO WS-STAT-LABEL
096500         MOVE WS-COMPLETED-DIST (WS-CD-IDX) TO WS-STAT-VALUE
096600         MOVE WS-OA-TOTAL-USERS TO WS-STAT-BASE
096700         PERFORM 9100-PRINT-ONE-STATISTIC-LINE
096800     END-IF.
096900*---------------------------------------------------------------*
097000 3400-PRINT-TOP-PAIRS.
097100*---------------------------------------------------------------*
097200     PERFORM 9400-SORT-PAIRS-DESCENDING.
097300     MOVE SPACES TO PRINT-RECORD.
097400     WRITE PRINT-RECORD.
097500     MOVE SPACES TO PRINT-LINE.
097600     MOVE 'TOP 20 (PROGRESS, COMPLETED) COMBINATIONS BY USER'
097700          & ' COUNT'                    TO PRINT-LINE.
097800     WRITE PRINT-RECORD.
097900     IF WS-PAIR-COUNT < 20
098000         MOVE WS-PAIR-COUNT TO WS-PRINT-ROW
098100     ELSE
098200         MOVE 20 TO WS-PRINT-ROW
098300     END-IF.
098400     PERFORM 3410-PRINT-ONE-PAIR-LINE
098500         VARYING WS-PE-IDX FROM 1 BY 1 UNTIL WS-PE-IDX >
098600     WS-PRINT-ROW.
098700     MOVE SPACES TO PRINT-RECORD.
098800     WRITE PRINT-RECORD.
098900*---------------------------------------------------------------*
099000 3410-PRINT-ONE-PAIR-LINE.
099100*---------------------------------------------------------------*
099200     MOVE WS-PR-PROGRESS (WS-PE-IDX) TO WS-EDIT-COUNT-4.
099300     MOVE WS-EDIT-COUNT-4 TO WS-PAIR-PROGRESS-EDIT.
099400     MOVE WS-PR-COMPLETED (WS-PE-IDX) TO WS-EDIT-COUNT-4.
099500     MOVE WS-EDIT-COUNT-4 TO WS-PAIR-COMPLETED-EDIT.
099600     MOVE WS-PR-COUNT (WS-PE-IDX) TO WS-EDIT-COUNT-7.
099700     MOVE SPACES TO PRINT-LINE.
099800     STRING '  PROGRESS=' DELIMITED BY SIZE
099900            WS-PAIR-PROGRESS-EDIT  DELIMITED BY SIZE
100000            '  COMPLETED='          DELIMITED BY SIZE
100100            WS-PAIR-COMPLETED-EDIT DELIMITED BY SIZE
100200            '  USERS='              DELIMITED BY SIZE
100300            WS-EDIT-COUNT-7         DELIMITED BY SIZE
100400         INTO PRINT-LINE.
100500     WRITE PRINT-RECORD.
100600*---------------------------------------------------------------*
100700 3500-PRINT-EPISODE-STATISTICS.
100800*---------------------------------------------------------------*
100900     MOVE SPACES TO PRINT-RECORD.
101000     WRITE PRINT-RECORD.
101100     MOVE SPACES TO PRINT-LINE.
101200     MOVE 'EPISODE COUNT STATISTICS - ALL USERS' TO PRINT-LINE.
101300     WRITE PRINT-RECORD.
101400     MOVE WS-OA-TOTAL-USERS TO WS-STAT-COUNT.
101500     MOVE WS-PROGRESS-DIST-AREA TO WS-RANK-SCRATCH-AREA.
101600     PERFORM 9250-COMPUTE-MEDIAN.
101700     MOVE WS-PROGRESS-SUM TO WS-STAT-SUM.
101800     MOVE WS-PROGRESS-SUMSQ TO WS-STAT-SUMSQ.
101900     PERFORM 9300-COMPUTE-STDDEV.
102000     IF WS-STAT-COUNT = 0
102100         MOVE 0 TO WS-STAT-MEAN
102200     ELSE
102300         COMPUTE WS-STAT-MEAN ROUNDED =
102400             WS-PROGRESS-SUM / WS-STAT-COUNT
102500     END-IF.
102600     MOVE 'PROGRESS EPISODES' TO WS-STAT-BLOCK-LABEL.
102700     MOVE WS-PROGRESS-MAX TO WS-STAT-BLOCK-MAX.
102800     MOVE 'N' TO WS-STAT-BLOCK-SHOW-MIN-SW.
102900     MOVE 'Y' TO WS-STAT-BLOCK-SHOW-STDDEV-SW.
103000     PERFORM 3510-PRINT-ONE-STAT-BLOCK.
103100     MOVE WS-OA-TOTAL-USERS TO WS-STAT-COUNT.
103200     MOVE WS-COMPLETED-DIST-AREA TO WS-RANK-SCRATCH-AREA.
103300     PERFORM 9250-COMPUTE-MEDIAN.
103400     MOVE WS-COMPLETED-SUM TO WS-STAT-SUM.
103500     MOVE WS-COMPLETED-SUMSQ TO WS-STAT-SUMSQ.
103600     PERFORM 9300-COMPUTE-STDDEV.
103700     IF WS-STAT-COUNT = 0
103800         MOVE 0 TO WS-STAT-MEAN
103900     ELSE
104000         COMPUTE WS-STAT-MEAN ROUNDED =
104100             WS-COMPLETED-SUM / WS-STAT-COUNT
104200     END-IF.
104300     MOVE 'COMPLETED EPISODES' TO WS-STAT-BLOCK-LABEL.
104400     MOVE WS-COMPLETED-MAX TO WS-STAT-BLOCK-MAX.
104500     PERFORM 3510-PRINT-ONE-STAT-BLOCK.
104600*---------------------------------------------------------------*
104700 3510-PRINT-ONE-STAT-BLOCK.
104800*---------------------------------------------------------------*
104900     MOVE SPACES TO PRINT-LINE.
105000     MOVE WS-STAT-MEAN TO WS-EDIT-STAT-2DP.
105100     STRING '    ' DELIMITED BY SIZE
105200            WS-STAT-BLOCK-LABEL DELIMITED BY SIZE
105300            ' MEAN = '           DELIMITED BY SIZE
105400            WS-EDIT-STAT-2DP    DELIMITED BY SIZE
105500         INTO PRINT-LINE.
105600     WRITE PRINT-RECORD.
105700     MOVE SPACES TO PRINT-LINE.
105800     MOVE WS-MEDIAN-COMPUTE TO WS-EDIT-STAT-2DP.
105900     STRING '    ' DELIMITED BY SIZE
106000            WS-STAT-BLOCK-LABEL DELIMITED BY SIZE
106100            ' MEDIAN = '         DELIMITED BY SIZE
106200            WS-EDIT-STAT-2DP    DELIMITED BY SIZE
106300         INTO PRINT-LINE.
106400     WRITE PRINT-RECORD.
106500     IF WS-STAT-BLOCK-SHOW-MIN
106600         MOVE SPACES TO PRINT-LINE
106700         MOVE WS-STAT-BLOCK-MIN TO WS-EDIT-COUNT-4
106800         STRING '    ' DELIMITED BY SIZE
106900                WS-STAT-BLOCK-LABEL DELIMITED BY SIZE
107000                ' MIN = '            DELIMITED BY SIZE
107100                WS-EDIT-COUNT-4     DELIMITED BY SIZE
107200             INTO PRINT-LINE
107300         WRITE PRINT-RECORD
107400     END-IF.
107500     MOVE SPACES TO PRINT-LINE.
107600     MOVE WS-STAT-BLOCK-MAX TO WS-EDIT-COUNT-4.
107700     STRING '    ' DELIMITED BY SIZE
107800            WS-STAT-BLOCK-LABEL DELIMITED BY SIZE
107900            ' MAX = '            DELIMITED BY SIZE
108000            WS-EDIT-COUNT-4     DELIMITED BY SIZE
108100         INTO PRINT-LINE.
108200     WRITE PRINT-RECORD.
108300     IF WS-STAT-BLOCK-SHOW-STDDEV
108400         MOVE SPACES TO PRINT-LINE
108500         MOVE WS-NEWTON-GUESS TO WS-EDIT-STAT-2DP
108600         STRING '    ' DELIMITED BY SIZE
108700                WS-STAT-BLOCK-LABEL DELIMITED BY SIZE
108800                ' STD DEV = '        DELIMITED BY SIZE
108900                WS-EDIT-STAT-2DP    DELIMITED BY SIZE
109000             INTO PRINT-LINE
109100         WRITE PRINT-RECORD
109200     END-IF.
109300*---------------------------------------------------------------*
109400 3600-PRINT-USER-CATEGORIES.
109500*---------------------------------------------------------------*
109600     MOVE SPACES TO PRINT-RECORD.
109700     WRITE PRINT-RECORD.
109800     MOVE SPACES TO PRINT-LINE.
109900     MOVE 'USER CATEGORIES (PROGRESS/COMPLETED COMBINATION)'
110000                                      TO PRINT-LINE.
110100     WRITE PRINT-RECORD.
110200     PERFORM 3610-PRINT-ONE-CATEGORY-LINE
110300         VARYING WS-CC-IDX FROM 1 BY 1 UNTIL WS-CC-IDX > 4.
110400     MOVE SPACES TO PRINT-RECORD.
110500     WRITE PRINT-RECORD.
110600     MOVE SPACES TO PRINT-LINE.
110700     MOVE '  NEITHER CATEGORY - START DATE BREAKDOWN'
110800                                      TO PRINT-LINE.
110900     WRITE PRINT-RECORD.
111000     MOVE 'NEITHER - WITH START DATE' TO WS-STAT-LABEL.
111100     MOVE WS-NEITHER-WITH-START TO WS-STAT-VALUE.
111200     MOVE WS-CATEGORY-COUNT (4) TO WS-STAT-BASE.
111300     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
111400     MOVE 'NEITHER - WITHOUT START DATE' TO WS-STAT-LABEL.
111500     MOVE WS-NEITHER-WITHOUT-START TO WS-STAT-VALUE.
111600     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
111700     PERFORM 3620-PRINT-ONE-NEITHER-LANG-LINE
111800         VARYING WS-NL-IDX FROM 1 BY 1 UNTIL WS-NL-IDX > 5.
111900     MOVE SPACES TO PRINT-RECORD.
112000     WRITE PRINT-RECORD.
112100     MOVE SPACES TO PRINT-LINE.
112200     MOVE '  AMONG USERS WITH A START DATE - CATEGORY BREAKDOWN'
112300                                      TO PRINT-LINE.
112400     WRITE PRINT-RECORD.
112500     PERFORM 3630-PRINT-ONE-WITH-START-CAT-LINE
112600         VARYING WS-WSC-IDX FROM 1 BY 1 UNTIL WS-WSC-IDX > 4.
112700     MOVE SPACES TO PRINT-LINE.
112800     MOVE 'LANGUAGE      PROGRESS  COMPLETED  BOTH     NEITHER'
112900                                      TO PRINT-LINE.
113000     WRITE PRINT-RECORD.
113100     PERFORM 3640-PRINT-ONE-LANG-CAT-ROW
113200         VARYING WS-LCR-IDX FROM 1 BY 1 UNTIL WS-LCR-IDX > 5.
113300     MOVE SPACES TO PRINT-RECORD.
113400     WRITE PRINT-RECORD.
113500     MOVE SPACES TO PRINT-LINE.
113600     MOVE '  BOTH-CATEGORY DETAIL' TO PRINT-LINE.
113700     WRITE PRINT-RECORD.
113800     PERFORM 3650-PRINT-BOTH-GROUP-DETAIL.
113900*---------------------------------------------------------------*
114000 3610-PRINT-ONE-CATEGORY-LINE.
114100*---------------------------------------------------------------*
114200     MOVE WS-CATEGORY-NAME (WS-CC-IDX) TO WS-STAT-LABEL.
114300     MOVE WS-CATEGORY-COUNT (WS-CC-IDX) TO WS-STAT-VALUE.
114400     MOVE WS-OA-TOTAL-USERS TO WS-STAT-BASE.
114500     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
114600*---------------------------------------------------------------*
114700 3620-PRINT-ONE-NEITHER-LANG-LINE.
114800*---------------------------------------------------------------*
114900     MOVE SPACES TO PRINT-LINE.
115000     MOVE WS-LANGUAGE-NAME (WS-NL-IDX) TO PRINT-LINE (5:12).
115100     MOVE WS-NL-WITH-START (WS-NL-IDX) TO WS-EDIT-COUNT-7.
115200     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (20:7).
115300     MOVE WS-NL-WITHOUT-START (WS-NL-IDX) TO WS-EDIT-COUNT-7.
115400     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (30:7).
115500     WRITE PRINT-RECORD.
115600*---------------------------------------------------------------*
115700 3630-PRINT-ONE-WITH-START-CAT-LINE.
115800*---------------------------------------------------------------*
115900     MOVE WS-CATEGORY-NAME (WS-WSC-IDX) TO WS-STAT-LABEL.
116000     MOVE WS-WITH-START-CAT-COUNT (WS-WSC-IDX) TO WS-STAT-VALUE.
116100     MOVE WS-OA-WITH-START TO WS-STAT-BASE.
116200     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
116300*---------------------------------------------------------------*
116400 3640-PRINT-ONE-LANG-CAT-ROW.
116500*---------------------------------------------------------------*
116600     MOVE SPACES TO PRINT-LINE.
116700     MOVE WS-LANGUAGE-NAME (WS-LCR-IDX) TO PRINT-LINE (1:12).
116800     MOVE WS-LANG-CAT-COUNT (WS-LCR-IDX 1) TO WS-EDIT-COUNT-7.
116900     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (14:7).
117000     MOVE WS-LANG-CAT-COUNT (WS-LCR-IDX 2) TO WS-EDIT-COUNT-7.
117100     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (24:7).
117200     MOVE WS-LANG-CAT-COUNT (WS-LCR-IDX 3) TO WS-EDIT-COUNT-7.
117300     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (33:7).
117400     MOVE WS-LANG-CAT-COUNT (WS-LCR-IDX 4) TO WS-EDIT-COUNT-7.
117500     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (43:7).
117600     WRITE PRINT-RECORD.
117700*---------------------------------------------------------------*
117800 3650-PRINT-BOTH-GROUP-DETAIL.
117900*---------------------------------------------------------------*
118000     MOVE 'USERS IN BOTH CATEGORY' TO WS-STAT-LABEL.
118100     MOVE WS-CATEGORY-COUNT (3) TO WS-STAT-VALUE.
118200     MOVE WS-OA-TOTAL-USERS TO WS-STAT-BASE.
118300     PERFORM 9100-PRINT-ONE-STATISTIC-LINE.
118400     IF WS-CATEGORY-COUNT (3) = 0
118500         MOVE SPACES TO PRINT-LINE
118600         MOVE '    NO USERS IN THE BOTH CATEGORY'
118700                                      TO PRINT-LINE
118800         WRITE PRINT-RECORD
118900     ELSE
119000         PERFORM 3660-PRINT-BOTH-PROGRESS-DIST-LINE
119100             VARYING WS-BPD-IDX FROM 1 BY 1 UNTIL WS-BPD-IDX > 57
119200         PERFORM 3670-PRINT-BOTH-COMPLETED-DIST-LINE
119300             VARYING WS-BCD-IDX FROM 1 BY 1 UNTIL WS-BCD-IDX > 57
119400         PERFORM 9450-SORT-BOTH-PAIRS-DESCENDING
119500         IF WS-BOTH-PAIR-COUNT < 20
119600             MOVE WS-BOTH-PAIR-COUNT TO WS-PRINT-ROW
119700         ELSE
119800             MOVE 20 TO WS-PRINT-ROW
119900         END-IF
120000         PERFORM 3680-PRINT-ONE-BOTH-PAIR-LINE
120100             VARYING WS-BE-IDX FROM 1 BY 1
120200                 UNTIL WS-BE-IDX > WS-PRINT-ROW
120300         MOVE WS-CATEGORY-COUNT (3) TO WS-STAT-COUNT
120400         COMPUTE WS-STAT-MEAN ROUNDED =
120500             WS-BOTH-PROGRESS-SUM / WS-STAT-COUNT
120600         MOVE WS-BOTH-PROGRESS-DIST-AREA TO WS-RANK-SCRATCH-AREA
120700         PERFORM 9250-COMPUTE-MEDIAN
120800         MOVE 'BOTH-PROGRESS EPISODES' TO WS-STAT-BLOCK-LABEL
120900         MOVE WS-BOTH-PROGRESS-MAX TO WS-STAT-BLOCK-MAX
121000         MOVE WS-BOTH-PROGRESS-MIN TO WS-STAT-BLOCK-MIN
121100         MOVE 'Y' TO WS-STAT-BLOCK-SHOW-MIN-SW
121200         MOVE 'N' TO WS-STAT-BLOCK-SHOW-STDDEV-SW
121300         PERFORM 3510-PRINT-ONE-STAT-BLOCK
121400         COMPUTE WS-STAT-MEAN ROUNDED =
121500             WS-BOTH-COMPLETED-SUM / WS-STAT-COUNT
121600         MOVE WS-BOTH-COMPLETED-DIST-AREA TO WS-RANK-SCRATCH-AREA
121700         PERFORM 9250-COMPUTE-MEDIAN
121800         MOVE 'BOTH-COMPLETED EPISODES' TO WS-STAT-BLOCK-LABEL
121900         MOVE WS-BOTH-COMPLETED-MAX TO WS-STAT-BLOCK-MAX
122000         MOVE WS-BOTH-COMPLETED-MIN TO WS-STAT-BLOCK-MIN
122100         PERFORM 3510-PRINT-ONE-STAT-BLOCK
122200         MOVE SPACES TO PRINT-LINE
122300         MOVE 'LANGUAGE      USERS    AVG-EPISODES  TOT-EPISODES'
122400                                      TO PRINT-LINE
122500         WRITE PRINT-RECORD
122600         PERFORM 3690-PRINT-ONE-BOTH-LANG-LINE
122700             VARYING WS-BLS-IDX FROM 1 BY 1 UNTIL WS-BLS-IDX > 5
122800     END-IF.
122900*---------------------------------------------------------------*
123000 3660-PRINT-BOTH-PROGRESS-DIST-LINE.
123100*---------------------------------------------------------------*
123200     IF WS-BOTH-PROGRESS-DIST (WS-BPD-IDX) > 0
123300         COMPUTE WS-DIST-VALUE = WS-BPD-IDX - 1
123400         MOVE WS-DIST-VALUE TO WS-EDIT-COUNT-4
123500         STRING 'BOTH-PROGRESS EPISODES = ' DELIMITED BY SIZE
123600                WS-EDIT-COUNT-4              DELIMITED BY SIZE
123700             INTO WS-STAT-LABEL
123800         MOVE WS-BOTH-PROGRESS-DIST (WS-BPD-IDX) TO WS-STAT-VALUE
123900         MOVE WS-CATEGORY-COUNT (3) TO WS-STAT-BASE
124000         PERFORM 9100-PRINT-ONE-STATISTIC-LINE
124100     END-IF.
124200*---------------------------------------------------------------*
124300 3670-PRINT-BOTH-COMPLETED-DIST-LINE.
124400*---------------------------------------------------------------*
124500     IF WS-BOTH-COMPLETED-DIST (WS-BCD-IDX) > 0
124600         COMPUTE WS-DIST-VALUE = WS-BCD-IDX - 1
124700         MOVE WS-DIST-VALUE TO WS-EDIT-COUNT-4
124800         STRING 'BOTH-COMPLETED EPISODES = ' DELIMITED BY SIZE
124900                WS-EDIT-COUNT-4               DELIMITED BY SIZE
125000             INTO WS-STAT-LABEL
125100         MOVE WS-BOTH-COMPLETED-DIST (WS-BCD-IDX)
125200                                      TO WS-STAT-VALUE
125300         MOVE WS-CATEGORY-COUNT (3) TO WS-STAT-BASE
125400         PERFORM 9100-PRINT-ONE-STATISTIC-LINE
125500     END-IF.
125600*---------------------------------------------------------------*
125700 3680-PRINT-ONE-BOTH-PAIR-LINE.
125800*---------------------------------------------------------------*
125900     MOVE WS-BPR-PROGRESS (WS-BE-IDX) TO WS-EDIT-COUNT-4.
126000     MOVE WS-EDIT-COUNT-4 TO WS-PAIR-PROGRESS-EDIT.
126100     MOVE WS-BPR-COMPLETED (WS-BE-IDX) TO WS-EDIT-COUNT-4.
126200     MOVE WS-EDIT-COUNT-4 TO WS-PAIR-COMPLETED-EDIT.
126300     MOVE WS-BPR-COUNT (WS-BE-IDX) TO WS-EDIT-COUNT-7.
126400     MOVE SPACES TO PRINT-LINE.
126500     STRING '  PROGRESS=' DELIMITED BY SIZE
126600            WS-PAIR-PROGRESS-EDIT  DELIMITED BY SIZE
126700            '  COMPLETED='          DELIMITED BY SIZE
126800            WS-PAIR-COMPLETED-EDIT DELIMITED BY SIZE
126900            '  USERS='              DELIMITED BY SIZE
127000            WS-EDIT-COUNT-7         DELIMITED BY SIZE
127100         INTO PRINT-LINE.
127200     WRITE PRINT-RECORD.
127300*---------------------------------------------------------------*
127400 3690-PRINT-ONE-BOTH-LANG-LINE.
127500*---------------------------------------------------------------*
127600     MOVE SPACES TO PRINT-LINE.
127700     MOVE WS-LANGUAGE-NAME (WS-BLS-IDX) TO PRINT-LINE (1:12).
127800     MOVE WS-BLS-COUNT (WS-BLS-IDX) TO WS-EDIT-COUNT-7.
127900     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (14:7).
128000     IF WS-BLS-COUNT (WS-BLS-IDX) = 0
128100         MOVE 0 TO WS-STAT-MEAN
128200     ELSE
128300         COMPUTE WS-STAT-MEAN ROUNDED =
128400             WS-BLS-TOTAL-EPISODES (WS-BLS-IDX) /
128500                 WS-BLS-COUNT (WS-BLS-IDX)
128600     END-IF.
128700     MOVE WS-STAT-MEAN TO WS-EDIT-STAT-2DP.
128800     MOVE WS-EDIT-STAT-2DP TO PRINT-LINE (25:7).
128900     MOVE WS-BLS-TOTAL-EPISODES (WS-BLS-IDX) TO WS-EDIT-COUNT-7.
129000     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (39:7).
129100     WRITE PRINT-RECORD.
129200*---------------------------------------------------------------*
129300 3700-PRINT-LANGUAGE-BREAKOUT.
129400*---------------------------------------------------------------*
129500     MOVE SPACES TO PRINT-RECORD.
129600     WRITE PRINT-RECORD.
129700     MOVE SPACES TO PRINT-LINE.
129800     MOVE 'PER-LANGUAGE PROGRESS/COMPLETED SUMMARY'
129900                                      TO PRINT-LINE.
130000     WRITE PRINT-RECORD.
130100     MOVE SPACES TO PRINT-LINE.
130200     MOVE 'LANGUAGE      PROG-USR  PROG-PCT  PROG-AVG  PROG-TOT'
130300          & '  COMP-USR  COMP-PCT  COMP-AVG  COMP-TOT'
130400                                      TO PRINT-LINE.
130500     WRITE PRINT-RECORD.
130600     PERFORM 3710-PRINT-ONE-BREAKOUT-LINE
130700         VARYING WS-LS-IDX FROM 1 BY 1 UNTIL WS-LS-IDX > 5.
130800     MOVE SPACES TO PRINT-RECORD.
130900     WRITE PRINT-RECORD.
131000*---------------------------------------------------------------*
131100 3710-PRINT-ONE-BREAKOUT-LINE.
131200*---------------------------------------------------------------*
131300     MOVE SPACES TO PRINT-LINE.
131400     MOVE WS-LANGUAGE-NAME (WS-LS-IDX) TO PRINT-LINE (1:12).
131500     MOVE WS-LS-USERS-WITH-PROGRESS (WS-LS-IDX) TO WS-STAT-VALUE.
131600     MOVE WS-LS-TOTAL (WS-LS-IDX) TO WS-STAT-BASE.
131700     IF WS-STAT-BASE = 0
131800         MOVE 0 TO WS-PERCENT-COMPUTE
131900     ELSE
132000         COMPUTE WS-PERCENT-COMPUTE ROUNDED =
132100             (WS-STAT-VALUE * 100) / WS-STAT-BASE
132200     END-IF.
132300     MOVE WS-STAT-VALUE TO WS-EDIT-COUNT-7.
132400     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (14:7).
132500     MOVE WS-PERCENT-COMPUTE TO WS-EDIT-PERCENT.
132600     MOVE WS-EDIT-PERCENT TO PRINT-LINE (24:6).
132700     IF WS-LS-USERS-WITH-PROGRESS (WS-LS-IDX) = 0
132800         MOVE 0 TO WS-STAT-MEAN
132900     ELSE
133000         COMPUTE WS-STAT-MEAN ROUNDED =
133100             WS-LS-TOTAL-PROGRESS-EP (WS-LS-IDX) /
133200                 WS-LS-USERS-WITH-PROGRESS (WS-LS-IDX)
133300     END-IF.
133400     MOVE WS-STAT-MEAN TO WS-EDIT-STAT-2DP.
133500     MOVE WS-EDIT-STAT-2DP TO PRINT-LINE (32:7).
133600     MOVE WS-LS-TOTAL-PROGRESS-EP (WS-LS-IDX) TO WS-EDIT-COUNT-7.
133700     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (41:7).
133800     MOVE WS-LS-USERS-WITH-COMPLETED (WS-LS-IDX) TO WS-STAT-VALUE.
133900     IF WS-LS-TOTAL (WS-LS-IDX) = 0
134000         MOVE 0 TO WS-PERCENT-COMPUTE
134100     ELSE
134200         COMPUTE WS-PERCENT-COMPUTE ROUNDED =
134300             (WS-STAT-VALUE * 100) / WS-LS-TOTAL (WS-LS-IDX)
134400     END-IF.
134500     MOVE WS-STAT-VALUE TO WS-EDIT-COUNT-7.
134600     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (50:7).
134700     MOVE WS-PERCENT-COMPUTE TO WS-EDIT-PERCENT.
134800     MOVE WS-EDIT-PERCENT TO PRINT-LINE (60:6).
134900     IF WS-LS-USERS-WITH-COMPLETED (WS-LS-IDX) = 0
135000         MOVE 0 TO WS-STAT-MEAN
135100     ELSE
135200         COMPUTE WS-STAT-MEAN ROUNDED =
135300             WS-LS-TOTAL-COMPLETED-EP (WS-LS-IDX) /
135400                 WS-LS-USERS-WITH-COMPLETED (WS-LS-IDX)
135500     END-IF.
135600     MOVE WS-STAT-MEAN TO WS-EDIT-STAT-2DP.
135700     MOVE WS-EDIT-STAT-2DP TO PRINT-LINE (68:7).
135800     MOVE WS-LS-TOTAL-COMPLETED-EP (WS-LS-IDX) TO WS-EDIT-COUNT-7.
135900     MOVE WS-EDIT-COUNT-7 TO PRINT-LINE (77:7).
136000     WRITE PRINT-RECORD.
136100*---------------------------------------------------------------*
136200 9100-PRINT-ONE-STATISTIC-LINE.
136300*---------------------------------------------------------------*
136400     MOVE SPACES TO PRINT-LINE.
136500     MOVE WS-STAT-VALUE TO WS-EDIT-COUNT-7.
136600     IF WS-STAT-BASE = 0
136700         MOVE 0 TO WS-PERCENT-COMPUTE
136800     ELSE
136900         COMPUTE WS-PERCENT-COMPUTE ROUNDED =
137000             (WS-STAT-VALUE * 100) / WS-STAT-BASE
137100     END-IF.
137200     MOVE WS-PERCENT-COMPUTE TO WS-EDIT-PERCENT.
137300     STRING '    ' DELIMITED BY SIZE
137400            WS-STAT-LABEL   DELIMITED BY SIZE
137500            ' - '           DELIMITED BY SIZE
137600            WS-EDIT-COUNT-7 DELIMITED BY SIZE
137700            '  ('           DELIMITED BY SIZE
137800            WS-EDIT-PERCENT DELIMITED BY SIZE
137900            '%)'            DELIMITED BY SIZE
138000         INTO PRINT-LINE.
138100     WRITE PRINT-RECORD.
138200*---------------------------------------------------------------*
138300 9200-FIND-VALUE-AT-RANK.
138400*---------------------------------------------------------------*
138500*    GENERIC RANK LOCATOR AGAINST WS-RANK-SCRATCH-AREA - THE
138600*    CALLER FIRST MOVES THE DISTRIBUTION IT CARES ABOUT INTO
138700*    THAT AREA (THE TABLE'S SLOT ORDER IS ALREADY SORTED BY
138800*    VALUE, SINCE SLOT N HOLDS THE COUNT OF USERS AT VALUE N-1)
138900*    AND SETS WS-RANK-TARGET-1/2.
139000*---------------------------------------------------------------*
139100     MOVE 0 TO WS-RANK-RUNNING WS-RANK-RESULT-1 WS-RANK-RESULT-2.
139200     MOVE 'N' TO WS-RANK-1-FOUND-SW WS-RANK-2-FOUND-SW.
139300     PERFORM 9210-ACCUMULATE-ONE-RANK-SLOT
139400         VARYING WS-RS-IDX FROM 1 BY 1 UNTIL WS-RS-IDX > 57.
139500*---------------------------------------------------------------*
139600 9210-ACCUMULATE-ONE-RANK-SLOT.
139700*---------------------------------------------------------------*
139800     ADD WS-RANK-SCRATCH (WS-RS-IDX) TO WS-RANK-RUNNING.
139900     IF NOT WS-RANK-1-WAS-FOUND
140000             AND WS-RANK-RUNNING >= WS-RANK-TARGET-1
140100         COMPUTE WS-RANK-RESULT-1 = WS-RS-IDX - 1
140200         SET WS-RANK-1-WAS-FOUND TO TRUE
140300     END-IF.
140400     IF NOT WS-RANK-2-WAS-FOUND
140500             AND WS-RANK-RUNNING >= WS-RANK-TARGET-2
140600         COMPUTE WS-RANK-RESULT-2 = WS-RS-IDX - 1
140700         SET WS-RANK-2-WAS-FOUND TO TRUE
140800     END-IF.
140900*---------------------------------------------------------------*
141000 9250-COMPUTE-MEDIAN.
141100*---------------------------------------------------------------*
141200*    THE MEDIAN OF AN EVEN-SIZED LIST IS THE MEAN OF THE TWO
141300*    MIDDLE VALUES; FOR AN ODD-SIZED LIST THE TWO TARGET RANKS
141400*    ARE THE SAME AND THE MIDDLE VALUE IS USED TWICE.
141500*---------------------------------------------------------------*
141600     IF WS-STAT-COUNT = 0
141700         MOVE 0 TO WS-MEDIAN-COMPUTE
141800     ELSE
141900         DIVIDE WS-STAT-COUNT BY 2 GIVING WS-RANK-TARGET-1
142000             REMAINDER WS-ODD-REMAINDER
142100         IF WS-ODD-REMAINDER = 0
142200             COMPUTE WS-RANK-TARGET-2 = WS-RANK-TARGET-1 + 1
142300         ELSE
142400             ADD 1 TO WS-RANK-TARGET-1
142500             MOVE WS-RANK-TARGET-1 TO WS-RANK-TARGET-2
142600         END-IF
142700         PERFORM 9200-FIND-VALUE-AT-RANK
142800         IF WS-ODD-REMAINDER = 0
142900             COMPUTE WS-MEDIAN-COMPUTE =
143000                 (WS-RANK-RESULT-1 + WS-RANK-RESULT-2) / 2
143100         ELSE
143200             MOVE WS-RANK-RESULT-1 TO WS-MEDIAN-COMPUTE
143300         END-IF
143400     END-IF.
143500*---------------------------------------------------------------*
143600 9300-COMPUTE-STDDEV.
143700*---------------------------------------------------------------*
143800*    POPULATION STANDARD DEVIATION.  THE SQUARE ROOT IS TAKEN
143900*    BY NEWTON-RAPHSON ITERATION (9310) SINCE THIS SHOP'S
144000*    COMPILER OFFERS NO INTRINSIC FUNCTION LIBRARY.
144100*---------------------------------------------------------------*
144200     IF WS-STAT-COUNT = 0
144300         MOVE 0 TO WS-NEWTON-GUESS
144400     ELSE
144500         COMPUTE WS-NEWTON-VARIANCE =
144600             (WS-STAT-SUMSQ / WS-STAT-COUNT) -
144700             ((WS-STAT-SUM / WS-STAT-COUNT) ** 2)
144800         IF WS-NEWTON-VARIANCE NOT > 0
144900             MOVE 0 TO WS-NEWTON-GUESS
145000         ELSE
145100             MOVE WS-NEWTON-VARIANCE TO WS-NEWTON-GUESS
145200             PERFORM 9310-NEWTON-SQUARE-ROOT-STEP 20 TIMES
145300         END-IF
145400     END-IF.
145500*---------------------------------------------------------------*
145600 9310-NEWTON-SQUARE-ROOT-STEP.
145700*---------------------------------------------------------------*
145800     COMPUTE WS-NEWTON-DIVISOR = WS-NEWTON-VARIANCE /
145900         WS-NEWTON-GUESS.
146000     COMPUTE WS-NEWTON-GUESS ROUNDED =
146100         (WS-NEWTON-GUESS + WS-NEWTON-DIVISOR) / 2.
146200*---------------------------------------------------------------*
146300 9400-SORT-PAIRS-DESCENDING.
146400*---------------------------------------------------------------*
146500     MOVE 'Y' TO WS-EXCHANGE-DONE-SW.
146600     PERFORM 9410-MAKE-ONE-PAIR-EXCHANGE-PASS
146700         UNTIL WS-EXCHANGE-DONE-SW = 'N'.
146800*---------------------------------------------------------------*
146900 9410-MAKE-ONE-PAIR-EXCHANGE-PASS.
147000*---------------------------------------------------------------*
147100     MOVE 'N' TO WS-EXCHANGE-DONE-SW.
147200     IF WS-PAIR-COUNT > 1
147300         PERFORM 9420-COMPARE-ADJACENT-PAIRS
147400             VARYING WS-PE-IDX FROM 1 BY 1
147500                 UNTIL WS-PE-IDX >= WS-PAIR-COUNT
147600     END-IF.
147700*---------------------------------------------------------------*
147800 9420-COMPARE-ADJACENT-PAIRS.
147900*---------------------------------------------------------------*
148000     IF WS-PR-COUNT (WS-PE-IDX) < WS-PR-COUNT (WS-PE-IDX + 1)
148100         MOVE WS-PAIR-ENTRY (WS-PE-IDX)     TO WS-PAIR-SWAP-AREA
148200         MOVE WS-PAIR-ENTRY (WS-PE-IDX + 1)
148300                               TO WS-PAIR-ENTRY (WS-PE-IDX)
148400         MOVE WS-PAIR-SWAP-AREA
148500                               TO WS-PAIR-ENTRY (WS-PE-IDX + 1)
148600         MOVE 'Y' TO WS-EXCHANGE-DONE-SW
148700     END-IF.
148800*---------------------------------------------------------------*
148900 9450-SORT-BOTH-PAIRS-DESCENDING.
149000*---------------------------------------------------------------*
149100     MOVE 'Y' TO WS-EXCHANGE-DONE-SW.
149200     PERFORM 9460-MAKE-ONE-BOTH-PAIR-PASS
149300         UNTIL WS-EXCHANGE-DONE-SW = 'N'.
149400*---------------------------------------------------------------*
149500 9460-MAKE-ONE-BOTH-PAIR-PASS.
149600*---------------------------------------------------------------*
149700     MOVE 'N' TO WS-EXCHANGE-DONE-SW.
149800     IF WS-BOTH-PAIR-COUNT > 1
149900         PERFORM 9470-COMPARE-ADJACENT-BOTH-PAIRS
150000             VARYING WS-BE-IDX FROM 1 BY 1
150100                 UNTIL WS-BE-IDX >= WS-BOTH-PAIR-COUNT
150200     END-IF.
150300*---------------------------------------------------------------*
150400 9470-COMPARE-ADJACENT-BOTH-PAIRS.
150500*---------------------------------------------------------------*
150600     IF WS-BPR-COUNT (WS-BE-IDX) < WS-BPR-COUNT (WS-BE-IDX + 1)
150700         MOVE WS-BOTH-PAIR-ENTRY (WS-BE-IDX)
150800                               TO WS-BOTH-PAIR-SWAP-AREA
150900         MOVE WS-BOTH-PAIR-ENTRY (WS-BE-IDX + 1)
151000                               TO WS-BOTH-PAIR-ENTRY (WS-BE-IDX)
151100         MOVE WS-BOTH-PAIR-SWAP-AREA
151200                               TO WS-BOTH-PAIR-ENTRY (WS-BE-IDX +
151300     1)
151400         MOVE 'Y' TO WS-EXCHANGE-DONE-SW
151500     END-IF.
