000100*===============================================================*
000200* PROGRAM NAME:    SAMRVAL
000300* ORIGINAL AUTHOR: K IYER
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 09/02/83 K IYER          CREATED - GENERAL-PURPOSE FILE-SET
000900*                         VALIDATION ROUTINE, CALLED BY THE
001000*                         ROSTER EXTRACT PROGRAMS TO CONFIRM THE
001100*                         EXPECTED LANGUAGE FILES ARE ALL PRESENT
001200*                         BEFORE A RUN STARTS
001300* 02/11/00 K IYER          Y2K REMEDIATION - NO DATE FIELDS IN
001400*                         THIS ROUTINE, REVIEWED AND SIGNED OFF
001500*                         PER DATA CENTER STANDING ORDER
001600* 03/24/25 R PATANKAR     SAMR-0004 REPURPOSED FOR THE AI
001700*                         SAMARTH FILE SET - PULLED BACK OUT OF
001800*                         SAMREXT SO IT CAN BE CALLED FROM THE
001900*                         AUDIT JOBS TOO
002000* 04/30/25 R PATANKAR     SAMR-0008 REPORT BOTH MISSING AND
002100*                         EXTRA LANGUAGES IN ONE PASS INSTEAD
002200*                         OF ABENDING ON THE FIRST MISS
002300* 08/19/25 M KULKARNI     SAMR-0013 CASE-SENSITIVE COMPARE PER
002400*                         STATE DIRECTIVE - 'bengali' IN A FILE
002500*                         NAME IS NOT THE SAME AS 'Bengali'
002600* 01/05/26 M KULKARNI     SAMR-0021 Y2K+26 HOUSEKEEPING - WIDENED
002700*                         LNK-DIAG-LINE FROM 60 TO 80 BYTES
002800* 06/02/26 M KULKARNI     SAMR-0025 STATE AUDIT FINDING - A RUN
002900*                         MISSING TWO LANGUAGES ONLY REPORTED THE
003000*                         LAST ONE, SO THE OPERATOR FIXED ONE FILE
003100*                         AND RESUBMITTED INTO THE SAME ERROR.
003200*                         2100/2200 NOW APPEND EACH FINDING ONTO
003300*                         THE DIAG LINE INSTEAD OF OVERLAYING IT.
003400*
003500*===============================================================*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.  SAMRVAL.
003800 AUTHOR. K IYER.
003900 INSTALLATION. STATE TRAINING DIRECTORATE - DATA CENTER.
004000 DATE-WRITTEN. 09/02/83.
004100 DATE-COMPILED.
004200 SECURITY. NON-CONFIDENTIAL.
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3096.
004900*---------------------------------------------------------------*
005000 OBJECT-COMPUTER. IBM-3096.
005100*---------------------------------------------------------------*
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*===============================================================*
005500 DATA DIVISION.
005600*---------------------------------------------------------------*
005700 WORKING-STORAGE SECTION.
005800*---------------------------------------------------------------*
005900 01  WS-SWITCHES-MISC-FIELDS.
006000     05  WS-SUBSCRIPT-1               PIC 9(02) COMP.
006100     05  WS-SUBSCRIPT-2               PIC 9(02) COMP.
006200     05  WS-PREFIX-COUNT              PIC 9(02) COMP.
006300     05  WS-MATCH-COUNT                PIC 9(02) COMP.
006400     05  WS-MISSING-COUNT              PIC 9(02) COMP VALUE 0.
006500     05  WS-EXTRA-COUNT                PIC 9(02) COMP VALUE 0.
006600     05  WS-EDIT-COUNT                 PIC Z9.
006700     05  WS-DIAG1-PTR                  PIC 9(03) COMP VALUE 1.
006800     05  WS-DIAG2-PTR                  PIC 9(03) COMP VALUE 1.
006900    05  FILLER                PIC X(01).
007000*---------------------------------------------------------------*
007100 01  WS-PARSE-SCRATCH.
007200     05  WS-AFTER-PREFIX               PIC X(80).
007300     05  WS-SUFFIX-PART                PIC X(80).
007400    05  FILLER                PIC X(01).
007500*---------------------------------------------------------------*
007600*    REDEFINES 1 OF 3 IN THIS PROGRAM - BYTE VIEW OF THE
007700*    FILE-NAME PARSE SCRATCH AREA, CLEARED IN ONE MOVE BEFORE
007800*    EACH FILE NAME IS TAKEN APART.
007900*---------------------------------------------------------------*
008000 01  WS-PARSE-SCRATCH-X REDEFINES WS-PARSE-SCRATCH.
008100     05  FILLER                        PIC X(160).
008200*---------------------------------------------------------------*
008300 01  WS-REQUIRED-LANGUAGES.
008400     05  FILLER                        PIC X(12) VALUE 'English'.
008500     05  FILLER                        PIC X(12) VALUE 'Hindi'.
008600     05  FILLER                        PIC X(12) VALUE 'Marathi'.
008700     05  FILLER                        PIC X(12) VALUE 'Bengali'.
008800     05  FILLER                        PIC X(12) VALUE 'Odia'.
008900*---------------------------------------------------------------*
009000*    REDEFINES 2 OF 3 IN THIS PROGRAM - REQUIRED-LANGUAGE TABLE
009100*    VIEW OF THE FIVE VALUE CLAUSES ABOVE.
009200*---------------------------------------------------------------*
009300 01  WS-REQUIRED-LANG-TBL REDEFINES WS-REQUIRED-LANGUAGES.
009400     05  WS-REQ-LANGUAGE OCCURS 5 TIMES
009500             INDEXED BY WS-REQ-IDX    PIC X(12).
009600*---------------------------------------------------------------*
009700 01  WS-EXTRACTED-LANGUAGES.
009800     05  WS-EXTR-LANGUAGE OCCURS 5 TIMES
009900             INDEXED BY WS-EXTR-IDX   PIC X(12).
010000    05  FILLER                PIC X(01).
010100*---------------------------------------------------------------*
010200*    REDEFINES 3 OF 3 IN THIS PROGRAM - BYTE VIEW OF THE
010300*    EXTRACTED-LANGUAGE TABLE, USED ONLY TO BLANK IT IN ONE MOVE.
010400*---------------------------------------------------------------*
010500 01  WS-EXTRACTED-LANGUAGES-X REDEFINES WS-EXTRACTED-LANGUAGES.
010600     05  FILLER                        PIC X(60).
010700*===============================================================*
010800 LINKAGE SECTION.
010900*---------------------------------------------------------------*
011000 COPY SAMRDLK.
011100*===============================================================*
011200 PROCEDURE DIVISION USING SAMRVAL-LINKAGE.
011300*---------------------------------------------------------------*
011400 0000-MAIN-PARAGRAPH.
011500*---------------------------------------------------------------*
011600     SET LNK-SET-VALID              TO TRUE.
011700     MOVE SPACES                    TO LNK-DIAG-LINE-1
011800                                        LNK-DIAG-LINE-2.
011900     MOVE 1                         TO WS-DIAG1-PTR
012000                                        WS-DIAG2-PTR.
012100     MOVE SPACES                    TO WS-EXTRACTED-LANGUAGES-X.
012200     IF LNK-FILE-COUNT NOT = 5
012300         SET LNK-SET-INVALID        TO TRUE
012400         MOVE LNK-FILE-COUNT        TO WS-EDIT-COUNT
012500         STRING 'FILE COUNT IS ' DELIMITED BY SIZE
012600                 WS-EDIT-COUNT      DELIMITED BY SIZE
012700                 ' - EXACTLY 5 EXTRACT FILES ARE REQUIRED'
012800                                    DELIMITED BY SIZE
012900             INTO LNK-DIAG-LINE-1
013000     ELSE
013100         PERFORM 1000-EXTRACT-ALL-LANGUAGES
013200         PERFORM 2000-VALIDATE-LANGUAGE-SET
013300     END-IF.
013400     GOBACK.
013500*---------------------------------------------------------------*
013600 1000-EXTRACT-ALL-LANGUAGES.
013700*---------------------------------------------------------------*
013800     PERFORM 1100-PARSE-ONE-FILE-NAME
013900         VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
014000             UNTIL WS-SUBSCRIPT-1 > 5.
014100*---------------------------------------------------------------*
014200 1100-PARSE-ONE-FILE-NAME.
014300*---------------------------------------------------------------*
014400     MOVE 'Unknown'  TO WS-EXTR-LANGUAGE (WS-SUBSCRIPT-1).
014500     MOVE SPACES     TO WS-PARSE-SCRATCH-X.
014600     MOVE 0          TO WS-PREFIX-COUNT.
014700     INSPECT LNK-FILE-NAMES (WS-SUBSCRIPT-1)
014800         TALLYING WS-PREFIX-COUNT FOR ALL 'AI Samarth - '.
014900     IF WS-PREFIX-COUNT > 0
015000         UNSTRING LNK-FILE-NAMES (WS-SUBSCRIPT-1)
015100             DELIMITED BY 'AI Samarth - '
015200             INTO WS-SUFFIX-PART WS-AFTER-PREFIX
015300         END-UNSTRING
015400         UNSTRING WS-AFTER-PREFIX
015500             DELIMITED BY '-'
015600             INTO WS-EXTR-LANGUAGE (WS-SUBSCRIPT-1) WS-SUFFIX-PART
015700         END-UNSTRING
015800     END-IF.
015900*---------------------------------------------------------------*
016000 2000-VALIDATE-LANGUAGE-SET.
016100*---------------------------------------------------------------*
016200     PERFORM 2100-CHECK-REQUIRED-LANGUAGE
016300         VARYING WS-REQ-IDX FROM 1 BY 1
016400             UNTIL WS-REQ-IDX > 5.
016500     PERFORM 2200-CHECK-EXTRA-LANGUAGE
016600         VARYING WS-EXTR-IDX FROM 1 BY 1
016700             UNTIL WS-EXTR-IDX > 5.
016800     IF WS-MISSING-COUNT > 0 OR WS-EXTRA-COUNT > 0                SAMR0008
016900         SET LNK-SET-INVALID        TO TRUE
017000     END-IF.
017100*---------------------------------------------------------------*
017200 2100-CHECK-REQUIRED-LANGUAGE.                                    SAMR0008
017300*---------------------------------------------------------------*
017400     MOVE 0 TO WS-MATCH-COUNT.
017500     PERFORM 2110-COMPARE-ONE-EXTRACTED-NAME
017600         VARYING WS-EXTR-IDX FROM 1 BY 1
017700             UNTIL WS-EXTR-IDX > 5.
017800     IF WS-MATCH-COUNT NOT = 1
017900         MOVE WS-MATCH-COUNT        TO WS-EDIT-COUNT
018000         IF WS-MISSING-COUNT > 0
018100             STRING '; ' DELIMITED BY SIZE
018200                 INTO LNK-DIAG-LINE-1
018300                 WITH POINTER WS-DIAG1-PTR
018400         END-IF
018500         STRING 'MISSING/DUPLICATE LANGUAGE: '
018600                 DELIMITED BY SIZE
018700                 WS-REQ-LANGUAGE (WS-REQ-IDX) DELIMITED BY SIZE
018800                 ' - FOUND ' DELIMITED BY SIZE
018900                 WS-EDIT-COUNT DELIMITED BY SIZE
019000                 ' TIME(S)' DELIMITED BY SIZE
019100             INTO LNK-DIAG-LINE-1
019200             WITH POINTER WS-DIAG1-PTR
019300         ADD 1 TO WS-MISSING-COUNT
019400     END-IF.
019500*---------------------------------------------------------------*
019600 2110-COMPARE-ONE-EXTRACTED-NAME.                                 SAMR0013
019700*---------------------------------------------------------------*
019800     IF WS-EXTR-LANGUAGE (WS-EXTR-IDX) =                          SAMR0013
019900             WS-REQ-LANGUAGE (WS-REQ-IDX)
020000         ADD 1 TO WS-MATCH-COUNT
020100     END-IF.
020200*---------------------------------------------------------------*
020300 2200-CHECK-EXTRA-LANGUAGE.
020400*---------------------------------------------------------------*
020500     MOVE 0 TO WS-MATCH-COUNT.
020600     PERFORM 2210-COMPARE-ONE-REQUIRED-NAME
020700         VARYING WS-REQ-IDX FROM 1 BY 1
020800             UNTIL WS-REQ-IDX > 5.
020900     IF WS-MATCH-COUNT = 0
021000         IF WS-EXTRA-COUNT > 0
021100             STRING '; ' DELIMITED BY SIZE
021200                 INTO LNK-DIAG-LINE-2
021300                 WITH POINTER WS-DIAG2-PTR
021400         END-IF
021500         STRING 'UNEXPECTED LANGUAGE ON FILE: '
021600                 DELIMITED BY SIZE
021700                 WS-EXTR-LANGUAGE (WS-EXTR-IDX) DELIMITED BY SIZE
021800             INTO LNK-DIAG-LINE-2
021900             WITH POINTER WS-DIAG2-PTR
022000         ADD 1 TO WS-EXTRA-COUNT
022100     END-IF.
022200*---------------------------------------------------------------*
022300 2210-COMPARE-ONE-REQUIRED-NAME.
022400*---------------------------------------------------------------*
022500     IF WS-EXTR-LANGUAGE (WS-EXTR-IDX) =
022600             WS-REQ-LANGUAGE (WS-REQ-IDX)
022700         ADD 1 TO WS-MATCH-COUNT
022800     END-IF.
