000100*---------------------------------------------------------------*
000200* COPYLIB:  SAMRDLK
000300* PURPOSE:  LINKAGE-SECTION AREAS SHARED BETWEEN THE TWO CALLED
000400*           SUBPROGRAMS (SAMRVAL, SAMRDTE) AND THEIR CALLERS.
000500*           FOLLOWS THE SAME PATTERN AS THE OLD CLAIMS-LOOKUP
000600*           SUBPROGRAM LINKAGE - CALLER OWNS THE STORAGE, THE
000700*           SUBPROGRAM ONLY DESCRIBES IT.
000800*
000900* CHANGE LOG
001000* DATE      AUTHOR        REQUEST     DESCRIPTION
001100* --------- ------------  ----------  -------------------------
001200* 03/24/25 R PATANKAR     SAMR-0004   ORIGINAL FILE-SET-CHECK
001300*                                     LINKAGE (SAMRVAL)
001400* 03/29/25 R PATANKAR     SAMR-0005   ADDED DATE-PARSE LINKAGE
001500*                                     (SAMRDTE) TO THE SAME
001600*                                     COPYBOOK - ONE CALL-LAYOUT
001700*                                     COPYBOOK PER SUBSYSTEM
001800* 04/03/25 R PATANKAR     SAMR-0007   WIDENED LNK-DATE-TEXT FROM
001900*                                     10 TO 12 BYTES TO MATCH THE
002000*                                     WIDENED LRN-START-DATE FIELD
002100*---------------------------------------------------------------*
002200 01  SAMRVAL-LINKAGE.
002300     05  LNK-FILE-COUNT               PIC 9(02) COMP.
002400     05  LNK-FILE-NAMES OCCURS 5 TIMES PIC X(80).
002500     05  LNK-VALID-SW                 PIC X(01).
002600         88  LNK-SET-VALID                     VALUE 'Y'.
002700         88  LNK-SET-INVALID                   VALUE 'N'.
002800     05  LNK-DIAG-LINE-1              PIC X(80).
002900     05  LNK-DIAG-LINE-2              PIC X(80).
003000    05  FILLER                PIC X(01).
003100*---------------------------------------------------------------*
003200 01  SAMRDTE-LINKAGE.
003300     05  LNK-DATE-TEXT                PIC X(12).
003400     05  LNK-DATE-VALID-SW            PIC X(01).
003500         88  LNK-DATE-IS-VALID                 VALUE 'Y'.
003600         88  LNK-DATE-IS-INVALID               VALUE 'N'.
003700     05  LNK-DATE-YEAR                PIC 9(04).
003800     05  LNK-DATE-MONTH               PIC 9(02).
003900     05  LNK-DATE-DAY                 PIC 9(02).
004000    05  FILLER                PIC X(01).
